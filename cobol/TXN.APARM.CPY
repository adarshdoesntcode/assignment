000100*****************************************************************
000200*    TXN.APARM.CPY                                              *
000300*    PERIOD ANALYTICS CONTROL CARD - TXN-APARM-FILE              *
000400*    ONE CARD PER RUN OF TXN-ANALPROC.  ZERO IN EITHER DATE      *
000500*    FIELD MEANS "NOT SUPPLIED" - 0100-MAIN-CONTROL THEN         *
000600*    DEFAULTS THE WINDOW TO THE TRAILING 30 DAYS ENDING TODAY.   *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    05/02/26  JKL       NEW CARD LAYOUT FOR TXN-ANALPROC.       *
001000*                        CR-40071.                               *
001100*****************************************************************
001200 01  TXN-APARM-RECORD.
001300     05  TXN-APARM-START-DATE      PIC 9(08).
001400     05  TXN-APARM-END-DATE        PIC 9(08).
001500     05  FILLER                    PIC X(20).
