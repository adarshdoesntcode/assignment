000100*****************************************************************
000200*    MCH.RRPT.CPY                                               *
000300*    MERCHANT-RESPONSE-REPORT PRINT LINE - MERCHANT-RESP-RPT     *
000400*    ONE DETAIL LINE PER MCH-TRAN REQUEST CARD CARRYING THE      *
000500*    LOOKUP/CREATE/UPDATE OUTCOME, TRAILER LINE WITH THE         *
000600*    ACCEPTED/REJECTED REQUEST COUNTS.                           *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    07/16/26  JKL       NEW REPORT LINE FOR MCH-MAINTPROC -     *
001000*                        THE PROGRAM HAD NO WAY TO COMMUNICATE   *
001100*                        A LOOKUP RESULT, ASSIGNED MCH-NNNNN ID, *
001200*                        OR REJECT REASON BACK OUT OF THE RUN.   *
001300*                        CR-40154.                               *
001400*****************************************************************
001500 01  MCH-RESP-PRINT-LINE.
001600     05  MCH-RRP-RECORD-TYPE       PIC X(01).
001700         88  MCH-RRP-DETAIL            VALUE 'D'.
001800         88  MCH-RRP-TRAILER           VALUE 'T'.
001900     05  MCH-RRP-AREA              PIC X(132).
002000     05  MCH-RRP-DETAIL-AREA REDEFINES MCH-RRP-AREA.
002100         10  FILLER                PIC X(02).
002200         10  MCH-RRP-TRAN-TYPE-DESC
002300                                   PIC X(06).
002400         10  FILLER                PIC X(02).
002500         10  MCH-RRP-MERCHANT-ID   PIC X(09).
002600         10  FILLER                PIC X(02).
002700         10  MCH-RRP-MERCHANT-NAME PIC X(40).
002800         10  FILLER                PIC X(02).
002900         10  MCH-RRP-STATUS-LIT    PIC X(08).
003000         10  FILLER                PIC X(02).
003100         10  MCH-RRP-REASON        PIC X(40).
003200         10  FILLER                PIC X(19).
003300     05  MCH-RRP-TRAILER-AREA REDEFINES MCH-RRP-AREA.
003400         10  FILLER                PIC X(02).
003500         10  MCH-RRP-TOTAL-LIT     PIC X(30)
003600                 VALUE 'TOTAL REQUESTS . . . . . . . .'.
003700         10  MCH-RRP-TOTAL-COUNT   PIC ZZZ,ZZ9.
003800         10  FILLER                PIC X(02).
003900         10  MCH-RRP-ACCPT-LIT     PIC X(20)
004000                 VALUE 'TOTAL ACCEPTED . . .'.
004100         10  MCH-RRP-ACCPT-COUNT   PIC ZZZ,ZZ9.
004200         10  FILLER                PIC X(02).
004300         10  MCH-RRP-REJCT-LIT     PIC X(20)
004400                 VALUE 'TOTAL REJECTED . . .'.
004500         10  MCH-RRP-REJCT-COUNT   PIC ZZZ,ZZ9.
004600         10  FILLER                PIC X(35).
