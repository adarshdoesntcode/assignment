000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXN-ANALPROC.
000300 AUTHOR.        R. PALMER.
000400 INSTALLATION.  DST OUTPUT SERVICES - CARD PROCESSING.
000500 DATE-WRITTEN.  07/22/1995.
000600 DATE-COMPILED. 07/22/1995.
000700 SECURITY.      DST INTERNAL USE ONLY.  NOT FOR EXTERNAL
000800                RELEASE.
000900*****************************************************************
001000*    TXN-ANALPROC                                                *
001100*    PERIOD ANALYTICS BATCH - VOLUME / SUCCESS / AMOUNT / PEAK    *
001200*    TIME / CARD TYPE BREAKDOWNS OVER A DATE WINDOW.              *
001300*                                                                *
001400*    TXN-MASTER-FILE IS READ SEQUENTIALLY ONCE - NO RANDOM        *
001500*    ACCESS IS NEEDED FOR THIS PROGRAM SO THE FILE IS NOT         *
001600*    STAGED INTO A TABLE THE WAY MCH-LISTPROC AND TXN-STMTPROC    *
001700*    DO.  DAY-OF-WEEK IS DERIVED WITH A ZELLER'S-CONGRUENCE       *
001800*    CALCULATION SINCE THIS BUILD CARRIES NO INTRINSIC DATE       *
001900*    FUNCTIONS; THE DEFAULT 30-DAY WINDOW IS ALSO HAND-ROLLED     *
002000*    AGAINST THE SAME MONTH-LENGTH/LEAP-YEAR TABLE.               *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ---------- --------- ----------------------------------     *
002400*    07/22/95   RPALMER   ORIGINAL PROGRAM.  REQ CR-34301.        *
002500*    03/11/96   RPALMER   WEEK BUCKET WAS RESETTING AT EACH       *
002600*                         MONTH BOUNDARY INSTEAD OF RUNNING       *
002700*                         CONTINUOUSLY THROUGH THE YEAR.          *
002800*                         CR-35110.                               *
002900*    02/14/97   DSTEVENS  Y2K READINESS REVIEW - LEAP YEAR TEST   *
003000*                         ALREADY HANDLES THE CENTURY/400 RULE    *
003100*                         CORRECTLY.  NO CHANGE REQUIRED.         *
003200*                         CR-36853.                               *
003300*    09/30/98   DSTEVENS  Y2K CERTIFICATION SIGN-OFF.  CR-37423.  *
003400*    11/18/99   MHALLORAN ADDED CARD-TYPE PERCENTAGE OF WINDOW    *
003500*                         TOTAL TO THE CARD-TYPE SECTION.         *
003600*                         CR-37960.                               *
003700*    05/02/26   JKL       RE-PLATFORMED FROM THE OLD SDCM CASH    *
003800*                         MOVEMENT / ACCOUNT ACTIVITY COPY BOOKS. *
003900*                         CR-40071.                               *
004000*    07/16/26   JKL       WEEK-BUCKET LINE PRINTED THE WEEK       *
004100*                         NUMBER BUT NEVER THE WEEK-START DATE -   *
004200*                         ADDED 1305-COMPUTE-WEEK-START-DATE AND   *
004300*                         THE TXN-APT-VOL-WK-START FIELD.          *
004400*                         CR-40156.                                *
004500*    07/23/26   JKL       EVERY SWITCH AND COUNTER WAS BURIED IN   *
004600*                         A WS-SWITCHES/WS-COUNTERS GROUP, AND     *
004700*                         THE AMOUNT ACCUMULATORS WERE CARRIED     *
004800*                         COMP-3 - THIS SHOP HAS NEVER USED A      *
004900*                         USAGE CLAUSE ANYWHERE.  SCALARS PULLED   *
005000*                         OUT AS 77-LEVEL ITEMS; THE AMOUNTS       *
005100*                         RESTATED SIGNED NUMERIC-EDITED DISPLAY.  *
005200*                         CR-40157.                                *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TXN-MASTER-FILE ASSIGN TO TXNMSTR
006100         FILE STATUS IS WS-MSTR-FILE-STATUS.
006200     SELECT TXN-APARM-FILE ASSIGN TO APARMCRD
006300         FILE STATUS IS WS-APARM-FILE-STATUS.
006400     SELECT TXN-ANALYTICS-RPT ASSIGN TO TXNANALR
006500         FILE STATUS IS WS-RPT-FILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  TXN-MASTER-FILE
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 157 CHARACTERS.
007100 COPY TXN.MASTER.CPY.
007200 FD  TXN-APARM-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 36 CHARACTERS.
007500 COPY TXN.APARM.CPY.
007600 FD  TXN-ANALYTICS-RPT
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 133 CHARACTERS.
007900 COPY TXN.ARPT.CPY.
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200*    FILE STATUS AND RUN SWITCHES                                *
008300*****************************************************************
008400 01  WS-FILE-STATUSES.
008500     05  WS-MSTR-FILE-STATUS       PIC X(02).
008600     05  WS-APARM-FILE-STATUS      PIC X(02).
008700     05  WS-RPT-FILE-STATUS        PIC X(02).
008800     05  FILLER                    PIC X(02).
008900*****************************************************************
009000*    RUN SWITCHES AND SEARCH/TABLE COUNTERS - CARRIED AS          *
009100*    STANDALONE 77-LEVEL ITEMS PER THE SHOP'S LEGACY CONVENTION   *
009200*    SINCE NONE OF THEM SHARE STORAGE OR MOVE TOGETHER AS A       *
009300*    GROUP.  CR-40157.                                            *
009400*****************************************************************
009500 77  WS-EOF-SW                     PIC X(01)   VALUE 'N'.
009600     88  WS-EOF-YES                    VALUE 'Y'.
009700 77  WS-LEAP-SWITCH                PIC X(01)   VALUE 'N'.
009800     88  WS-IS-LEAP-YEAR               VALUE 'Y'.
009900 77  WS-DAY-TABLE-CT               PIC S9(05) COMP VALUE ZERO.
010000 77  WS-WEEK-TABLE-CT              PIC S9(05) COMP VALUE ZERO.
010100 77  WS-MONTH-TABLE-CT             PIC S9(05) COMP VALUE ZERO.
010200 77  WS-CARD-TABLE-CT              PIC S9(05) COMP VALUE ZERO.
010300 77  WS-STATUS-TABLE-CT            PIC S9(05) COMP VALUE ZERO.
010400 77  WS-AMOUNT-TABLE-CT            PIC S9(07) COMP VALUE ZERO.
010500 77  WS-IX                         PIC S9(07) COMP VALUE ZERO.
010600 77  WS-JX                         PIC S9(07) COMP VALUE ZERO.
010700 77  WS-GAP                        PIC S9(07) COMP VALUE ZERO.
010800 77  WS-FOUND-TBL-NDX              PIC S9(05) COMP VALUE ZERO.
010900 01  WS-SUMMARY-FIELDS.
011000     05  WS-TOTAL-CT               PIC S9(07) COMP VALUE ZERO.
011100     05  WS-COMPLETED-CT           PIC S9(07) COMP VALUE ZERO.
011200     05  WS-FAILED-CT              PIC S9(07) COMP VALUE ZERO.
011300     05  WS-PENDING-CT             PIC S9(07) COMP VALUE ZERO.
011400     05  WS-TOTAL-AMOUNT           PIC -9(09).9(2) VALUE ZERO.
011500     05  WS-MIN-AMOUNT             PIC -9(09).9(2) VALUE ZERO.
011600     05  WS-MAX-AMOUNT             PIC -9(09).9(2) VALUE ZERO.
011700     05  WS-AVG-AMOUNT             PIC S9(09)V99       VALUE ZERO.
011800     05  WS-MEDIAN-AMOUNT          PIC S9(09)V99       VALUE ZERO.
011900     05  WS-SUCCESS-RATE           PIC S9(03)V99       VALUE ZERO.
012000     05  WS-FAIL-RATE              PIC S9(03)V99       VALUE ZERO.
012100     05  WS-CARD-PCT               PIC S9(03)V99       VALUE ZERO.
012200     05  FILLER                    PIC X(04).
012300 01  WS-WINDOW-FIELDS.
012400     05  WS-WINDOW-START           PIC 9(08)  VALUE ZERO.
012500     05  WS-WINDOW-END             PIC 9(08)  VALUE ZERO.
012600     05  FILLER                    PIC X(04).
012700*****************************************************************
012800*    DATE WORK AREA (GENERIC SHOP COPYBOOK)                      *
012900*****************************************************************
013000 01  WRK-DATE-FIELDS.
013100     05  WRK-TODAY-YYMMDD          PIC 9(06).
013200     05  WRK-TODAY-R REDEFINES WRK-TODAY-YYMMDD.
013300         10  WRK-CURR-YY           PIC 9(02).
013400         10  WRK-CURR-MM           PIC 9(02).
013500         10  WRK-CURR-DD           PIC 9(02).
013600     05  WRK-CURR-CCYY             PIC 9(04).
013700     05  WRK-TODAY-CCYYMMDD        PIC 9(08).
013800     05  WRK-TODAY-R2 REDEFINES WRK-TODAY-CCYYMMDD.
013900         10  FILLER                PIC 9(04).
014000         10  FILLER                PIC 9(04).
014100*****************************************************************
014200*    30-DAY-WINDOW / DAY-OF-YEAR WORK AREA                       *
014300*****************************************************************
014400 01  WS-CALENDAR-WORK              COMP.
014500     05  WS-TGT-CCYY-WORK          PIC S9(04) VALUE ZERO.
014600     05  WS-TGT-MM-WORK            PIC S9(04) VALUE ZERO.
014700     05  WS-TGT-DD-WORK            PIC S9(04) VALUE ZERO.
014800     05  WS-DIM-MM                 PIC S9(04) VALUE ZERO.
014900     05  WS-DIM-CCYY               PIC S9(04) VALUE ZERO.
015000     05  WS-DAYS-IN-MM             PIC S9(04) VALUE ZERO.
015100     05  WS-LEAP-CCYY              PIC S9(04) VALUE ZERO.
015200     05  WS-LEAP-Q                 PIC S9(04) VALUE ZERO.
015300     05  WS-LEAP-R1                PIC S9(04) VALUE ZERO.
015400     05  WS-LEAP-R2                PIC S9(04) VALUE ZERO.
015500     05  WS-DOY                    PIC S9(05) VALUE ZERO.
015600     05  WS-DOY-CCYY               PIC S9(04) VALUE ZERO.
015700     05  WS-DOY-MM                 PIC S9(04) VALUE ZERO.
015800     05  WS-DOY-DD                 PIC S9(04) VALUE ZERO.
015900     05  WS-DOY-MM-LIMIT           PIC S9(04) VALUE ZERO.
016000     05  WS-DOY-IX                 PIC S9(04) VALUE ZERO.
016100     05  WS-WK-NUM                 PIC S9(04) VALUE ZERO.
016200     05  WS-WSD-DOY                PIC S9(05) VALUE ZERO.
016300     05  WS-WSD-REMAIN             PIC S9(05) VALUE ZERO.
016400     05  FILLER                    PIC S9(04) VALUE ZERO.
016500 01  WS-TGT-DATE-GROUP.
016600     05  WS-TGT-CCYY               PIC 9(04).
016700     05  WS-TGT-MM                 PIC 9(02).
016800     05  WS-TGT-DD                 PIC 9(02).
016900 01  WS-TGT-DATE-NUM REDEFINES WS-TGT-DATE-GROUP
017000                               PIC 9(08).
017100 01  WS-MONTH-KEY-BUILD.
017200     05  WS-MKB-CCYY               PIC 9(04).
017300     05  WS-MKB-MM                 PIC 9(02).
017400 01  WS-MONTH-KEY-NUM REDEFINES WS-MONTH-KEY-BUILD
017500                              PIC 9(06).
017600 01  WS-WEEK-KEY-BUILD.
017700     05  WS-WKB-CCYY               PIC 9(04).
017800     05  WS-WKB-WK                 PIC 9(02).
017900 01  WS-WEEK-KEY-NUM REDEFINES WS-WEEK-KEY-BUILD
018000                             PIC 9(06).
018100 01  WS-WEEK-START-BUILD.
018200     05  WS-WSD-CCYY               PIC 9(04).
018300     05  WS-WSD-MM                 PIC 9(02).
018400     05  WS-WSD-DD                 PIC 9(02).
018500 01  WS-WEEK-START-NUM REDEFINES WS-WEEK-START-BUILD
018600                             PIC 9(08).
018700*****************************************************************
018800*    TWELVE-MONTH-LENGTH TABLE, BUILT AS A LITERAL AREA AND       *
018900*    REDEFINED AS AN OCCURS TABLE - THE SHOP'S USUAL WAY OF       *
019000*    LOADING A SMALL CONSTANT TABLE WITHOUT A SORT OR A LOAD      *
019100*    FILE.  FEBRUARY'S ENTRY IS THE NON-LEAP VALUE; 0360-DAYS-    *
019200*    IN-MONTH ADDS THE LEAP DAY WHEN NEEDED.                      *
019300*****************************************************************
019400 01  WS-MONTH-DAYS-LIT.
019500     05  FILLER                    PIC 9(02) VALUE 31.
019600     05  FILLER                    PIC 9(02) VALUE 28.
019700     05  FILLER                    PIC 9(02) VALUE 31.
019800     05  FILLER                    PIC 9(02) VALUE 30.
019900     05  FILLER                    PIC 9(02) VALUE 31.
020000     05  FILLER                    PIC 9(02) VALUE 30.
020100     05  FILLER                    PIC 9(02) VALUE 31.
020200     05  FILLER                    PIC 9(02) VALUE 31.
020300     05  FILLER                    PIC 9(02) VALUE 30.
020400     05  FILLER                    PIC 9(02) VALUE 31.
020500     05  FILLER                    PIC 9(02) VALUE 30.
020600     05  FILLER                    PIC 9(02) VALUE 31.
020700 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LIT.
020800     05  WS-MONTH-DAYS-ENTRY       PIC 9(02) OCCURS 12 TIMES.
020900*****************************************************************
021000*    SEVEN-DAY-NAME TABLE, SAME TECHNIQUE, SUNDAY-FIRST TO        *
021100*    MATCH THE REPORT'S SUNDAY=0 DAY-OF-WEEK CONVENTION.          *
021200*****************************************************************
021300 01  WS-DOW-NAMES-LIT.
021400     05  FILLER                    PIC X(09) VALUE 'SUNDAY'.
021500     05  FILLER                    PIC X(09) VALUE 'MONDAY'.
021600     05  FILLER                    PIC X(09) VALUE 'TUESDAY'.
021700     05  FILLER                    PIC X(09) VALUE 'WEDNESDAY'.
021800     05  FILLER                    PIC X(09) VALUE 'THURSDAY'.
021900     05  FILLER                    PIC X(09) VALUE 'FRIDAY'.
022000     05  FILLER                    PIC X(09) VALUE 'SATURDAY'.
022100 01  WS-DOW-NAMES-TABLE REDEFINES WS-DOW-NAMES-LIT.
022200     05  WS-DOW-NAME-ENTRY         PIC X(09) OCCURS 7 TIMES.
022300*****************************************************************
022400*    ZELLER'S-CONGRUENCE WORK AREA FOR DAY-OF-WEEK DERIVATION.    *
022500*    H=0 IS SATURDAY UNDER THE CLASSIC FORMULA; WS-DOW-RESULT IS  *
022600*    RE-BASED TO THIS SHOP'S SUNDAY=0...SATURDAY=6 CONVENTION.    *
022700*****************************************************************
022800 01  WS-ZELLER-FIELDS              COMP.
022900     05  WS-Z-DAY                  PIC S9(04) VALUE ZERO.
023000     05  WS-Z-MONTH                PIC S9(04) VALUE ZERO.
023100     05  WS-Z-YEAR                 PIC S9(04) VALUE ZERO.
023200     05  WS-Z-CENTURY              PIC S9(04) VALUE ZERO.
023300     05  WS-Z-YR-OF-CTY            PIC S9(04) VALUE ZERO.
023400     05  WS-Z-TEMP1                PIC S9(04) VALUE ZERO.
023500     05  WS-Z-TEMP2                PIC S9(04) VALUE ZERO.
023600     05  WS-Z-TEMP3                PIC S9(04) VALUE ZERO.
023700     05  WS-Z-TEMP4                PIC S9(04) VALUE ZERO.
023800     05  WS-Z-H                    PIC S9(04) VALUE ZERO.
023900     05  WS-Z-DOW                  PIC S9(04) VALUE ZERO.
024000     05  WS-DOW-RESULT             PIC S9(04) VALUE ZERO.
024100     05  FILLER                    PIC S9(04) VALUE ZERO.
024200*****************************************************************
024300*    ACCUMULATOR TABLES - DAY/WEEK/MONTH/CARD-TYPE ARE BUILT BY  *
024400*    LINEAR SEARCH-OR-ADD (THIS BUILD HAS NO SORT-MERGE VERB      *
024500*    AVAILABLE FOR A GROUP-BY); HOUR-OF-DAY AND DAY-OF-WEEK ARE   *
024600*    FIXED-SIZE TABLES INDEXED DIRECTLY BY THE BUCKET NUMBER.     *
024700*****************************************************************
024800 01  WS-DAY-TABLE.
024900     05  WS-DAY-ENTRY OCCURS 0 TO 400 TIMES
025000                      DEPENDING ON WS-DAY-TABLE-CT
025100                      INDEXED BY WS-DAY-NDX.
025200         10  WS-DAY-KEY            PIC 9(08).
025300         10  WS-DAY-COUNT          PIC S9(07) COMP VALUE ZERO.
025400         10  WS-DAY-AMOUNT         PIC -9(09).9(2) VALUE ZERO.
025500 01  WS-WEEK-TABLE.
025600     05  WS-WEEK-ENTRY OCCURS 0 TO 60 TIMES
025700                      DEPENDING ON WS-WEEK-TABLE-CT
025800                      INDEXED BY WS-WEEK-NDX.
025900         10  WS-WEEK-KEY           PIC 9(06).
026000         10  WS-WEEK-START-DATE    PIC 9(08).
026100         10  WS-WEEK-COUNT         PIC S9(07) COMP VALUE ZERO.
026200         10  WS-WEEK-AMOUNT        PIC -9(09).9(2) VALUE ZERO.
026300 01  WS-MONTH-TABLE.
026400     05  WS-MONTH-ENTRY OCCURS 0 TO 36 TIMES
026500                      DEPENDING ON WS-MONTH-TABLE-CT
026600                      INDEXED BY WS-MONTH-NDX.
026700         10  WS-MONTH-KEY          PIC 9(06).
026800         10  WS-MONTH-COUNT        PIC S9(07) COMP VALUE ZERO.
026900         10  WS-MONTH-AMOUNT       PIC -9(09).9(2) VALUE ZERO.
027000 01  WS-CARD-TABLE.
027100     05  WS-CARD-ENTRY OCCURS 0 TO 20 TIMES
027200                      DEPENDING ON WS-CARD-TABLE-CT
027300                      INDEXED BY WS-CARD-NDX.
027400         10  WS-CARD-KEY           PIC X(10).
027500         10  WS-CARD-COUNT         PIC S9(07) COMP VALUE ZERO.
027600 01  WS-STATUS-TABLE.
027700     05  WS-STATUS-ENTRY OCCURS 0 TO 20 TIMES
027800                      DEPENDING ON WS-STATUS-TABLE-CT
027900                      INDEXED BY WS-STATUS-NDX.
028000         10  WS-STATUS-KEY         PIC X(10).
028100         10  WS-STATUS-COUNT       PIC S9(07) COMP VALUE ZERO.
028200 01  WS-HOUR-TABLE.
028300     05  WS-HOUR-ENTRY OCCURS 24 TIMES INDEXED BY WS-HOUR-NDX.
028400         10  WS-HOUR-COUNT         PIC S9(07) COMP VALUE ZERO.
028500 01  WS-DOW-TABLE.
028600     05  WS-DOW-ENTRY OCCURS 7 TIMES INDEXED BY WS-DOW-NDX.
028700         10  WS-DOW-COUNT          PIC S9(07) COMP VALUE ZERO.
028800 01  WS-HOUR-NUM-AREA.
028900     05  WS-HOUR-NUM               PIC 9(02).
029000 01  WS-AMOUNT-TABLE.
029100     05  WS-AMOUNT-ENTRY OCCURS 0 TO 50000 TIMES
029200                      DEPENDING ON WS-AMOUNT-TABLE-CT
029300                      INDEXED BY WS-AMT-NDX.
029400         10  WS-AMOUNT-VALUE       PIC -9(09).9(2).
029500 77  WS-HOLD-AMOUNT                PIC -9(09).9(2) VALUE ZERO.
029600 01  WS-PRINT-LABEL-AREA.
029700     05  WS-PRINT-DATE-LABEL       PIC X(10).
029800     05  WS-PRINT-WEEK-LABEL       PIC X(10).
029900     05  WS-PRINT-WKSTART-LABEL    PIC X(10).
030000     05  WS-PRINT-MONTH-LABEL      PIC X(10).
030100     05  FILLER                    PIC X(04).
030200 PROCEDURE DIVISION.
030300*****************************************************************
030400*    0100-MAIN-CONTROL                                           *
030500*****************************************************************
030600******************************************************************
030700*    0100-MAIN-CONTROL - TOP-LEVEL SEQUENCE FOR THE WHOLE RUN.         *
030800*    OPEN, DERIVE THE REPORTING WINDOW, LOAD EVERY ACCUMULATOR IN A    *
030900*    SINGLE PASS OF TXN-MASTER-FILE, THEN PRINT EACH REPORT SECTION    *
031000*    IN THE FIXED ORDER THE ANALYTICS RPT LAYOUT EXPECTS.              *
031100******************************************************************
031200 0100-MAIN-CONTROL.
031300     PERFORM 0200-OPEN-FILES THRU 0200-EXIT
031400     PERFORM 0300-DERIVE-WINDOW THRU 0300-EXIT
031500     PERFORM 1000-LOAD-WINDOW-TABLE THRU 1000-EXIT
031600     PERFORM 2000-PRINT-VOLUME-SECTION THRU 2000-EXIT
031700     PERFORM 3000-PRINT-SUCCESS-SECTION THRU 3000-EXIT
031800     PERFORM 4000-PRINT-AMOUNT-SECTION THRU 4000-EXIT
031900     PERFORM 5000-PRINT-PEAK-SECTION THRU 5000-EXIT
032000     PERFORM 6000-PRINT-CARD-SECTION THRU 6000-EXIT
032100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
032200     STOP RUN.
032300 0100-EXIT.
032400     EXIT.
032500******************************************************************
032600*    0200-OPEN-FILES - OPENS THE THREE FILES AND PULLS THE RUN DATE    *
032700*    FROM THE SYSTEM CLOCK.  THE WINDOW CONTROL CARD (APARMCRD) IS     *
032800*    OPTIONAL - A MISSING CARD DROPS THROUGH TO AT-END WITH BOTH       *
032900*    START/END DATES LEFT AT ZERO, WHICH 0300-DERIVE-WINDOW TREATS     *
033000*    AS A REQUEST FOR THE DEFAULT TRAILING 30-DAY WINDOW.              *
033100******************************************************************
033200 0200-OPEN-FILES.
033300     OPEN INPUT TXN-MASTER-FILE
033400     OPEN INPUT TXN-APARM-FILE
033500     OPEN OUTPUT TXN-ANALYTICS-RPT
033600     ACCEPT WRK-TODAY-YYMMDD FROM DATE
033700     IF WRK-CURR-YY < 50
033800         MOVE 20 TO WRK-CURR-CCYY (1:2)
033900     ELSE
034000         MOVE 19 TO WRK-CURR-CCYY (1:2)
034100     END-IF
034200     MOVE WRK-CURR-YY TO WRK-CURR-CCYY (3:2)
034300     STRING WRK-CURR-CCYY DELIMITED BY SIZE
034400            WRK-CURR-MM DELIMITED BY SIZE
034500            WRK-CURR-DD DELIMITED BY SIZE
034600         INTO WRK-TODAY-CCYYMMDD
034700*    CARD MAY BE MISSING ENTIRELY - ZERO MEANS NO DATE SUPPLIED        *
034800     MOVE ZERO TO TXN-APARM-START-DATE
034900     MOVE ZERO TO TXN-APARM-END-DATE
035000     READ TXN-APARM-FILE INTO TXN-APARM-RECORD
035100         AT END CONTINUE
035200     END-READ.
035300 0200-EXIT.
035400     EXIT.
035500*****************************************************************
035600*    0300-DERIVE-WINDOW - DEFAULTS TO THE TRAILING 30 DAYS        *
035700*    ENDING TODAY WHEN THE CONTROL CARD SUPPLIES NEITHER DATE.    *
035800*****************************************************************
035900 0300-DERIVE-WINDOW.
036000*    NO CONTROL CARD DATES SUPPLIED AT ALL - FALL BACK TO THE
036100     IF TXN-APARM-START-DATE = ZERO AND TXN-APARM-END-DATE = ZERO
036200         PERFORM 0310-COMPUTE-DEFAULT-WINDOW THRU 0310-EXIT
036300         GO TO 0300-EXIT
036400     END-IF
036500     IF TXN-APARM-START-DATE NOT = ZERO
036600         AND TXN-APARM-END-DATE NOT = ZERO
036700         MOVE TXN-APARM-START-DATE TO WS-WINDOW-START
036800         MOVE TXN-APARM-END-DATE TO WS-WINDOW-END
036900         GO TO 0300-EXIT
037000     END-IF
037100     IF TXN-APARM-START-DATE NOT = ZERO
037200         MOVE TXN-APARM-START-DATE TO WS-WINDOW-START
037300         MOVE WRK-TODAY-CCYYMMDD TO WS-WINDOW-END
037400         GO TO 0300-EXIT
037500     END-IF
037600*    NO START DATE BUT AN END DATE WAS GIVEN - OPEN THE WINDOW
037700     MOVE 19700101 TO WS-WINDOW-START
037800     MOVE TXN-APARM-END-DATE TO WS-WINDOW-END.
037900 0300-EXIT.
038000     EXIT.
038100******************************************************************
038200*    0310-COMPUTE-DEFAULT-WINDOW - WALKS THE RUN DATE BACK 30          *
038300*    CALENDAR DAYS ONE MONTH AT A TIME (0320-BORROW-ONE-MONTH)         *
038400*    SINCE THIS BUILD HAS NO DATE-SUBTRACT INTRINSIC AVAILABLE.        *
038500******************************************************************
038600 0310-COMPUTE-DEFAULT-WINDOW.
038700     MOVE WRK-TODAY-CCYYMMDD TO WS-WINDOW-END
038800     MOVE WRK-CURR-CCYY TO WS-TGT-CCYY-WORK
038900     MOVE WRK-CURR-MM TO WS-TGT-MM-WORK
039000     MOVE WRK-CURR-DD TO WS-TGT-DD-WORK
039100     SUBTRACT 30 FROM WS-TGT-DD-WORK
039200     PERFORM 0320-BORROW-ONE-MONTH THRU 0320-EXIT
039300         UNTIL WS-TGT-DD-WORK > 0
039400     MOVE WS-TGT-CCYY-WORK TO WS-TGT-CCYY
039500     MOVE WS-TGT-MM-WORK TO WS-TGT-MM
039600     MOVE WS-TGT-DD-WORK TO WS-TGT-DD
039700     MOVE WS-TGT-DATE-NUM TO WS-WINDOW-START.
039800 0310-EXIT.
039900     EXIT.
040000******************************************************************
040100*    0320-BORROW-ONE-MONTH - CALLED REPEATEDLY UNTIL THE WORKING       *
040200*    DAY FIELD GOES POSITIVE AGAIN; EACH PASS STEPS BACK ONE MONTH     *
040300*    AND ADDS THAT MONTH'S LENGTH (LEAP-YEAR AWARE) BACK IN.           *
040400******************************************************************
040500 0320-BORROW-ONE-MONTH.
040600     SUBTRACT 1 FROM WS-TGT-MM-WORK
040700     IF WS-TGT-MM-WORK < 1
040800         MOVE 12 TO WS-TGT-MM-WORK
040900         SUBTRACT 1 FROM WS-TGT-CCYY-WORK
041000     END-IF
041100     MOVE WS-TGT-MM-WORK TO WS-DIM-MM
041200     MOVE WS-TGT-CCYY-WORK TO WS-DIM-CCYY
041300     PERFORM 0360-DAYS-IN-MONTH THRU 0360-EXIT
041400     ADD WS-DAYS-IN-MM TO WS-TGT-DD-WORK.
041500 0320-EXIT.
041600     EXIT.
041700*****************************************************************
041800*    0350-CHECK-LEAP-YEAR / 0360-DAYS-IN-MONTH - SHARED BY THE    *
041900*    DEFAULT-WINDOW BACKWARD WALK AND THE DAY-OF-YEAR FORWARD     *
042000*    WALK USED FOR WEEK BUCKETING.                                *
042100*****************************************************************
042200 0350-CHECK-LEAP-YEAR.
042300     MOVE 'N' TO WS-LEAP-SWITCH
042400*    STANDARD GREGORIAN LEAP TEST - DIV BY 4, NOT DIV BY 100
042500     DIVIDE WS-LEAP-CCYY BY 4 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R1
042600     IF WS-LEAP-R1 NOT = 0
042700         GO TO 0350-EXIT
042800     END-IF
042900     DIVIDE WS-LEAP-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R2
043000     IF WS-LEAP-R2 NOT = 0
043100         SET WS-IS-LEAP-YEAR TO TRUE
043200         GO TO 0350-EXIT
043300     END-IF
043400     DIVIDE WS-LEAP-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER WS-LEAP-R1
043500     IF WS-LEAP-R1 = 0
043600         SET WS-IS-LEAP-YEAR TO TRUE
043700     END-IF.
043800 0350-EXIT.
043900     EXIT.
044000 0360-DAYS-IN-MONTH.
044100     MOVE WS-MONTH-DAYS-ENTRY (WS-DIM-MM) TO WS-DAYS-IN-MM
044200     IF WS-DIM-MM NOT = 2
044300         GO TO 0360-EXIT
044400     END-IF
044500     MOVE WS-DIM-CCYY TO WS-LEAP-CCYY
044600     PERFORM 0350-CHECK-LEAP-YEAR THRU 0350-EXIT
044700     IF WS-IS-LEAP-YEAR
044800         MOVE 29 TO WS-DAYS-IN-MM
044900     END-IF.
045000 0360-EXIT.
045100     EXIT.
045200*****************************************************************
045300*    1000-LOAD-WINDOW-TABLE - ONE PASS OVER TXN-MASTER-FILE,      *
045400*    ACCUMULATING EVERY BUCKET TABLE FOR ROWS IN [WINDOW-START,   *
045500*    WINDOW-END].                                                 *
045600*****************************************************************
045700 1000-LOAD-WINDOW-TABLE.
045800     READ TXN-MASTER-FILE INTO TXN-MASTER-RECORD
045900         AT END SET WS-EOF-YES TO TRUE
046000     END-READ
046100     PERFORM 1100-PROCESS-ONE-TXN THRU 1100-EXIT
046200         UNTIL WS-EOF-YES.
046300 1000-EXIT.
046400     EXIT.
046500******************************************************************
046600*    1100-PROCESS-ONE-TXN - SKIPS ROWS OUTSIDE THE WINDOW, THEN        *
046700*    ROLLS THE SURVIVING ROW INTO THE SUMMARY COUNTERS, THE            *
046800*    RUNNING MIN/MAX, THE SORT-WORK AMOUNT TABLE, AND EVERY            *
046900*    BREAKDOWN TABLE (DAY/WEEK/MONTH/HOUR/DOW/CARD/STATUS).            *
047000******************************************************************
047100 1100-PROCESS-ONE-TXN.
047200     IF TXN-DATE < WS-WINDOW-START
047300         GO TO 1190-READ-NEXT
047400     END-IF
047500     IF TXN-DATE > WS-WINDOW-END
047600         GO TO 1190-READ-NEXT
047700     END-IF
047800*    ROW SURVIVES THE WINDOW FILTER - ROLL IT INTO EVERY COUNTER
047900*    WINDOW-WIDE SURVIVOR COUNT ACROSS ALL FIVE REPORT SECTIONS        *
048000     ADD 1 TO WS-TOTAL-CT
048100     ADD TXN-AMOUNT TO WS-TOTAL-AMOUNT
048200     EVALUATE TRUE
048300         WHEN TXN-STATUS-COMPLETED
048400             ADD 1 TO WS-COMPLETED-CT
048500         WHEN TXN-STATUS-FAILED
048600             ADD 1 TO WS-FAILED-CT
048700         WHEN TXN-STATUS-PENDING
048800             ADD 1 TO WS-PENDING-CT
048900     END-EVALUATE
049000*    FIRST SURVIVING ROW SEEDS BOTH MIN AND MAX
049100     IF WS-TOTAL-CT = 1
049200         MOVE TXN-AMOUNT TO WS-MIN-AMOUNT
049300         MOVE TXN-AMOUNT TO WS-MAX-AMOUNT
049400     ELSE
049500         IF TXN-AMOUNT < WS-MIN-AMOUNT
049600             MOVE TXN-AMOUNT TO WS-MIN-AMOUNT
049700         END-IF
049800         IF TXN-AMOUNT > WS-MAX-AMOUNT
049900             MOVE TXN-AMOUNT TO WS-MAX-AMOUNT
050000         END-IF
050100     END-IF
050200*    STASH THE RAW AMOUNT FOR THE LATER SHELL SORT / MEDIAN PICK
050300*    TABLE FEEDS 4200-PICK-MEDIAN'S SHELL SORT LATER                   *
050400     ADD 1 TO WS-AMOUNT-TABLE-CT
050500     SET WS-AMT-NDX TO WS-AMOUNT-TABLE-CT
050600     MOVE TXN-AMOUNT TO WS-AMOUNT-VALUE (WS-AMT-NDX)
050700     PERFORM 1200-ACCUM-DAY THRU 1200-EXIT
050800     PERFORM 1300-ACCUM-WEEK THRU 1300-EXIT
050900     PERFORM 1400-ACCUM-MONTH THRU 1400-EXIT
051000     PERFORM 1500-ACCUM-HOUR THRU 1500-EXIT
051100     PERFORM 1600-ACCUM-DOW THRU 1600-EXIT
051200     PERFORM 1700-ACCUM-CARD THRU 1700-EXIT
051300     PERFORM 1750-ACCUM-STATUS THRU 1750-EXIT.
051400 1190-READ-NEXT.
051500     READ TXN-MASTER-FILE INTO TXN-MASTER-RECORD
051600         AT END SET WS-EOF-YES TO TRUE
051700     END-READ.
051800 1100-EXIT.
051900     EXIT.
052000******************************************************************
052100*    1200-ACCUM-DAY - SEARCH-OR-ADD OF THE DAY BUCKET TABLE.           *
052200*    WS-DAY-TABLE HAS NO INHERENT ORDER - A NEW DATE IS ADDED AT       *
052300*    THE NEXT OPEN SLOT, NOT SORTED, SINCE 2100-PRINT-ONE-DAY          *
052400*    PRINTS IN FIRST-ENCOUNTERED ORDER LIKE THE OTHER BUCKETS.         *
052500******************************************************************
052600 1200-ACCUM-DAY.
052700*    ZERO MEANS NOT-FOUND-YET GOING INTO THE SEARCH-OR-ADD SCAN        *
052800     MOVE ZERO TO WS-FOUND-TBL-NDX
052900*    NOTHING TO SCAN ON THE VERY FIRST SURVIVING ROW                   *
053000     IF WS-DAY-TABLE-CT > ZERO
053100         PERFORM 1210-SCAN-DAY THRU 1210-EXIT
053200             VARYING WS-DAY-NDX FROM 1 BY 1
053300             UNTIL WS-DAY-NDX > WS-DAY-TABLE-CT
053400     END-IF
053500     IF WS-FOUND-TBL-NDX NOT = ZERO
053600         SET WS-DAY-NDX TO WS-FOUND-TBL-NDX
053700         ADD 1 TO WS-DAY-COUNT (WS-DAY-NDX)
053800         ADD TXN-AMOUNT TO WS-DAY-AMOUNT (WS-DAY-NDX)
053900         GO TO 1200-EXIT
054000     END-IF
054100     ADD 1 TO WS-DAY-TABLE-CT
054200     SET WS-DAY-NDX TO WS-DAY-TABLE-CT
054300     MOVE TXN-DATE TO WS-DAY-KEY (WS-DAY-NDX)
054400     MOVE 1 TO WS-DAY-COUNT (WS-DAY-NDX)
054500     MOVE TXN-AMOUNT TO WS-DAY-AMOUNT (WS-DAY-NDX).
054600 1200-EXIT.
054700     EXIT.
054800 1210-SCAN-DAY.
054900     IF WS-DAY-KEY (WS-DAY-NDX) = TXN-DATE
055000         SET WS-FOUND-TBL-NDX TO WS-DAY-NDX
055100     END-IF.
055200 1210-EXIT.
055300     EXIT.
055400*****************************************************************
055500*    1300-ACCUM-WEEK - WEEK NUMBER IS (DAY-OF-YEAR-1)/7+1, A      *
055600*    RUNNING COUNT THROUGH THE YEAR RATHER THAN A CALENDAR-       *
055700*    ALIGNED ISO WEEK - THE SHOP'S OWN CONVENTION, CHOSEN SINCE   *
055800*    THIS BUILD HAS NO ISO-WEEK LIBRARY ROUTINE.                  *
055900*****************************************************************
056000 1300-ACCUM-WEEK.
056100*    DAY-OF-YEAR IS COMPUTED ON THE TRANSACTION DATE, NOT THE RUN DATE *
056200     MOVE TXN-DTE-CCYY TO WS-DOY-CCYY
056300     MOVE TXN-DTE-MM TO WS-DOY-MM
056400     MOVE TXN-DTE-DD TO WS-DOY-DD
056500     PERFORM 5010-COMPUTE-DAY-OF-YEAR THRU 5010-EXIT
056600     SUBTRACT 1 FROM WS-DOY GIVING WS-WK-NUM
056700     DIVIDE WS-WK-NUM BY 7 GIVING WS-WK-NUM
056800     ADD 1 TO WS-WK-NUM
056900     MOVE TXN-DTE-CCYY TO WS-WKB-CCYY
057000     MOVE WS-WK-NUM TO WS-WKB-WK
057100     MOVE ZERO TO WS-FOUND-TBL-NDX
057200*    NOTHING TO SCAN ON THE VERY FIRST SURVIVING ROW                   *
057300     IF WS-WEEK-TABLE-CT > ZERO
057400         PERFORM 1310-SCAN-WEEK THRU 1310-EXIT
057500             VARYING WS-WEEK-NDX FROM 1 BY 1
057600             UNTIL WS-WEEK-NDX > WS-WEEK-TABLE-CT
057700     END-IF
057800     IF WS-FOUND-TBL-NDX NOT = ZERO
057900         SET WS-WEEK-NDX TO WS-FOUND-TBL-NDX
058000         ADD 1 TO WS-WEEK-COUNT (WS-WEEK-NDX)
058100         ADD TXN-AMOUNT TO WS-WEEK-AMOUNT (WS-WEEK-NDX)
058200         GO TO 1300-EXIT
058300     END-IF
058400     ADD 1 TO WS-WEEK-TABLE-CT
058500     SET WS-WEEK-NDX TO WS-WEEK-TABLE-CT
058600     MOVE WS-WEEK-KEY-NUM TO WS-WEEK-KEY (WS-WEEK-NDX)
058700     PERFORM 1305-COMPUTE-WEEK-START-DATE THRU 1305-EXIT
058800     MOVE WS-WEEK-START-NUM TO WS-WEEK-START-DATE (WS-WEEK-NDX)
058900     MOVE 1 TO WS-WEEK-COUNT (WS-WEEK-NDX)
059000     MOVE TXN-AMOUNT TO WS-WEEK-AMOUNT (WS-WEEK-NDX).
059100 1300-EXIT.
059200     EXIT.
059300 1310-SCAN-WEEK.
059400     IF WS-WEEK-KEY (WS-WEEK-NDX) = WS-WEEK-KEY-NUM
059500         SET WS-FOUND-TBL-NDX TO WS-WEEK-NDX
059600     END-IF.
059700 1310-EXIT.
059800     EXIT.
059900*****************************************************************
060000*    1305-COMPUTE-WEEK-START-DATE - BACKS THE RUNNING WEEK         *
060100*    NUMBER (SEE 1300-ACCUM-WEEK) BACK OUT INTO A CALENDAR DATE -  *
060200*    DAY-OF-YEAR (WK-NUM-1)*7+1, WALKED FORWARD A MONTH AT A TIME  *
060300*    AGAINST 0360-DAYS-IN-MONTH.  CR-40156.                        *
060400*****************************************************************
060500 1305-COMPUTE-WEEK-START-DATE.
060600     COMPUTE WS-WSD-DOY = (WS-WK-NUM - 1) * 7 + 1
060700     MOVE TXN-DTE-CCYY TO WS-WSD-CCYY
060800     MOVE WS-WSD-DOY TO WS-WSD-REMAIN
060900     MOVE 1 TO WS-WSD-MM.
061000 1307-WEEK-START-MONTH-LOOP.
061100     IF WS-WSD-MM > 12
061200         MOVE 12 TO WS-WSD-MM
061300         MOVE WS-WSD-REMAIN TO WS-WSD-DD
061400         GO TO 1305-EXIT
061500     END-IF
061600     MOVE WS-WSD-MM TO WS-DIM-MM
061700     MOVE WS-WSD-CCYY TO WS-DIM-CCYY
061800     PERFORM 0360-DAYS-IN-MONTH THRU 0360-EXIT
061900     IF WS-WSD-REMAIN NOT > WS-DAYS-IN-MM
062000         MOVE WS-WSD-REMAIN TO WS-WSD-DD
062100         GO TO 1305-EXIT
062200     END-IF
062300     SUBTRACT WS-DAYS-IN-MM FROM WS-WSD-REMAIN
062400     ADD 1 TO WS-WSD-MM
062500     GO TO 1307-WEEK-START-MONTH-LOOP.
062600 1305-EXIT.
062700     EXIT.
062800******************************************************************
062900*    1400-ACCUM-MONTH - SEARCH-OR-ADD OF THE CALENDAR-MONTH BUCKET,    *
063000*    KEYED ON CCYYMM (WS-MONTH-KEY-NUM) SO JANUARY OF TWO DIFFERENT    *
063100*    YEARS NEVER COLLAPSE INTO ONE LINE.                               *
063200******************************************************************
063300 1400-ACCUM-MONTH.
063400     MOVE TXN-DTE-CCYY TO WS-MKB-CCYY
063500     MOVE TXN-DTE-MM TO WS-MKB-MM
063600     MOVE ZERO TO WS-FOUND-TBL-NDX
063700*    NOTHING TO SCAN ON THE VERY FIRST SURVIVING ROW                   *
063800     IF WS-MONTH-TABLE-CT > ZERO
063900         PERFORM 1410-SCAN-MONTH THRU 1410-EXIT
064000             VARYING WS-MONTH-NDX FROM 1 BY 1
064100             UNTIL WS-MONTH-NDX > WS-MONTH-TABLE-CT
064200     END-IF
064300     IF WS-FOUND-TBL-NDX NOT = ZERO
064400         SET WS-MONTH-NDX TO WS-FOUND-TBL-NDX
064500         ADD 1 TO WS-MONTH-COUNT (WS-MONTH-NDX)
064600         ADD TXN-AMOUNT TO WS-MONTH-AMOUNT (WS-MONTH-NDX)
064700         GO TO 1400-EXIT
064800     END-IF
064900     ADD 1 TO WS-MONTH-TABLE-CT
065000     SET WS-MONTH-NDX TO WS-MONTH-TABLE-CT
065100     MOVE WS-MONTH-KEY-NUM TO WS-MONTH-KEY (WS-MONTH-NDX)
065200     MOVE 1 TO WS-MONTH-COUNT (WS-MONTH-NDX)
065300     MOVE TXN-AMOUNT TO WS-MONTH-AMOUNT (WS-MONTH-NDX).
065400 1400-EXIT.
065500     EXIT.
065600 1410-SCAN-MONTH.
065700     IF WS-MONTH-KEY (WS-MONTH-NDX) = WS-MONTH-KEY-NUM
065800         SET WS-FOUND-TBL-NDX TO WS-MONTH-NDX
065900     END-IF.
066000 1410-EXIT.
066100     EXIT.
066200*****************************************************************
066300*    1500-ACCUM-HOUR - USES THE LOCAL TRANSACTION HOUR WHEN       *
066400*    PRESENT, ELSE FALLS BACK TO THE CREATED-AT HOUR, SAME        *
066500*    NULL-HANDLING RULE TXN-STMTPROC USES FOR THE DISPLAY         *
066600*    TIMESTAMP.                                                   *
066700*****************************************************************
066800 1500-ACCUM-HOUR.
066900*    NO ORIGINATING-SYSTEM LOCAL TIME - USE THE LOAD TIMESTAMP
067000     IF TXN-LOCAL-DTM-IS-NULL
067100         MOVE TXN-CRTD-HH TO WS-HOUR-NUM
067200     ELSE
067300         MOVE TXN-LCL-HH TO WS-HOUR-NUM
067400     END-IF
067500*    RE-BASED FROM 0-23 CLOCK HOUR TO THE TABLE'S 1-24 SUBSCRIPT RANGE *
067600     ADD 1 TO WS-HOUR-NUM
067700     SET WS-HOUR-NDX TO WS-HOUR-NUM
067800     ADD 1 TO WS-HOUR-COUNT (WS-HOUR-NDX).
067900 1500-EXIT.
068000     EXIT.
068100*****************************************************************
068200*    1600-ACCUM-DOW - ZELLER'S CONGRUENCE OVER THE TRANSACTION    *
068300*    DATE, RE-BASED TO SUNDAY=0.                                  *
068400*****************************************************************
068500 1600-ACCUM-DOW.
068600     MOVE TXN-DTE-DD TO WS-Z-DAY
068700     MOVE TXN-DTE-MM TO WS-Z-MONTH
068800     MOVE TXN-DTE-CCYY TO WS-Z-YEAR
068900*    ZELLER TREATS JAN/FEB AS MONTHS 13/14 OF THE PRIOR YEAR
069000     IF WS-Z-MONTH < 3
069100         ADD 12 TO WS-Z-MONTH
069200         SUBTRACT 1 FROM WS-Z-YEAR
069300     END-IF
069400*    ZELLER SPLITS THE YEAR INTO CENTURY AND YEAR-OF-CENTURY           *
069500     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-CENTURY
069600     COMPUTE WS-Z-YR-OF-CTY = WS-Z-YEAR - (WS-Z-CENTURY * 100)
069700     COMPUTE WS-Z-TEMP1 = 13 * (WS-Z-MONTH + 1)
069800     DIVIDE WS-Z-TEMP1 BY 5 GIVING WS-Z-TEMP2
069900     DIVIDE WS-Z-YR-OF-CTY BY 4 GIVING WS-Z-TEMP3
070000     DIVIDE WS-Z-CENTURY BY 4 GIVING WS-Z-TEMP4
070100     COMPUTE WS-Z-H =
070200         WS-Z-DAY + WS-Z-TEMP2 + WS-Z-YR-OF-CTY + WS-Z-TEMP3
070300         + WS-Z-TEMP4 + (5 * WS-Z-CENTURY)
070400     DIVIDE WS-Z-H BY 7 GIVING WS-Z-TEMP1 REMAINDER WS-Z-DOW
070500     COMPUTE WS-Z-TEMP2 = WS-Z-DOW + 6
070600     DIVIDE WS-Z-TEMP2 BY 7 GIVING WS-Z-TEMP3 REMAINDER WS-DOW-RESULT
070700     ADD 1 TO WS-DOW-RESULT
070800     SET WS-DOW-NDX TO WS-DOW-RESULT
070900     ADD 1 TO WS-DOW-COUNT (WS-DOW-NDX).
071000 1600-EXIT.
071100     EXIT.
071200******************************************************************
071300*    1700-ACCUM-CARD - SEARCH-OR-ADD OF THE CARD-TYPE TABLE.           *
071400*    CAPPED AT 20 DISTINCT CARD TYPES (WS-CARD-TABLE CAN HOLD NO       *
071500*    MORE) - A TRANSACTION FOR A 21ST TYPE IS COUNTED IN THE RUN       *
071600*    TOTALS BUT DROPPED FROM THE CARD-TYPE SECTION.  SEE MCH.MASTER    *
071700*    FOR THE FULL LIST OF CARD TYPES THIS SHOP ACCEPTS.                *
071800******************************************************************
071900 1700-ACCUM-CARD.
072000     MOVE ZERO TO WS-FOUND-TBL-NDX
072100*    NOTHING TO SCAN ON THE VERY FIRST SURVIVING ROW                   *
072200     IF WS-CARD-TABLE-CT > ZERO
072300         PERFORM 1710-SCAN-CARD THRU 1710-EXIT
072400             VARYING WS-CARD-NDX FROM 1 BY 1
072500             UNTIL WS-CARD-NDX > WS-CARD-TABLE-CT
072600     END-IF
072700     IF WS-FOUND-TBL-NDX NOT = ZERO
072800         SET WS-CARD-NDX TO WS-FOUND-TBL-NDX
072900         ADD 1 TO WS-CARD-COUNT (WS-CARD-NDX)
073000         GO TO 1700-EXIT
073100     END-IF
073200*    TABLE IS FULL AT 20 ENTRIES - COUNT THE ROW BUT DROP THE KEY
073300     IF WS-CARD-TABLE-CT > 19
073400         GO TO 1700-EXIT
073500     END-IF
073600     ADD 1 TO WS-CARD-TABLE-CT
073700     SET WS-CARD-NDX TO WS-CARD-TABLE-CT
073800     MOVE TXN-CARD-TYPE-CD TO WS-CARD-KEY (WS-CARD-NDX)
073900     MOVE 1 TO WS-CARD-COUNT (WS-CARD-NDX).
074000 1700-EXIT.
074100     EXIT.
074200 1710-SCAN-CARD.
074300     IF WS-CARD-KEY (WS-CARD-NDX) = TXN-CARD-TYPE-CD
074400         SET WS-FOUND-TBL-NDX TO WS-CARD-NDX
074500     END-IF.
074600 1710-EXIT.
074700     EXIT.
074800*****************************************************************
074900*    1750-ACCUM-STATUS - SEARCH-OR-ADD TABLE OF EVERY DISTINCT     *
075000*    STATUS VALUE SEEN IN THE WINDOW, SAME TECHNIQUE AS            *
075100*    1700-ACCUM-CARD ABOVE.  STATUS IS DOCUMENTED AS AN OPEN       *
075200*    FIELD RATHER THAN A CLOSED LIST SO THE SUCCESS SECTION'S      *
075300*    FULL BREAKDOWN CANNOT BE LIMITED TO THE THREE 88-LEVELS.      *
075400*    CR-40151.                                                     *
075500*****************************************************************
075600 1750-ACCUM-STATUS.
075700     MOVE ZERO TO WS-FOUND-TBL-NDX
075800*    NOTHING TO SCAN ON THE VERY FIRST SURVIVING ROW                   *
075900     IF WS-STATUS-TABLE-CT > ZERO
076000         PERFORM 1760-SCAN-STATUS THRU 1760-EXIT
076100             VARYING WS-STATUS-NDX FROM 1 BY 1
076200             UNTIL WS-STATUS-NDX > WS-STATUS-TABLE-CT
076300     END-IF
076400     IF WS-FOUND-TBL-NDX NOT = ZERO
076500         SET WS-STATUS-NDX TO WS-FOUND-TBL-NDX
076600         ADD 1 TO WS-STATUS-COUNT (WS-STATUS-NDX)
076700         GO TO 1750-EXIT
076800     END-IF
076900*    SAME 20-ENTRY CEILING AS THE CARD-TYPE TABLE ABOVE
077000     IF WS-STATUS-TABLE-CT > 19
077100         GO TO 1750-EXIT
077200     END-IF
077300     ADD 1 TO WS-STATUS-TABLE-CT
077400     SET WS-STATUS-NDX TO WS-STATUS-TABLE-CT
077500     MOVE TXN-STATUS-CD TO WS-STATUS-KEY (WS-STATUS-NDX)
077600     MOVE 1 TO WS-STATUS-COUNT (WS-STATUS-NDX).
077700 1750-EXIT.
077800     EXIT.
077900 1760-SCAN-STATUS.
078000     IF WS-STATUS-KEY (WS-STATUS-NDX) = TXN-STATUS-CD
078100         SET WS-FOUND-TBL-NDX TO WS-STATUS-NDX
078200     END-IF.
078300 1760-EXIT.
078400     EXIT.
078500*****************************************************************
078600*    2000-PRINT-VOLUME-SECTION - DAY, THEN WEEK, THEN MONTH       *
078700*    LINES, IN THE ORDER THE BUCKETS WERE FIRST ENCOUNTERED.      *
078800*****************************************************************
078900 2000-PRINT-VOLUME-SECTION.
079000     IF WS-DAY-TABLE-CT > ZERO
079100         PERFORM 2100-PRINT-ONE-DAY THRU 2100-EXIT
079200             VARYING WS-DAY-NDX FROM 1 BY 1
079300             UNTIL WS-DAY-NDX > WS-DAY-TABLE-CT
079400     END-IF
079500     IF WS-WEEK-TABLE-CT > ZERO
079600         PERFORM 2200-PRINT-ONE-WEEK THRU 2200-EXIT
079700             VARYING WS-WEEK-NDX FROM 1 BY 1
079800             UNTIL WS-WEEK-NDX > WS-WEEK-TABLE-CT
079900     END-IF
080000     IF WS-MONTH-TABLE-CT > ZERO
080100         PERFORM 2300-PRINT-ONE-MONTH THRU 2300-EXIT
080200             VARYING WS-MONTH-NDX FROM 1 BY 1
080300             UNTIL WS-MONTH-NDX > WS-MONTH-TABLE-CT
080400     END-IF.
080500 2000-EXIT.
080600     EXIT.
080700******************************************************************
080800*    2100-PRINT-ONE-DAY - ONE VOLUME LINE FOR A DAY BUCKET.  THE       *
080900*    CCYYMMDD KEY IS REDEFINED THROUGH WS-TGT-DATE-GROUP SOLELY TO     *
081000*    BUILD THE DASH-SEPARATED PRINT LABEL.                             *
081100******************************************************************
081200 2100-PRINT-ONE-DAY.
081300*    REDEFINE TRICK - NUMERIC KEY BACK INTO CCYY/MM/DD GROUP
081400     MOVE WS-DAY-KEY (WS-DAY-NDX) TO WS-TGT-DATE-NUM
081500     STRING WS-TGT-CCYY DELIMITED BY SIZE
081600            '-'         DELIMITED BY SIZE
081700            WS-TGT-MM   DELIMITED BY SIZE
081800            '-'         DELIMITED BY SIZE
081900            WS-TGT-DD   DELIMITED BY SIZE
082000         INTO WS-PRINT-DATE-LABEL
082100     SET TXN-APT-VOLUME-LINE TO TRUE
082200     SET TXN-APT-VOL-BY-DAY TO TRUE
082300     MOVE WS-PRINT-DATE-LABEL TO TXN-APT-VOL-BKT-LABEL
082400     MOVE WS-DAY-COUNT (WS-DAY-NDX) TO TXN-APT-VOL-COUNT
082500     MOVE WS-DAY-AMOUNT (WS-DAY-NDX) TO TXN-APT-VOL-AMOUNT
082600     WRITE TXN-ANAL-PRINT-LINE.
082700 2100-EXIT.
082800     EXIT.
082900******************************************************************
083000*    2200-PRINT-ONE-WEEK - ONE VOLUME LINE FOR A WEEK BUCKET.  BOTH    *
083100*    THE RUNNING WEEK NUMBER AND THE WEEK-START DATE COMPUTED BY       *
083200*    1305-COMPUTE-WEEK-START-DATE ARE PRINTED SIDE BY SIDE SO THE      *
083300*    READER CAN TIE A WEEK NUMBER BACK TO A CALENDAR DATE. CR-40156.   *
083400******************************************************************
083500 2200-PRINT-ONE-WEEK.
083600     MOVE WS-WEEK-KEY (WS-WEEK-NDX) TO WS-WEEK-KEY-NUM
083700     STRING WS-WKB-CCYY         DELIMITED BY SIZE
083800            '-WK'               DELIMITED BY SIZE
083900            WS-WKB-WK           DELIMITED BY SIZE
084000         INTO WS-PRINT-WEEK-LABEL
084100     MOVE WS-WEEK-START-DATE (WS-WEEK-NDX) TO WS-WEEK-START-NUM
084200     STRING WS-WSD-CCYY         DELIMITED BY SIZE
084300            '-'                 DELIMITED BY SIZE
084400            WS-WSD-MM           DELIMITED BY SIZE
084500            '-'                 DELIMITED BY SIZE
084600            WS-WSD-DD           DELIMITED BY SIZE
084700         INTO WS-PRINT-WKSTART-LABEL
084800     SET TXN-APT-VOLUME-LINE TO TRUE
084900     SET TXN-APT-VOL-BY-WEEK TO TRUE
085000     MOVE WS-PRINT-WEEK-LABEL TO TXN-APT-VOL-BKT-LABEL
085100     MOVE WS-PRINT-WKSTART-LABEL TO TXN-APT-VOL-WK-START
085200     MOVE WS-WEEK-COUNT (WS-WEEK-NDX) TO TXN-APT-VOL-COUNT
085300     MOVE WS-WEEK-AMOUNT (WS-WEEK-NDX) TO TXN-APT-VOL-AMOUNT
085400     WRITE TXN-ANAL-PRINT-LINE.
085500 2200-EXIT.
085600     EXIT.
085700******************************************************************
085800*    2300-PRINT-ONE-MONTH - ONE VOLUME LINE FOR A CALENDAR-MONTH       *
085900*    BUCKET, LABEL BUILT FROM THE REDEFINED CCYYMM KEY.                *
086000******************************************************************
086100 2300-PRINT-ONE-MONTH.
086200     MOVE WS-MONTH-KEY (WS-MONTH-NDX) TO WS-MONTH-KEY-NUM
086300     STRING WS-MKB-CCYY DELIMITED BY SIZE
086400            '-'         DELIMITED BY SIZE
086500            WS-MKB-MM   DELIMITED BY SIZE
086600         INTO WS-PRINT-MONTH-LABEL
086700     SET TXN-APT-VOLUME-LINE TO TRUE
086800     SET TXN-APT-VOL-BY-MONTH TO TRUE
086900     MOVE WS-PRINT-MONTH-LABEL TO TXN-APT-VOL-BKT-LABEL
087000     MOVE WS-MONTH-COUNT (WS-MONTH-NDX) TO TXN-APT-VOL-COUNT
087100     MOVE WS-MONTH-AMOUNT (WS-MONTH-NDX) TO TXN-APT-VOL-AMOUNT
087200     WRITE TXN-ANAL-PRINT-LINE.
087300 2300-EXIT.
087400     EXIT.
087500*****************************************************************
087600*    3000-PRINT-SUCCESS-SECTION - TOTAL/COMPLETED/FAILED COUNTS   *
087700*    AND HALF-UP SUCCESS/FAILURE RATES, ZERO WHEN THE WINDOW HAS  *
087800*    NO ROWS (GUARDED BEFORE THE DIVIDE), THEN THE FULL BREAKDOWN *
087900*    OF COUNTS BY EVERY DISTINCT STATUS VALUE SEEN - NOT JUST     *
088000*    COMPLETED/FAILED/PENDING.  CR-40151.                         *
088100*****************************************************************
088200 3000-PRINT-SUCCESS-SECTION.
088300     MOVE ZERO TO WS-SUCCESS-RATE
088400     MOVE ZERO TO WS-FAIL-RATE
088500     IF WS-TOTAL-CT > ZERO
088600*    GUARDED ABOVE BY WS-TOTAL-CT > ZERO - NO DIVIDE-BY-ZERO RISK
088700         COMPUTE WS-SUCCESS-RATE ROUNDED =
088800             (WS-COMPLETED-CT * 100) / WS-TOTAL-CT
088900         COMPUTE WS-FAIL-RATE ROUNDED =
089000             (WS-FAILED-CT * 100) / WS-TOTAL-CT
089100     END-IF
089200     SET TXN-APT-SUCCESS-LINE TO TRUE
089300     MOVE 'TXN SUCCESS RATE' TO TXN-APT-SUC-LABEL
089400     MOVE WS-TOTAL-CT TO TXN-APT-SUC-TOTAL-CT
089500     MOVE WS-COMPLETED-CT TO TXN-APT-SUC-CMPLT-CT
089600     MOVE WS-FAILED-CT TO TXN-APT-SUC-FAIL-CT
089700     MOVE WS-SUCCESS-RATE TO TXN-APT-SUC-RATE-PCT
089800     MOVE WS-FAIL-RATE TO TXN-APT-FAIL-RATE-PCT
089900     WRITE TXN-ANAL-PRINT-LINE
090000     PERFORM 3050-PRINT-STATUS-BREAKDOWN THRU 3050-EXIT.
090100 3000-EXIT.
090200     EXIT.
090300*****************************************************************
090400*    3050-PRINT-STATUS-BREAKDOWN - ONE LINE PER DISTINCT STATUS   *
090500*    VALUE THE WINDOW ACTUALLY CONTAINS, WALKING WS-STATUS-TABLE  *
090600*    BUILT BY 1750-ACCUM-STATUS.                                  *
090700*****************************************************************
090800 3050-PRINT-STATUS-BREAKDOWN.
090900     IF WS-STATUS-TABLE-CT = ZERO
091000         GO TO 3050-EXIT
091100     END-IF
091200     PERFORM 3060-PRINT-ONE-STATUS THRU 3060-EXIT
091300         VARYING WS-STATUS-NDX FROM 1 BY 1
091400         UNTIL WS-STATUS-NDX > WS-STATUS-TABLE-CT.
091500 3050-EXIT.
091600     EXIT.
091700******************************************************************
091800*    3060-PRINT-ONE-STATUS - ONE LINE PER DISTINCT STATUS VALUE.       *
091900*    NO PERCENTAGE IS CARRIED HERE - ONLY THE TOP-LEVEL SUCCESS/       *
092000*    FAIL RATE LINE (3000-PRINT-SUCCESS-SECTION) CARRIES A RATE.       *
092100******************************************************************
092200 3060-PRINT-ONE-STATUS.
092300     SET TXN-APT-STATUS-LINE TO TRUE
092400     MOVE 'TRANSACTIONS STATUS.' TO TXN-APT-STA-LIT
092500     MOVE WS-STATUS-KEY (WS-STATUS-NDX) TO TXN-APT-STA-STATUS
092600     MOVE WS-STATUS-COUNT (WS-STATUS-NDX) TO TXN-APT-STA-COUNT
092700     WRITE TXN-ANAL-PRINT-LINE.
092800 3060-EXIT.
092900     EXIT.
093000*****************************************************************
093100*    4000-PRINT-AMOUNT-SECTION - AVG/MIN/MAX FROM THE LOAD PASS,  *
093200*    MEDIAN FROM A SHELL SORT OF THE WINDOW'S AMOUNTS.            *
093300*****************************************************************
093400 4000-PRINT-AMOUNT-SECTION.
093500*    ZERO ROWS IN WINDOW LEAVES THE AVERAGE AT ITS INIT VALUE
093600     MOVE ZERO TO WS-AVG-AMOUNT
093700     IF WS-TOTAL-CT > ZERO
093800         COMPUTE WS-AVG-AMOUNT ROUNDED =
093900             WS-TOTAL-AMOUNT / WS-TOTAL-CT
094000     END-IF
094100     PERFORM 4100-SORT-AMOUNTS THRU 4100-EXIT
094200     PERFORM 4200-PICK-MEDIAN THRU 4200-EXIT
094300     SET TXN-APT-AMOUNT-LINE TO TRUE
094400     MOVE 'AMOUNT STATS' TO TXN-APT-AMT-LABEL
094500     MOVE WS-AVG-AMOUNT TO TXN-APT-AMT-VALUE-1
094600     MOVE WS-MIN-AMOUNT TO TXN-APT-AMT-VALUE-2
094700     MOVE WS-MAX-AMOUNT TO TXN-APT-AMT-VALUE-3
094800     MOVE WS-MEDIAN-AMOUNT TO TXN-APT-AMT-VALUE-4
094900     WRITE TXN-ANAL-PRINT-LINE
095000     IF WS-DAY-TABLE-CT > ZERO
095100         PERFORM 4300-PRINT-ONE-DAY-AVG THRU 4300-EXIT
095200             VARYING WS-DAY-NDX FROM 1 BY 1
095300             UNTIL WS-DAY-NDX > WS-DAY-TABLE-CT
095400     END-IF.
095500 4000-EXIT.
095600     EXIT.
095700*****************************************************************
095800*    4300-PRINT-ONE-DAY-AVG - DAILY-AVERAGE LINE SERIES FOR THE   *
095900*    AMOUNT-TRENDS SECTION, ONE LINE PER DAY BUCKET BUILT BY      *
096000*    1200-ACCUM-DAY (CR-40090).                                   *
096100*****************************************************************
096200 4300-PRINT-ONE-DAY-AVG.
096300     MOVE WS-DAY-KEY (WS-DAY-NDX) TO WS-TGT-DATE-NUM
096400     STRING WS-TGT-CCYY DELIMITED BY SIZE
096500            '-'         DELIMITED BY SIZE
096600            WS-TGT-MM   DELIMITED BY SIZE
096700            '-'         DELIMITED BY SIZE
096800            WS-TGT-DD   DELIMITED BY SIZE
096900         INTO WS-PRINT-DATE-LABEL
097000     COMPUTE WS-HOLD-AMOUNT ROUNDED =
097100         WS-DAY-AMOUNT (WS-DAY-NDX) / WS-DAY-COUNT (WS-DAY-NDX)
097200     SET TXN-APT-VOLUME-LINE TO TRUE
097300     SET TXN-APT-VOL-BY-DAY-AVG TO TRUE
097400     MOVE WS-PRINT-DATE-LABEL TO TXN-APT-VOL-BKT-LABEL
097500     MOVE WS-DAY-COUNT (WS-DAY-NDX) TO TXN-APT-VOL-COUNT
097600     MOVE WS-HOLD-AMOUNT TO TXN-APT-VOL-AMOUNT
097700     WRITE TXN-ANAL-PRINT-LINE.
097800 4300-EXIT.
097900     EXIT.
098000******************************************************************
098100*    4100-SORT-AMOUNTS - SHELL SORT (DIMINISHING-GAP INSERTION         *
098200*    SORT) OF THE WINDOW'S AMOUNT VALUES, ASCENDING, IN PLACE.         *
098300*    THIS BUILD HAS NO SORT VERB AVAILABLE AGAINST A TABLE IN          *
098400*    WORKING-STORAGE SO THE SORT IS HAND-ROLLED.  GAP STARTS AT        *
098500*    THE TABLE SIZE AND IS HALVED EACH PASS UNTIL IT REACHES 1.        *
098600******************************************************************
098700 4100-SORT-AMOUNTS.
098800*    NOTHING TO SORT WITH ZERO OR ONE VALUE
098900     IF WS-AMOUNT-TABLE-CT < 2
099000         GO TO 4100-EXIT
099100     END-IF
099200     MOVE WS-AMOUNT-TABLE-CT TO WS-GAP
099300     PERFORM 4110-NEXT-GAP THRU 4110-EXIT
099400         UNTIL WS-GAP NOT > 1.
099500 4100-EXIT.
099600     EXIT.
099700******************************************************************
099800*    4110-NEXT-GAP - HALVES THE GAP, THEN RUNS ONE FULL                *
099900*    INSERTION PASS (4120-GAP-INSERT) AT THAT GAP WIDTH.               *
100000******************************************************************
100100 4110-NEXT-GAP.
100200*    INTEGER DIVIDE TRUNCATES - GAP SEQUENCE CONVERGES TO 1
100300     COMPUTE WS-GAP = WS-GAP / 2
100400     IF WS-GAP = ZERO
100500         MOVE 1 TO WS-GAP
100600     END-IF
100700     PERFORM 4120-GAP-INSERT THRU 4120-EXIT
100800         VARYING WS-IX FROM WS-GAP BY 1
100900         UNTIL WS-IX > WS-AMOUNT-TABLE-CT
101000     IF WS-GAP = 1
101100         MOVE ZERO TO WS-GAP
101200     END-IF.
101300 4110-EXIT.
101400     EXIT.
101500******************************************************************
101600*    4120-GAP-INSERT / 4121-GAP-INSERT-LOOP - STANDARD SHELL-SORT      *
101700*    INSERTION STEP.  WS-HOLD-AMOUNT IS THE SWAP TEMP - THE SAME       *
101800*    77-LEVEL FIELD 4300-PRINT-ONE-DAY-AVG USES FOR ITS ROUNDED        *
101900*    DAILY AVERAGE, SINCE THE TWO NEVER RUN AT THE SAME TIME.          *
102000******************************************************************
102100 4120-GAP-INSERT.
102200     MOVE WS-IX TO WS-JX.
102300 4121-GAP-INSERT-LOOP.
102400     IF WS-JX NOT > WS-GAP
102500         GO TO 4120-EXIT
102600     END-IF
102700     SET WS-AMT-NDX TO WS-JX
102800     IF WS-AMOUNT-VALUE (WS-AMT-NDX - WS-GAP)
102900        NOT > WS-AMOUNT-VALUE (WS-AMT-NDX)
103000         GO TO 4120-EXIT
103100     END-IF
103200     MOVE WS-AMOUNT-VALUE (WS-JX) TO WS-HOLD-AMOUNT
103300     MOVE WS-AMOUNT-VALUE (WS-JX - WS-GAP) TO WS-AMOUNT-VALUE (WS-JX)
103400     MOVE WS-HOLD-AMOUNT TO WS-AMOUNT-VALUE (WS-JX - WS-GAP)
103500     COMPUTE WS-JX = WS-JX - WS-GAP
103600     GO TO 4121-GAP-INSERT-LOOP.
103700 4120-EXIT.
103800     EXIT.
103900******************************************************************
104000*    4200-PICK-MEDIAN - READS THE MIDDLE ENTRY (ODD COUNT) OR          *
104100*    AVERAGES THE TWO MIDDLE ENTRIES (EVEN COUNT) OF THE NOW-          *
104200*    SORTED AMOUNT TABLE.  MUST RUN AFTER 4100-SORT-AMOUNTS.           *
104300******************************************************************
104400 4200-PICK-MEDIAN.
104500     MOVE ZERO TO WS-MEDIAN-AMOUNT
104600     IF WS-AMOUNT-TABLE-CT = ZERO
104700         GO TO 4200-EXIT
104800     END-IF
104900*    ODD COUNT (REMAINDER NOT ZERO) - SINGLE MIDDLE ELEMENT
105000     DIVIDE WS-AMOUNT-TABLE-CT BY 2 GIVING WS-IX REMAINDER WS-JX
105100     IF WS-JX NOT = ZERO
105200         ADD 1 TO WS-IX
105300         SET WS-AMT-NDX TO WS-IX
105400         MOVE WS-AMOUNT-VALUE (WS-AMT-NDX) TO WS-MEDIAN-AMOUNT
105500         GO TO 4200-EXIT
105600     END-IF
105700     SET WS-AMT-NDX TO WS-IX
105800     MOVE WS-AMOUNT-VALUE (WS-AMT-NDX) TO WS-HOLD-AMOUNT
105900     ADD 1 TO WS-IX
106000     SET WS-AMT-NDX TO WS-IX
106100     COMPUTE WS-MEDIAN-AMOUNT ROUNDED =
106200         (WS-HOLD-AMOUNT + WS-AMOUNT-VALUE (WS-AMT-NDX)) / 2.
106300 4200-EXIT.
106400     EXIT.
106500*****************************************************************
106600*    5000-PRINT-PEAK-SECTION - 24 HOURLY LINES THEN 7 SUNDAY-     *
106700*    FIRST DAY-OF-WEEK LINES.                                     *
106800*****************************************************************
106900 5000-PRINT-PEAK-SECTION.
107000     PERFORM 5100-PRINT-ONE-HOUR THRU 5100-EXIT
107100         VARYING WS-HOUR-NDX FROM 1 BY 1
107200         UNTIL WS-HOUR-NDX > 24
107300     PERFORM 5200-PRINT-ONE-DOW THRU 5200-EXIT
107400         VARYING WS-DOW-NDX FROM 1 BY 1
107500         UNTIL WS-DOW-NDX > 7.
107600 5000-EXIT.
107700     EXIT.
107800******************************************************************
107900*    5010-COMPUTE-DAY-OF-YEAR / 5012-ADD-MONTH-LOOP - DAY NUMBER       *
108000*    WITHIN THE YEAR (JAN 1ST = 1), BUILT BY ADDING THE LENGTH OF      *
108100*    EVERY WHOLE MONTH BEFORE THE TARGET MONTH TO THE DAY-OF-MONTH.    *
108200*    SHARED BY 1300-ACCUM-WEEK AND 1305-COMPUTE-WEEK-START-DATE.       *
108300******************************************************************
108400 5010-COMPUTE-DAY-OF-YEAR.
108500     MOVE WS-DOY-DD TO WS-DOY
108600     IF WS-DOY-MM = 1
108700         GO TO 5010-EXIT
108800     END-IF
108900     COMPUTE WS-DOY-MM-LIMIT = WS-DOY-MM - 1
109000     MOVE 1 TO WS-DOY-IX.
109100 5012-ADD-MONTH-LOOP.
109200     IF WS-DOY-IX > WS-DOY-MM-LIMIT
109300         GO TO 5010-EXIT
109400     END-IF
109500     MOVE WS-DOY-IX TO WS-DIM-MM
109600     MOVE WS-DOY-CCYY TO WS-DIM-CCYY
109700     PERFORM 0360-DAYS-IN-MONTH THRU 0360-EXIT
109800     ADD WS-DAYS-IN-MM TO WS-DOY
109900     ADD 1 TO WS-DOY-IX
110000     GO TO 5012-ADD-MONTH-LOOP.
110100 5010-EXIT.
110200     EXIT.
110300******************************************************************
110400*    5100-PRINT-ONE-HOUR - ONE PEAK-SECTION LINE PER HOUR OF THE       *
110500*    DAY, 00 THROUGH 23.  WS-HOUR-NDX RUNS 1 THROUGH 24 SO THE         *
110600*    PRINTED LABEL IS ALWAYS INDEX-MINUS-ONE.                          *
110700******************************************************************
110800 5100-PRINT-ONE-HOUR.
110900     SET TXN-APT-PEAK-LINE TO TRUE
111000     SET TXN-APT-PK-BY-HOUR TO TRUE
111100     COMPUTE WS-HOUR-NUM = WS-HOUR-NDX - 1
111200     MOVE WS-HOUR-NUM TO TXN-APT-PK-BKT-LABEL
111300     MOVE WS-HOUR-COUNT (WS-HOUR-NDX) TO TXN-APT-PK-COUNT
111400     WRITE TXN-ANAL-PRINT-LINE.
111500 5100-EXIT.
111600     EXIT.
111700******************************************************************
111800*    5200-PRINT-ONE-DOW - ONE PEAK-SECTION LINE PER DAY OF THE         *
111900*    WEEK, SUNDAY THROUGH SATURDAY, NAME PULLED FROM THE               *
112000*    WS-DOW-NAMES-TABLE LITERAL AREA.                                  *
112100******************************************************************
112200 5200-PRINT-ONE-DOW.
112300     SET TXN-APT-PEAK-LINE TO TRUE
112400     SET TXN-APT-PK-BY-DOW TO TRUE
112500     MOVE WS-DOW-NAME-ENTRY (WS-DOW-NDX) TO TXN-APT-PK-BKT-LABEL
112600     MOVE WS-DOW-COUNT (WS-DOW-NDX) TO TXN-APT-PK-COUNT
112700     WRITE TXN-ANAL-PRINT-LINE.
112800 5200-EXIT.
112900     EXIT.
113000*****************************************************************
113100*    6000-PRINT-CARD-SECTION - CARD-TYPE COUNT AND HALF-UP        *
113200*    PERCENTAGE OF THE WINDOW TOTAL (CR-37960).                   *
113300*****************************************************************
113400 6000-PRINT-CARD-SECTION.
113500*    NOTHING TO PRINT IF THE WINDOW HAD NO TRANSACTIONS AT ALL
113600     IF WS-CARD-TABLE-CT = ZERO
113700         GO TO 6000-EXIT
113800     END-IF
113900     PERFORM 6100-PRINT-ONE-CARD THRU 6100-EXIT
114000         VARYING WS-CARD-NDX FROM 1 BY 1
114100         UNTIL WS-CARD-NDX > WS-CARD-TABLE-CT.
114200 6000-EXIT.
114300     EXIT.
114400******************************************************************
114500*    6100-PRINT-ONE-CARD - ONE CARD-TYPE LINE WITH ITS SHARE OF        *
114600*    THE WINDOW TOTAL, HALF-UP ROUNDED THE SAME WAY THE SUCCESS/       *
114700*    FAIL RATES ARE IN 3000-PRINT-SUCCESS-SECTION.                     *
114800******************************************************************
114900 6100-PRINT-ONE-CARD.
115000*    RESET EACH PASS - THIS IS A PER-CARD-TYPE PERCENTAGE
115100     MOVE ZERO TO WS-CARD-PCT
115200     IF WS-TOTAL-CT > ZERO
115300         COMPUTE WS-CARD-PCT ROUNDED =
115400             (WS-CARD-COUNT (WS-CARD-NDX) * 100) / WS-TOTAL-CT
115500     END-IF
115600     SET TXN-APT-CARD-LINE TO TRUE
115700     MOVE WS-CARD-KEY (WS-CARD-NDX) TO TXN-APT-CRD-TYPE
115800     MOVE WS-CARD-COUNT (WS-CARD-NDX) TO TXN-APT-CRD-COUNT
115900     MOVE WS-CARD-PCT TO TXN-APT-CRD-PCT
116000     WRITE TXN-ANAL-PRINT-LINE.
116100 6100-EXIT.
116200     EXIT.
116300******************************************************************
116400*    0900-CLOSE-FILES - NORMAL END-OF-RUN CLOSE OF ALL THREE           *
116500*    FILES.  NO FILE-STATUS CHECK IS MADE HERE - A CLOSE FAILURE       *
116600*    THIS LATE IN THE RUN HAS NO RECOVERY ACTION TO TAKE.              *
116700******************************************************************
116800 0900-CLOSE-FILES.
116900     CLOSE TXN-MASTER-FILE
117000     CLOSE TXN-APARM-FILE
117100     CLOSE TXN-ANALYTICS-RPT.
117200 0900-EXIT.
117300     EXIT.
