000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXN-STMTPROC.
000300 AUTHOR.        R. PALMER.
000400 INSTALLATION.  DST OUTPUT SERVICES - CARD PROCESSING.
000500 DATE-WRITTEN.  06/14/1995.
000600 DATE-COMPILED. 06/14/1995.
000700 SECURITY.      DST INTERNAL USE ONLY.  NOT FOR EXTERNAL
000800                RELEASE.
000900*****************************************************************
001000*    TXN-STMTPROC                                                *
001100*    PER-MERCHANT TRANSACTION STATEMENT BATCH                    *
001200*                                                                *
001300*    READS ONE TXN-SPARM STATEMENT REQUEST PER MERCHANT TO BE    *
001400*    STATEMENTED.  TXN-MASTER-FILE AND TXN-DETAIL-FILE ARE EACH  *
001500*    LOADED ONCE INTO WORKING-STORAGE TABLES AND RE-SCANNED FOR   *
001600*    EVERY REQUEST.  THE WHOLE-HISTORY SUMMARY IS ACCUMULATED     *
001700*    BEFORE THE PAGE'S DATE/STATUS FILTER IS EVER APPLIED, PER    *
001800*    THE BUSINESS RULE THAT THE SUMMARY IGNORES THE PAGE FILTER.  *
001900*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ---------- --------- ----------------------------------     *
002200*    06/14/95   RPALMER   ORIGINAL PROGRAM.  REQ CR-34301.        *
002300*    01/09/96   RPALMER   FOUR-CASE WINDOW DERIVATION CORRECTED   *
002400*                         SO "END ONLY" SUPPLIED STARTS AT THE    *
002500*                         EPOCH INSTEAD OF THE MERCHANT'S FIRST   *
002600*                         TRANSACTION.  CR-34955.                 *
002700*    02/14/97   DSTEVENS  Y2K READINESS REVIEW - DATE COMPARES    *
002800*                         ARE ALL 8-DIGIT CCYYMMDD.  NO CHANGE    *
002900*                         REQUIRED.  CR-36852.                    *
003000*    09/30/98   DSTEVENS  Y2K CERTIFICATION SIGN-OFF.  CR-37422.  *
003100*    04/03/00   MHALLORAN DETAIL ATTACH NOW HANDLES MULTIPLE      *
003200*                         DETAIL LINES PER TRANSACTION - WAS      *
003300*                         PRINTING ONLY THE FIRST.  CR-38140.     *
003400*    05/02/26   JKL       RE-PLATFORMED FROM THE OLD SDCM CASH    *
003500*                         MOVEMENT / ACCOUNT ACTIVITY COPY BOOKS. *
003600*                         CR-40071.                               *
003700*    07/09/26   JKL       STATUS BREAKDOWN WAS A FIXED EVALUATE   *
003800*                         OVER COMPLETED/FAILED/PENDING ONLY -    *
003900*                         ANY OTHER STATUS ON THE MASTER WAS      *
004000*                         DROPPED.  REBUILT ON A SEARCH-OR-ADD    *
004100*                         TABLE LIKE TXN-ANALPROC'S CARD-TYPE     *
004200*                         BREAKDOWN.  CR-40152.                   *
004300*    07/09/26   JKL       WS-DISPLAY-TS WAS COMPUTED BUT NEVER    *
004400*                         MOVED TO THE PRINT LINE - THE DERIVED   *
004500*                         TIMESTAMP NEVER REACHED THE REPORT.     *
004600*                         ADDED MCH-SPT-TXN-DISP-TS TO THE LINE   *
004700*                         AREA AND WIRED UP THE MOVE.  CR-40153.  *
004800*    07/23/26   JKL       EVERY SWITCH AND COUNTER WAS BURIED IN  *
004900*                         A WS-SWITCHES/WS-COUNTERS GROUP, AND    *
005000*                         WS-SUM-TOTAL-AMT WAS CARRIED COMP-3 -   *
005100*                         THIS SHOP HAS NEVER USED A USAGE CLAUSE *
005200*                         ANYWHERE.  SCALARS PULLED OUT AS 77-    *
005300*                         LEVEL ITEMS; THE AMOUNT RESTATED SIGNED *
005400*                         NUMERIC-EDITED DISPLAY.  CR-40157.      *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TXN-MASTER-FILE ASSIGN TO TXNMSTR
006300         FILE STATUS IS WS-MSTR-FILE-STATUS.
006400     SELECT TXN-DETAIL-FILE ASSIGN TO TXNDETL
006500         FILE STATUS IS WS-DETL-FILE-STATUS.
006600     SELECT TXN-SPARM-FILE ASSIGN TO SPARMCRD
006700         FILE STATUS IS WS-SPARM-FILE-STATUS.
006800     SELECT MERCHANT-STMT-RPT ASSIGN TO MCHSTMTR
006900         FILE STATUS IS WS-RPT-FILE-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TXN-MASTER-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 157 CHARACTERS.
007500 COPY TXN.MASTER.CPY.
007600 FD  TXN-DETAIL-FILE
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 107 CHARACTERS.
007900 COPY TXN.DETAIL.CPY.
008000 FD  TXN-SPARM-FILE
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 55 CHARACTERS.
008300 COPY TXN.SPARM.CPY.
008400 FD  MERCHANT-STMT-RPT
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 133 CHARACTERS.
008700 COPY MCH.SRPT.CPY.
008800 WORKING-STORAGE SECTION.
008900*****************************************************************
009000*    FILE STATUS AND RUN SWITCHES                                *
009100*****************************************************************
009200 01  WS-FILE-STATUSES.
009300     05  WS-MSTR-FILE-STATUS       PIC X(02).
009400     05  WS-DETL-FILE-STATUS       PIC X(02).
009500     05  WS-SPARM-FILE-STATUS      PIC X(02).
009600     05  WS-RPT-FILE-STATUS        PIC X(02).
009700     05  FILLER                    PIC X(02).
009800*****************************************************************
009900*    RUN SWITCHES AND SEARCH/PAGE COUNTERS - STANDALONE 77-LEVEL  *
010000*    ITEMS PER THE SHOP'S LEGACY CONVENTION, SINCE NONE OF THEM   *
010100*    SHARE STORAGE OR MOVE TOGETHER AS A GROUP.  CR-40157.        *
010200*****************************************************************
010300 77  WS-EOF-SW                     PIC X(01)   VALUE 'N'.
010400     88  WS-EOF-YES                    VALUE 'Y'.
010500 77  WS-WINDOW-SW                  PIC X(01)   VALUE 'N'.
010600     88  WS-WINDOW-PRESENT             VALUE 'Y'.
010700 77  WS-DTL-FOUND-SW               PIC X(01)   VALUE 'N'.
010800     88  WS-DTL-FOUND                  VALUE 'Y'.
010900 77  WS-TXN-TABLE-CT               PIC S9(07) COMP VALUE ZERO.
011000 77  WS-DTL-TABLE-CT               PIC S9(07) COMP VALUE ZERO.
011100 77  WS-MATCH-CT                   PIC S9(07) COMP VALUE ZERO.
011200 77  WS-IX                         PIC S9(07) COMP VALUE ZERO.
011300 77  WS-DX                         PIC S9(07) COMP VALUE ZERO.
011400 77  WS-MX                         PIC S9(07) COMP VALUE ZERO.
011500 77  WS-RUN-NDX                    PIC S9(07) COMP VALUE ZERO.
011600 77  WS-EFF-PAGE-SIZE              PIC S9(05) COMP VALUE ZERO.
011700 77  WS-EFF-PAGE-NBR               PIC S9(05) COMP VALUE ZERO.
011800 77  WS-PAGE-START-SEQ             PIC S9(07) COMP VALUE ZERO.
011900 77  WS-PAGE-END-SEQ               PIC S9(07) COMP VALUE ZERO.
012000 77  WS-TOTAL-PAGES                PIC S9(07) COMP VALUE ZERO.
012100 77  WS-PG-REMAINDER               PIC S9(05) COMP VALUE ZERO.
012200 77  WS-STATUS-TABLE-CT            PIC S9(05) COMP VALUE ZERO.
012300 77  WS-FOUND-TBL-NDX              PIC S9(05) COMP VALUE ZERO.
012400 01  WS-WORK-FIELDS.
012500     05  WS-WINDOW-START           PIC 9(08)  VALUE ZERO.
012600     05  WS-WINDOW-END             PIC 9(08)  VALUE ZERO.
012700     05  WS-EDIT-DATE-IN           PIC 9(08)  VALUE ZERO.
012800     05  WS-EDIT-DATE-IN-R REDEFINES WS-EDIT-DATE-IN.
012900         10  WS-EDT-CCYY           PIC 9(04).
013000         10  WS-EDT-MM             PIC 9(02).
013100         10  WS-EDT-DD             PIC 9(02).
013200     05  WS-EDIT-DATE-OUT          PIC X(10).
013300     05  WS-DISPLAY-TS             PIC X(26).
013400     05  WS-SUM-TOTAL-CT           PIC S9(07) COMP VALUE ZERO.
013500     05  WS-SUM-TOTAL-AMT          PIC -9(09).9(2) VALUE ZERO.
013600     05  FILLER                    PIC X(05).
013700*****************************************************************
013800*    STATUS-BREAKDOWN TABLE (SEARCH-OR-ADD) - CR-40152.          *
013900*    STATUS IS AN OPEN FIELD ON TXN-MASTER-FILE, NOT A CLOSED    *
014000*    LIST, SO THE COUNT-BY-STATUS BREAKDOWN IS BUILT THE SAME    *
014100*    SEARCH-OR-ADD WAY TXN-ANALPROC BUILDS ITS CARD-TYPE TABLE   *
014200*    RATHER THAN A FIXED EVALUATE OVER THE MASTER'S 88-LEVELS.   *
014300*****************************************************************
014400 01  WS-STATUS-TABLE.
014500     05  WS-STATUS-ENTRY OCCURS 0 TO 20 TIMES
014600                      DEPENDING ON WS-STATUS-TABLE-CT
014700                      INDEXED BY WS-STATUS-NDX.
014800         10  WS-STATUS-KEY         PIC X(10).
014900         10  WS-STATUS-COUNT       PIC S9(07) COMP VALUE ZERO.
015000*****************************************************************
015100*    DATE WORK AREA (GENERIC SHOP COPYBOOK)                      *
015200*****************************************************************
015300 01  WRK-DATE-FIELDS.
015400     05  WRK-TODAY-YYMMDD          PIC 9(06).
015500     05  WRK-TODAY-R REDEFINES WRK-TODAY-YYMMDD.
015600         10  WRK-CURR-YY           PIC 9(02).
015700         10  WRK-CURR-MM           PIC 9(02).
015800         10  WRK-CURR-DD           PIC 9(02).
015900     05  WRK-CURR-CCYY             PIC 9(04).
016000     05  WRK-TODAY-CCYYMMDD        PIC 9(08).
016100     05  WRK-TODAY-R2 REDEFINES WRK-TODAY-CCYYMMDD.
016200         10  FILLER                PIC 9(04).
016300         10  FILLER                PIC 9(04).
016400*****************************************************************
016500*    TXN-MASTER / TXN-DETAIL IN-MEMORY TABLES                    *
016600*    TXN-MASTER-FILE IS SORTED MERCHANT-ID + TXN-DATE; LOADED     *
016700*    ONCE AND RE-SCANNED PER REQUEST SINCE THIS BUILD HAS NO      *
016800*    INDEXED-FILE SUPPORT.  TXN-DETAIL-FILE IS SORTED BY          *
016900*    MASTER-TXN-ID SO ITS TABLE CARRIES AN EXPLICIT ASCENDING     *
017000*    KEY FOR SEARCH ALL.                                          *
017100*****************************************************************
017200 01  WS-TXN-MASTER-TABLE.
017300     05  WS-TXN-ENTRY OCCURS 0 TO 50000 TIMES
017400                      DEPENDING ON WS-TXN-TABLE-CT
017500                      INDEXED BY WS-TXN-NDX.
017600         10  WS-TXN-REC            PIC X(150).
017700 01  WS-DETAIL-TABLE.
017800     05  WS-DTL-ENTRY OCCURS 0 TO 50000 TIMES
017900                      DEPENDING ON WS-DTL-TABLE-CT
018000                      ASCENDING KEY IS WS-DTL-MASTER-ID
018100                      INDEXED BY WS-DTL-NDX.
018200         10  WS-DTL-MASTER-ID      PIC 9(09).
018300         10  WS-DTL-REC            PIC X(100).
018400 01  WS-MATCH-TABLE.
018500     05  WS-MATCH-ENTRY OCCURS 0 TO 50000 TIMES
018600                      DEPENDING ON WS-MATCH-CT
018700                      INDEXED BY WS-MATCH-NDX.
018800         10  WS-MATCH-TXN-NDX      PIC S9(07) COMP.
018900         10  FILLER                PIC X(01).
019000 PROCEDURE DIVISION.
019100*****************************************************************
019200*    0100-MAIN-CONTROL                                           *
019300*****************************************************************
019400 0100-MAIN-CONTROL.
019500     PERFORM 0200-OPEN-FILES THRU 0200-EXIT
019600     PERFORM 1000-LOAD-MASTER-TABLE THRU 1000-EXIT
019700*    EOF WAS SET LOADING THE PRIOR TABLE - CLEARED BEFORE THE NEXT LOAD*
019800     MOVE 'N' TO WS-EOF-SW
019900     PERFORM 1100-LOAD-DETAIL-TABLE THRU 1100-EXIT
020000     MOVE 'N' TO WS-EOF-SW
020100     READ TXN-SPARM-FILE INTO TXN-SPARM-RECORD
020200         AT END SET WS-EOF-YES TO TRUE
020300     END-READ
020400*    ONE STATEMENT REQUEST CARD PRODUCES ONE MERCHANT'S STATEMENT      *
020500     PERFORM 2000-PROCESS-MERCHANT THRU 2000-EXIT
020600         UNTIL WS-EOF-YES
020700     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
020800     STOP RUN.
020900 0100-EXIT.
021000     EXIT.
021100************************************************************************
021200*    0200-OPEN-FILES - OPENS ALL FOUR FILES AND DERIVES TODAY'S        *
021300*    CCYYMMDD FROM THE SYSTEM DATE (TWO-DIGIT YEAR, WINDOWED AT        *
021400*    50) FOR USE AS THE DEFAULT WINDOW END WHEN A REQUEST CARD         *
021500*    SUPPLIES A START DATE BUT NO END DATE.                            *
021600************************************************************************
021700 0200-OPEN-FILES.
021800     OPEN INPUT TXN-MASTER-FILE
021900     OPEN INPUT TXN-DETAIL-FILE
022000     OPEN INPUT TXN-SPARM-FILE
022100     OPEN OUTPUT MERCHANT-STMT-RPT
022200     ACCEPT WRK-TODAY-YYMMDD FROM DATE
022300     IF WRK-CURR-YY < 50
022400         MOVE 20 TO WRK-CURR-CCYY (1:2)
022500     ELSE
022600         MOVE 19 TO WRK-CURR-CCYY (1:2)
022700     END-IF
022800     MOVE WRK-CURR-YY TO WRK-CURR-CCYY (3:2)
022900     STRING WRK-CURR-CCYY DELIMITED BY SIZE
023000            WRK-CURR-MM DELIMITED BY SIZE
023100            WRK-CURR-DD DELIMITED BY SIZE
023200         INTO WRK-TODAY-CCYYMMDD.
023300 0200-EXIT.
023400     EXIT.
023500*****************************************************************
023600*    1000-LOAD-MASTER-TABLE                                      *
023700*****************************************************************
023800 1000-LOAD-MASTER-TABLE.
023900*    RESET THE TABLE COUNTER BEFORE THE LOAD LOOP BEGINS               *
024000     MOVE ZERO TO WS-TXN-TABLE-CT
024100     READ TXN-MASTER-FILE INTO TXN-MASTER-RECORD
024200         AT END SET WS-EOF-YES TO TRUE
024300     END-READ
024400     PERFORM 1010-LOAD-ONE-MASTER THRU 1010-EXIT
024500         UNTIL WS-EOF-YES.
024600 1000-EXIT.
024700     EXIT.
024800************************************************************************
024900*    1010-LOAD-ONE-MASTER - ONE TXN-MASTER-FILE ROW INTO THE           *
025000*    IN-MEMORY TABLE.  THE FILE'S OWN SORT ORDER (MERCHANT-ID          *
025100*    THEN TXN-DATE ASCENDING) BECOMES THE TABLE'S ORDER, SINCE         *
025200*    THE TABLE IS ONLY EVER SCANNED, NEVER RE-SORTED.                  *
025300************************************************************************
025400 1010-LOAD-ONE-MASTER.
025500*    BUMP THE TABLE COUNT AND SLOT THE NEW ROW AT THE END              *
025600     ADD 1 TO WS-TXN-TABLE-CT
025700     SET WS-TXN-NDX TO WS-TXN-TABLE-CT
025800     MOVE TXN-MASTER-RECORD TO WS-TXN-REC (WS-TXN-NDX)
025900     READ TXN-MASTER-FILE INTO TXN-MASTER-RECORD
026000         AT END SET WS-EOF-YES TO TRUE
026100     END-READ.
026200 1010-EXIT.
026300     EXIT.
026400*****************************************************************
026500*    1100-LOAD-DETAIL-TABLE                                      *
026600*****************************************************************
026700 1100-LOAD-DETAIL-TABLE.
026800*    RESET THE TABLE COUNTER BEFORE THE LOAD LOOP BEGINS               *
026900     MOVE ZERO TO WS-DTL-TABLE-CT
027000     READ TXN-DETAIL-FILE INTO TXN-DETAIL-RECORD
027100         AT END SET WS-EOF-YES TO TRUE
027200     END-READ
027300     PERFORM 1110-LOAD-ONE-DETAIL THRU 1110-EXIT
027400         UNTIL WS-EOF-YES.
027500 1100-EXIT.
027600     EXIT.
027700************************************************************************
027800*    1110-LOAD-ONE-DETAIL - ONE TXN-DETAIL-FILE ROW INTO THE           *
027900*    IN-MEMORY TABLE, CARRYING THE MASTER-TXN-ID FORWARD AS A          *
028000*    SEPARATE LEADING FIELD SO SEARCH ALL HAS AN ASCENDING KEY         *
028100*    TO SEARCH ON IN 2700-ATTACH-DETAILS.                              *
028200************************************************************************
028300 1110-LOAD-ONE-DETAIL.
028400*    BUMP THE TABLE COUNT AND SLOT THE NEW ROW AT THE END              *
028500     ADD 1 TO WS-DTL-TABLE-CT
028600     SET WS-DTL-NDX TO WS-DTL-TABLE-CT
028700     MOVE DTL-MASTER-TXN-ID TO WS-DTL-MASTER-ID (WS-DTL-NDX)
028800     MOVE TXN-DETAIL-RECORD TO WS-DTL-REC (WS-DTL-NDX)
028900     READ TXN-DETAIL-FILE INTO TXN-DETAIL-RECORD
029000         AT END SET WS-EOF-YES TO TRUE
029100     END-READ.
029200 1110-EXIT.
029300     EXIT.
029400*****************************************************************
029500*    2000-PROCESS-MERCHANT - ONE STATEMENT REQUEST.               *
029600*****************************************************************
029700 2000-PROCESS-MERCHANT.
029800*    WHOLE-HISTORY ACCUMULATORS RESET FOR THIS MERCHANT                *
029900     MOVE ZERO TO WS-SUM-TOTAL-CT
030000     MOVE ZERO TO WS-SUM-TOTAL-AMT
030100*    STATUS BREAKDOWN TABLE EMPTIED BEFORE THE SUMMARY PASS REBUILDS IT*
030200     MOVE ZERO TO WS-STATUS-TABLE-CT
030300*    MATCH TABLE EMPTIED BEFORE THE PAGE FILTER PASS RUNS              *
030400     MOVE ZERO TO WS-MATCH-CT
030500     PERFORM 2100-ACCUM-SUMMARY THRU 2100-EXIT
030600         VARYING WS-IX FROM 1 BY 1
030700         UNTIL WS-IX > WS-TXN-TABLE-CT
030800     PERFORM 2300-DERIVE-WINDOW THRU 2300-EXIT
030900     PERFORM 2200-APPLY-PAGE-FILTER THRU 2200-EXIT
031000         VARYING WS-IX FROM 1 BY 1
031100         UNTIL WS-IX > WS-TXN-TABLE-CT
031200     PERFORM 2400-DERIVE-PAGE-PARMS THRU 2400-EXIT
031300     PERFORM 2500-PRINT-HEADER THRU 2500-EXIT
031400     PERFORM 2600-PRINT-PAGE THRU 2600-EXIT
031500     PERFORM 3000-PRINT-TRAILER THRU 3000-EXIT
031600     READ TXN-SPARM-FILE INTO TXN-SPARM-RECORD
031700         AT END SET WS-EOF-YES TO TRUE
031800     END-READ.
031900 2000-EXIT.
032000     EXIT.
032100*****************************************************************
032200*    2100-ACCUM-SUMMARY - WHOLE-HISTORY TOTALS FOR THIS MERCHANT, *
032300*    IGNORING THE PAGE'S DATE/STATUS FILTER PER THE BUSINESS      *
032400*    RULE.  07/09/26 JKL - STATUS IS AN OPEN FIELD ON THE MASTER, *
032500*    NOT THE THREE-WAY CLOSED LIST THE OLD EVALUATE ASSUMED - NOW *
032600*    ACCUMULATED INTO WS-STATUS-TABLE SO NO STATUS VALUE PRESENT  *
032700*    ON THE MASTER GETS DROPPED FROM THE BREAKDOWN.  CR-40152.    *
032800*****************************************************************
032900 2100-ACCUM-SUMMARY.
033000     MOVE WS-TXN-REC (WS-IX) TO TXN-MASTER-RECORD
033100*    TABLE HOLDS EVERY MERCHANT - SKIP ROWS NOT ON THIS REQUEST        *
033200     IF TXN-MERCHANT-ID NOT = TXN-SPARM-MERCHANT-ID
033300         GO TO 2100-EXIT
033400     END-IF
033500*    SUMMARY PASS IGNORES THE PAGE'S DATE/STATUS FILTER                *
033600     ADD 1 TO WS-SUM-TOTAL-CT
033700*    WHOLE-HISTORY TOTAL, NOT JUST THE PAGE WINDOW BELOW               *
033800     ADD TXN-AMOUNT TO WS-SUM-TOTAL-AMT
033900     PERFORM 2110-ACCUM-STATUS THRU 2110-EXIT.
034000 2100-EXIT.
034100     EXIT.
034200*****************************************************************
034300*    2110-ACCUM-STATUS - SEARCH-OR-ADD THE STATUS BREAKDOWN       *
034400*    TABLE, THE SAME WAY TXN-ANALPROC BUILDS ITS CARD-TYPE TABLE. *
034500*****************************************************************
034600 2110-ACCUM-STATUS.
034700*    ZERO MEANS NOT-FOUND-YET GOING INTO THE SEARCH-OR-ADD SCAN        *
034800     MOVE ZERO TO WS-FOUND-TBL-NDX
034900     IF WS-STATUS-TABLE-CT > ZERO
035000         PERFORM 2120-SCAN-STATUS THRU 2120-EXIT
035100             VARYING WS-STATUS-NDX FROM 1 BY 1
035200             UNTIL WS-STATUS-NDX > WS-STATUS-TABLE-CT
035300     END-IF
035400     IF WS-FOUND-TBL-NDX NOT = ZERO
035500         SET WS-STATUS-NDX TO WS-FOUND-TBL-NDX
035600         ADD 1 TO WS-STATUS-COUNT (WS-STATUS-NDX)
035700         GO TO 2110-EXIT
035800     END-IF
035900*    TABLE CAPS AT 20 ENTRIES - AN UNEXPECTED 21ST STATUS VALUE IS DROPPED*
036000     IF WS-STATUS-TABLE-CT > 19
036100         GO TO 2110-EXIT
036200     END-IF
036300     ADD 1 TO WS-STATUS-TABLE-CT
036400     SET WS-STATUS-NDX TO WS-STATUS-TABLE-CT
036500*    FIRST TIME THIS STATUS VALUE HAS BEEN SEEN FOR THIS MERCHANT      *
036600     MOVE TXN-STATUS-CD TO WS-STATUS-KEY (WS-STATUS-NDX)
036700     MOVE 1 TO WS-STATUS-COUNT (WS-STATUS-NDX).
036800 2110-EXIT.
036900     EXIT.
037000************************************************************************
037100*    2120-SCAN-STATUS - ONE TABLE ENTRY COMPARE, CALLED FROM THE       *
037200*    VARYING PERFORM ABOVE.  ON A HIT, RECORDS THE SUBSCRIPT AND       *
037300*    LETS THE PERFORM RUN TO THE TABLE END RATHER THAN EXITING         *
037400*    EARLY, SINCE THE TABLE IS SMALL AND NEVER HAS DUPLICATE KEYS.     *
037500************************************************************************
037600 2120-SCAN-STATUS.
037700     IF WS-STATUS-KEY (WS-STATUS-NDX) = TXN-STATUS-CD
037800         SET WS-FOUND-TBL-NDX TO WS-STATUS-NDX
037900     END-IF.
038000 2120-EXIT.
038100     EXIT.
038200*****************************************************************
038300*    2200-APPLY-PAGE-FILTER - BUILDS WS-MATCH-TABLE WITH THE      *
038400*    TABLE INDEXES OF ENTRIES FOR THIS MERCHANT THAT SURVIVE THE  *
038500*    DATE-RANGE/STATUS FILTER COMBINATION SUPPLIED ON THE CARD.   *
038600*    THE MASTER FILE IS ASCENDING BY TXN-DATE WITHIN MERCHANT-ID, *
038700*    SO THE MATCH TABLE COMES OUT ASCENDING TOO; 2600-PRINT-PAGE  *
038800*    WALKS IT BACKWARD FOR THE REQUIRED DESCENDING DISPLAY ORDER. *
038900*****************************************************************
039000 2200-APPLY-PAGE-FILTER.
039100     MOVE WS-TXN-REC (WS-IX) TO TXN-MASTER-RECORD
039200*    TABLE HOLDS EVERY MERCHANT - SKIP ROWS NOT ON THIS REQUEST        *
039300     IF TXN-MERCHANT-ID NOT = TXN-SPARM-MERCHANT-ID
039400         GO TO 2200-EXIT
039500     END-IF
039600*    ONLY THE PAGE FILTER HONORS THE DATE WINDOW - NOT THE SUMMARY     *
039700     IF WS-WINDOW-PRESENT
039800         IF TXN-DATE < WS-WINDOW-START
039900             GO TO 2200-EXIT
040000         END-IF
040100         IF TXN-DATE > WS-WINDOW-END
040200             GO TO 2200-EXIT
040300         END-IF
040400     END-IF
040500*    BLANK ON THE CARD MEANS THE STATUS FILTER IS NOT APPLIED          *
040600     IF TXN-SPARM-STATUS-FILTER NOT = SPACES
040700         IF TXN-STATUS-CD NOT = TXN-SPARM-STATUS-FILTER
040800             GO TO 2200-EXIT
040900         END-IF
041000     END-IF
041100*    SURVIVING ROW RECORDED IN ASCENDING ORDER FOR THE BACKWARD WALK BELOW*
041200     ADD 1 TO WS-MATCH-CT
041300     SET WS-MATCH-NDX TO WS-MATCH-CT
041400     MOVE WS-IX TO WS-MATCH-TXN-NDX (WS-MATCH-NDX).
041500 2200-EXIT.
041600     EXIT.
041700*****************************************************************
041800*    2300-DERIVE-WINDOW - THE FOUR START/END PRESENCE CASES.      *
041900*****************************************************************
042000 2300-DERIVE-WINDOW.
042100*    DEFAULT TO NO WINDOW UNLESS ONE OF THE FOUR CASES BELOW FIRES     *
042200     MOVE 'N' TO WS-WINDOW-SW
042300     IF TXN-SPARM-START-DATE NOT = ZERO
042400       AND TXN-SPARM-END-DATE NOT = ZERO
042500         MOVE TXN-SPARM-START-DATE TO WS-WINDOW-START
042600         MOVE TXN-SPARM-END-DATE TO WS-WINDOW-END
042700         SET WS-WINDOW-PRESENT TO TRUE
042800     ELSE
042900         IF TXN-SPARM-START-DATE NOT = ZERO
043000             MOVE TXN-SPARM-START-DATE TO WS-WINDOW-START
043100             MOVE WRK-TODAY-CCYYMMDD TO WS-WINDOW-END
043200             SET WS-WINDOW-PRESENT TO TRUE
043300         ELSE
043400             IF TXN-SPARM-END-DATE NOT = ZERO
043500                 MOVE 19700101 TO WS-WINDOW-START
043600                 MOVE TXN-SPARM-END-DATE TO WS-WINDOW-END
043700                 SET WS-WINDOW-PRESENT TO TRUE
043800             END-IF
043900         END-IF
044000     END-IF.
044100 2300-EXIT.
044200     EXIT.
044300*****************************************************************
044400*    2400-DERIVE-PAGE-PARMS - EFFECTIVE PAGE SIZE/NUMBER (ZERO    *
044500*    SIZE ON THE CARD DEFAULTS TO 20) AND TOTAL-PAGES, ALL        *
044600*    DERIVED HERE - BEFORE THE HEADER LINE IS PRINTED - SO THE    *
044700*    PAGINATION METADATA ON THE HEADER LINE AND THE PAGE WINDOW   *
044800*    USED BY 2600-PRINT-PAGE COME FROM THE SAME VALUES.  CR-40131.*
044900*****************************************************************
045000 2400-DERIVE-PAGE-PARMS.
045100*    CARD VALUE COPIED SO THE ZERO-DEFAULT BELOW DOESN'T TOUCH THE CARD*
045200     MOVE TXN-SPARM-PAGE-SIZE TO WS-EFF-PAGE-SIZE
045300*    ZERO ON THE CARD DEFAULTS TO 20                                   *
045400     IF WS-EFF-PAGE-SIZE = ZERO
045500         MOVE 20 TO WS-EFF-PAGE-SIZE
045600     END-IF
045700     MOVE TXN-SPARM-PAGE-NBR TO WS-EFF-PAGE-NBR
045800     COMPUTE WS-PAGE-START-SEQ =
045900         (WS-EFF-PAGE-NBR * WS-EFF-PAGE-SIZE) + 1
046000     COMPUTE WS-PAGE-END-SEQ =
046100         WS-PAGE-START-SEQ + WS-EFF-PAGE-SIZE - 1
046200*    ZERO PAGES IS CORRECT WHEN THE MERCHANT HAS NO SURVIVING ROWS     *
046300     MOVE ZERO TO WS-TOTAL-PAGES
046400     IF WS-MATCH-CT > ZERO
046500         DIVIDE WS-MATCH-CT BY WS-EFF-PAGE-SIZE
046600             GIVING WS-TOTAL-PAGES REMAINDER WS-PG-REMAINDER
046700         IF WS-PG-REMAINDER > ZERO
046800             ADD 1 TO WS-TOTAL-PAGES
046900         END-IF
047000     END-IF.
047100 2400-EXIT.
047200     EXIT.
047300*****************************************************************
047400*    2500-PRINT-HEADER                                           *
047500*****************************************************************
047600 2500-PRINT-HEADER.
047700     SET MCH-SPT-HEADER TO TRUE
047800     MOVE TXN-SPARM-MERCHANT-ID TO MCH-SPT-HDR-MERCHANT-ID
047900*    ONLY THE PAGE FILTER HONORS THE DATE WINDOW - NOT THE SUMMARY     *
048000     IF WS-WINDOW-PRESENT
048100         MOVE WS-WINDOW-START TO WS-EDIT-DATE-IN
048200         PERFORM 2510-EDIT-DATE THRU 2510-EXIT
048300         MOVE WS-EDIT-DATE-OUT TO MCH-SPT-HDR-WINDOW-START
048400         MOVE WS-WINDOW-END TO WS-EDIT-DATE-IN
048500         PERFORM 2510-EDIT-DATE THRU 2510-EXIT
048600         MOVE WS-EDIT-DATE-OUT TO MCH-SPT-HDR-WINDOW-END
048700     ELSE
048800         MOVE SPACES TO MCH-SPT-HDR-WINDOW-START
048900         MOVE SPACES TO MCH-SPT-HDR-WINDOW-END
049000     END-IF
049100     MOVE WS-EFF-PAGE-NBR TO MCH-SPT-HDR-PAGE-NBR
049200     MOVE WS-EFF-PAGE-SIZE TO MCH-SPT-HDR-PAGE-SIZE
049300     MOVE WS-TOTAL-PAGES TO MCH-SPT-HDR-TOT-PAGES
049400     MOVE WS-MATCH-CT TO MCH-SPT-HDR-TOT-ELEM
049500     WRITE MCH-STMT-PRINT-LINE.
049600 2500-EXIT.
049700     EXIT.
049800*****************************************************************
049900*    2510-EDIT-DATE - CCYYMMDD TO CCYY-MM-DD FOR REPORT DISPLAY.  *
050000*****************************************************************
050100 2510-EDIT-DATE.
050200     STRING WS-EDT-CCYY DELIMITED BY SIZE
050300            '-'          DELIMITED BY SIZE
050400            WS-EDT-MM    DELIMITED BY SIZE
050500            '-'          DELIMITED BY SIZE
050600            WS-EDT-DD    DELIMITED BY SIZE
050700         INTO WS-EDIT-DATE-OUT.
050800 2510-EXIT.
050900     EXIT.
051000*****************************************************************
051100*    2600-PRINT-PAGE - DEFAULT PAGE 0 SIZE 20, TXN-DATE           *
051200*    DESCENDING, WITH ATTACHED DETAIL LINES PER TRANSACTION.      *
051300*    EFFECTIVE PAGE SIZE/NUMBER AND THE START/END SURVIVOR-       *
051400*    SEQUENCE WINDOW WERE ALREADY DERIVED BY 2400-DERIVE-PAGE-    *
051500*    PARMS ABOVE SO THE HEADER LINE CAN CARRY THE SAME VALUES.    *
051600*****************************************************************
051700 2600-PRINT-PAGE.
051800*    RUNNING SEQUENCE NUMBER ACROSS THE DESCENDING WALK                *
051900     MOVE ZERO TO WS-RUN-NDX
052000*    NOTHING SURVIVED THE FILTER - NO DETAIL LINES TO PRINT            *
052100     IF WS-MATCH-CT = ZERO
052200         GO TO 2600-EXIT
052300     END-IF
052400     PERFORM 2610-PRINT-ONE-TXN THRU 2610-EXIT
052500         VARYING WS-MX FROM WS-MATCH-CT BY -1
052600         UNTIL WS-MX < 1.
052700 2600-EXIT.
052800     EXIT.
052900 2610-PRINT-ONE-TXN.
053000     ADD 1 TO WS-RUN-NDX
053100*    BEFORE THE REQUESTED PAGE WINDOW - SKIP WITHOUT PRINTING          *
053200     IF WS-RUN-NDX < WS-PAGE-START-SEQ
053300         GO TO 2610-EXIT
053400     END-IF
053500*    PAST THE REQUESTED PAGE WINDOW - SKIP WITHOUT PRINTING            *
053600     IF WS-RUN-NDX > WS-PAGE-END-SEQ
053700         GO TO 2610-EXIT
053800     END-IF
053900     MOVE WS-MATCH-TXN-NDX (WS-MX) TO WS-IX
054000     MOVE WS-TXN-REC (WS-IX) TO TXN-MASTER-RECORD
054100     SET MCH-SPT-TXN-DETAIL TO TRUE
054200     MOVE TXN-ID TO MCH-SPT-TXN-ID
054300     MOVE TXN-DATE TO MCH-SPT-TXN-DATE
054400     MOVE TXN-AMOUNT TO MCH-SPT-TXN-AMOUNT
054500     MOVE TXN-CURRENCY-CD TO MCH-SPT-TXN-CURRENCY
054600     MOVE TXN-STATUS-CD TO MCH-SPT-TXN-STATUS
054700     MOVE TXN-CARD-TYPE-CD TO MCH-SPT-TXN-CARD-TYPE
054800     MOVE TXN-CARD-LAST4 TO MCH-SPT-TXN-LAST4
054900*    FALLS BACK TO THE ROW-CREATION TIMESTAMP WHEN THE GATEWAY SENT NONE*
055000     IF TXN-LOCAL-DTM-IS-NULL
055100         MOVE TXN-CREATED-AT-TS TO WS-DISPLAY-TS
055200     ELSE
055300         MOVE TXN-LOCAL-DATETIME TO WS-DISPLAY-TS
055400     END-IF
055500     MOVE WS-DISPLAY-TS TO MCH-SPT-TXN-DISP-TS
055600     WRITE MCH-STMT-PRINT-LINE
055700     PERFORM 2700-ATTACH-DETAILS THRU 2700-EXIT.
055800 2610-EXIT.
055900     EXIT.
056000*****************************************************************
056100*    2700-ATTACH-DETAILS - SEARCH ALL LOCATES ANY ONE MATCHING    *
056200*    ROW, THEN THE TABLE IS WALKED BACK TO THE START OF THE       *
056300*    MASTER-TXN-ID RUN AND FORWARD THROUGH IT, PRINTING EVERY     *
056400*    DETAIL LINE ATTACHED TO THE TRANSACTION.                     *
056500*****************************************************************
056600 2700-ATTACH-DETAILS.
056700*    RESET BEFORE SEARCH ALL LOOKS FOR A FIRST MATCHING DETAIL ROW     *
056800     MOVE 'N' TO WS-DTL-FOUND-SW
056900*    NO DETAIL ROWS LOADED AT ALL - NOTHING CAN BE ATTACHED            *
057000     IF WS-DTL-TABLE-CT = ZERO
057100         GO TO 2700-EXIT
057200     END-IF
057300*    SEARCH ALL REQUIRES A STARTING INDEX EVEN THOUGH IT IS IGNORED    *
057400     SET WS-DTL-NDX TO 1
057500     SEARCH ALL WS-DTL-ENTRY
057600         AT END CONTINUE
057700         WHEN WS-DTL-MASTER-ID (WS-DTL-NDX) = TXN-ID
057800             SET WS-DTL-FOUND TO TRUE
057900     END-SEARCH
058000*    THIS TRANSACTION HAS NO ATTACHED FEE/REFUND/ADJUSTMENT LINES      *
058100     IF NOT WS-DTL-FOUND
058200         GO TO 2700-EXIT
058300     END-IF.
058400 2710-BACK-TO-RUN-START.
058500     IF WS-DTL-NDX = 1
058600         GO TO 2720-PRINT-RUN
058700     END-IF
058800     SET WS-DX TO WS-DTL-NDX
058900     SET WS-DX DOWN BY 1
059000     IF WS-DTL-MASTER-ID (WS-DX) NOT = TXN-ID
059100         GO TO 2720-PRINT-RUN
059200     END-IF
059300     SET WS-DTL-NDX TO WS-DX
059400     GO TO 2710-BACK-TO-RUN-START.
059500 2720-PRINT-RUN.
059600     IF WS-DTL-MASTER-ID (WS-DTL-NDX) NOT = TXN-ID
059700         GO TO 2700-EXIT
059800     END-IF
059900     MOVE WS-DTL-REC (WS-DTL-NDX) TO TXN-DETAIL-RECORD
060000     SET MCH-SPT-TXN-SUBDETAIL TO TRUE
060100     MOVE DTL-DETAIL-TYPE-CD TO MCH-SPT-DTL-TYPE
060200     MOVE DTL-AMOUNT TO MCH-SPT-DTL-AMOUNT
060300     MOVE DTL-DESCRIPTION TO MCH-SPT-DTL-DESC
060400     WRITE MCH-STMT-PRINT-LINE
060500     IF WS-DTL-NDX > WS-DTL-TABLE-CT
060600         GO TO 2700-EXIT
060700     END-IF
060800     SET WS-DTL-NDX UP BY 1
060900     IF WS-DTL-NDX > WS-DTL-TABLE-CT
061000         GO TO 2700-EXIT
061100     END-IF
061200     GO TO 2720-PRINT-RUN.
061300 2700-EXIT.
061400     EXIT.
061500*****************************************************************
061600*    3000-PRINT-TRAILER - WHOLE-HISTORY TOTALS AND STATUS         *
061700*    BREAKDOWN FOR THIS MERCHANT.  07/09/26 JKL - THE BREAKDOWN   *
061800*    NOW WALKS WS-STATUS-TABLE INSTEAD OF PRINTING THREE FIXED    *
061900*    STATUS LINES, SO ANY STATUS VALUE ON THE MASTER PRINTS, NOT  *
062000*    JUST COMPLETED/FAILED/PENDING.  CR-40152.                    *
062100*****************************************************************
062200 3000-PRINT-TRAILER.
062300*    NO STATUS VALUES ACCUMULATED - SKIP STRAIGHT TO THE TOTALS LINE   *
062400     IF WS-STATUS-TABLE-CT = ZERO
062500         GO TO 3000-TOTALS
062600     END-IF
062700     PERFORM 3010-PRINT-ONE-STATUS THRU 3010-EXIT
062800         VARYING WS-STATUS-NDX FROM 1 BY 1
062900         UNTIL WS-STATUS-NDX > WS-STATUS-TABLE-CT.
063000 3000-TOTALS.
063100     SET MCH-SPT-TRAILER TO TRUE
063200     MOVE 'TOTAL TRANSACTIONS .' TO MCH-SPT-TRL-CNT-LIT
063300     MOVE WS-SUM-TOTAL-CT TO MCH-SPT-TRL-TXN-COUNT
063400     MOVE 'TOTAL AMOUNT .' TO MCH-SPT-TRL-AMT-LIT
063500     MOVE WS-SUM-TOTAL-AMT TO MCH-SPT-TRL-AMOUNT
063600     WRITE MCH-STMT-PRINT-LINE.
063700 3000-EXIT.
063800     EXIT.
063900*****************************************************************
064000*    3010-PRINT-ONE-STATUS - THE LITERAL IS RE-MOVED EVERY TIME   *
064100*    SINCE ALL THE REDEFINES AREAS SHARE THE SAME PRINT LINE      *
064200*    STORAGE AND THE DETAIL/HEADER WRITES ABOVE HAVE ALREADY      *
064300*    OVERLAID IT.                                                 *
064400*****************************************************************
064500 3010-PRINT-ONE-STATUS.
064600     SET MCH-SPT-STATUS-BREAKDOWN TO TRUE
064700     MOVE 'TRANSACTIONS STATUS.' TO MCH-SPT-STA-LIT
064800     MOVE WS-STATUS-KEY (WS-STATUS-NDX) TO MCH-SPT-STA-STATUS
064900     MOVE WS-STATUS-COUNT (WS-STATUS-NDX) TO MCH-SPT-STA-COUNT
065000     WRITE MCH-STMT-PRINT-LINE.
065100 3010-EXIT.
065200     EXIT.
065300************************************************************************
065400*    0900-CLOSE-FILES - END OF RUN.                                    *
065500************************************************************************
065600 0900-CLOSE-FILES.
065700     CLOSE TXN-MASTER-FILE
065800     CLOSE TXN-DETAIL-FILE
065900     CLOSE TXN-SPARM-FILE
066000     CLOSE MERCHANT-STMT-RPT.
066100 0900-EXIT.
066200     EXIT.
066300
