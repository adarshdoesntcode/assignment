000100*****************************************************************
000200*    TXN.SPARM.CPY                                              *
000300*    MERCHANT STATEMENT CONTROL CARD - TXN-SPARM-FILE            *
000400*    ONE CARD PER MERCHANT STATEMENT REQUESTED OF                *
000500*    TXN-STMTPROC.  ZERO IN A DATE FIELD MEANS "NOT SUPPLIED"    *
000600*    PER THE FOUR WINDOW-DERIVATION CASES IN 2300-DERIVE-WINDOW. *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    05/02/26  JKL       NEW CARD LAYOUT FOR TXN-STMTPROC.       *
001000*                        CR-40071.                               *
001100*****************************************************************
001200 01  TXN-SPARM-RECORD.
001300     05  TXN-SPARM-MERCHANT-ID     PIC X(09).
001400     05  TXN-SPARM-START-DATE      PIC 9(08).
001500     05  TXN-SPARM-END-DATE        PIC 9(08).
001600     05  TXN-SPARM-STATUS-FILTER   PIC X(10).
001700     05  TXN-SPARM-PAGE-NBR        PIC 9(05).
001800     05  TXN-SPARM-PAGE-SIZE       PIC 9(05).
001900     05  FILLER                    PIC X(10).
