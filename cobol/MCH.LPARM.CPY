000100*****************************************************************
000200*    MCH.LPARM.CPY                                              *
000300*    MERCHANT LISTING CONTROL CARD - MCH-LPARM-FILE              *
000400*    ONE CARD PER RUN OF MCH-LISTPROC CARRYING THE FILTER,       *
000500*    SORT AND PAGINATION REQUEST.  LOW-VALUES/SPACES IN A        *
000600*    FILTER FIELD MEANS "NO FILTER ON THIS FIELD".               *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    05/02/26  JKL       NEW CARD LAYOUT FOR MCH-LISTPROC.       *
001000*                        CR-40071.                               *
001100*****************************************************************
001200 01  MCH-LPARM-RECORD.
001300     05  MCH-LPARM-ID-FILTER       PIC X(09).
001400     05  MCH-LPARM-NAME-FILTER     PIC X(40).
001500     05  MCH-LPARM-ACTIVE-FILTER   PIC X(01).
001600         88  MCH-LPARM-ACTV-FLT-NONE   VALUE SPACE.
001700     05  MCH-LPARM-SORT-FIELD      PIC X(12).
001800         88  MCH-LPARM-SRT-MERCH-ID    VALUE 'MERCHANTID'.
001900         88  MCH-LPARM-SRT-MERCH-NM    VALUE 'MERCHANTNAME'.
002000         88  MCH-LPARM-SRT-BUS-NM      VALUE 'BUSINESSNAME'.
002100         88  MCH-LPARM-SRT-BUS-TY      VALUE 'BUSINESSTYPE'.
002200         88  MCH-LPARM-SRT-CREATED     VALUE 'CREATEDAT'.
002300     05  MCH-LPARM-SORT-DIR        PIC X(04).
002400         88  MCH-LPARM-SRT-DESC        VALUE 'DESC'.
002500     05  MCH-LPARM-PAGE-NBR        PIC 9(05).
002600     05  MCH-LPARM-PAGE-SIZE       PIC 9(05).
002700     05  FILLER                    PIC X(10).
