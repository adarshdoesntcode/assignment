000100*****************************************************************
000200*    TXN.MASTER.CPY                                             *
000300*    TRANSACTION MASTER RECORD LAYOUT - TXN-MASTER-FILE          *
000400*    ONE RECORD PER TRANSACTION, FILE SORTED ASCENDING BY        *
000500*    TXN-MERCHANT-ID THEN TXN-DATE FOR STATEMENT ACCESS.         *
000600*    NULL-CAPABLE FIELDS CARRY A 1-BYTE -NULL-SW INDICATOR       *
000700*    (VALUE 'Y' MEANS THE FIELD HAS NO VALUE ON THE SOURCE).     *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                        *
001000*    07/14/09  SHREENI   ORIGINAL LAYOUT - CASH MOVEMENT.        *
001100*    05/02/26  JKL       RESTATED AS CARD-PROCESSOR TXN MASTER   *
001200*                        FOR TXN-STMTPROC/TXN-ANALPROC.  CR-40071*
001300*    07/23/26  JKL       TXN-AMOUNT WAS THE ONLY PACKED FIELD IN  *
001400*                        THE WHOLE COPY BOOK SET - THIS SHOP HAS  *
001500*                        NEVER CARRIED A USAGE CLAUSE.  RESTATED  *
001600*                        AS A SIGNED NUMERIC-EDITED DISPLAY FIELD *
001700*                        IN THE HOUSE STYLE.  CR-40157.           *
001800*****************************************************************
001900 01  TXN-MASTER-RECORD.
002000     05  TXN-ID                    PIC 9(09).
002100     05  TXN-MERCHANT-ID           PIC X(09).
002200*    ACQUIRING-BANK IDENTIFIER CARRIED FROM THE GATEWAY PAYLOAD        *
002300     05  TXN-GP-ACQUIRER-ID        PIC 9(09).
002400     05  TXN-GP-ACQR-NULL-SW       PIC X(01).
002500         88  TXN-GP-ACQR-IS-NULL       VALUE 'Y'.
002600*    CARD-ISSUING-BANK IDENTIFIER - NULL-CAPABLE, NOT ALWAYS SUPPLIED  *
002700     05  TXN-GP-ISSUER-ID          PIC 9(09).
002800     05  TXN-GP-ISSR-NULL-SW       PIC X(01).
002900         88  TXN-GP-ISSR-IS-NULL       VALUE 'Y'.
003000     05  TXN-DATE                  PIC 9(08).
003100     05  TXN-DATE-R REDEFINES TXN-DATE.
003200         10  TXN-DTE-CCYY          PIC 9(04).
003300         10  TXN-DTE-MM            PIC 9(02).
003400         10  TXN-DTE-DD            PIC 9(02).
003500*    MERCHANT-LOCAL TIMESTAMP STRING - NULL WHEN THE GATEWAY DID NOT SEND ONE*
003600     05  TXN-LOCAL-DATETIME        PIC X(26).
003700     05  TXN-LOCAL-DTM-NULL-SW     PIC X(01).
003800         88  TXN-LOCAL-DTM-IS-NULL     VALUE 'Y'.
003900     05  TXN-LOCAL-DTM-R REDEFINES TXN-LOCAL-DATETIME.
004000         10  TXN-LCL-CCYY          PIC X(04).
004100         10  FILLER                PIC X(01).
004200         10  TXN-LCL-MM            PIC X(02).
004300         10  FILLER                PIC X(01).
004400         10  TXN-LCL-DD            PIC X(02).
004500         10  FILLER                PIC X(01).
004600         10  TXN-LCL-HH            PIC X(02).
004700         10  FILLER                PIC X(01).
004800         10  TXN-LCL-MI            PIC X(02).
004900         10  FILLER                PIC X(01).
005000         10  TXN-LCL-SS            PIC X(02).
005100         10  FILLER                PIC X(07).
005200     05  TXN-AMOUNT                PIC -9(09).9(2).
005300     05  TXN-CURRENCY-CD           PIC X(03).
005400     05  TXN-STATUS-CD             PIC X(10).
005500         88  TXN-STATUS-COMPLETED      VALUE 'completed '.
005600         88  TXN-STATUS-FAILED         VALUE 'failed    '.
005700         88  TXN-STATUS-PENDING        VALUE 'pending   '.
005800     05  TXN-CARD-TYPE-CD          PIC X(10).
005900     05  TXN-CARD-LAST4            PIC X(04).
006000*    BANK AUTHORIZATION CODE - NULL-CAPABLE, NOT RETURNED ON DECLINES  *
006100     05  TXN-AUTH-CODE             PIC X(10).
006200     05  TXN-AUTH-CD-NULL-SW       PIC X(01).
006300         88  TXN-AUTH-CD-IS-NULL       VALUE 'Y'.
006400*    PROCESSOR RESPONSE CODE - NULL-CAPABLE, NOT RETURNED ON TIMEOUT   *
006500     05  TXN-RESPONSE-CD           PIC X(04).
006600     05  TXN-RESP-CD-NULL-SW       PIC X(01).
006700         88  TXN-RESP-CD-IS-NULL       VALUE 'Y'.
006800*    ROW-CREATION TIMESTAMP - ALWAYS PRESENT, USED WHEN LOCAL-DATETIME IS NULL*
006900     05  TXN-CREATED-AT-TS         PIC X(26).
007000     05  TXN-CREATED-AT-R REDEFINES TXN-CREATED-AT-TS.
007100         10  TXN-CRTD-CCYY         PIC X(04).
007200         10  FILLER                PIC X(01).
007300         10  TXN-CRTD-MM           PIC X(02).
007400         10  FILLER                PIC X(01).
007500         10  TXN-CRTD-DD           PIC X(02).
007600         10  FILLER                PIC X(01).
007700         10  TXN-CRTD-HH           PIC X(02).
007800         10  FILLER                PIC X(01).
007900         10  TXN-CRTD-MI           PIC X(02).
008000         10  FILLER                PIC X(01).
008100         10  TXN-CRTD-SS           PIC X(02).
008200         10  FILLER                PIC X(07).
008300     05  FILLER                    PIC X(02).
