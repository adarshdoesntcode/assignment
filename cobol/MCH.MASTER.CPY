000100*****************************************************************
000200*    MCH.MASTER.CPY                                             *
000300*    MERCHANT MASTER RECORD LAYOUT - MERCHANT-FILE               *
000400*    ONE RECORD PER MERCHANT, FILE SORTED ASCENDING BY           *
000500*    MCH-MERCHANT-ID FOR SEQUENTIAL-AS-KEYED ACCESS.             *
000600*                                                                *
000700*    MAINTENANCE HISTORY                                        *
000800*    07/14/09  SHREENI   ORIGINAL LAYOUT - BRANCH POSITION.      *
000900*    05/02/26  JKL       RESTATED AS CARD-PROCESSOR MERCHANT     *
001000*                        MASTER FOR THE MCH-LISTPROC/MCH-MAINT-  *
001100*                        PROC REWRITE.  REQ CR-40071.            *
001200*****************************************************************
001300 01  MCH-MERCHANT-RECORD.
001400     05  MCH-MERCHANT-ID           PIC X(09).
001500*    LEGAL/OPERATING NAME AS SUPPLIED ON THE ONBOARDING FORM           *
001600     05  MCH-MERCHANT-NAME         PIC X(40).
001700     05  MCH-BUSINESS-NAME         PIC X(60).
001800     05  MCH-EMAIL-ADDR            PIC X(50).
001900     05  MCH-PHONE-NBR             PIC X(20).
002000*    CLOSED LIST OF SEVEN VALUES - SEE THE 88-LEVELS BELOW             *
002100     05  MCH-BUSINESS-TYPE-CD      PIC X(11).
002200         88  MCH-BUS-TYPE-RETAIL       VALUE 'RETAIL'.
002300         88  MCH-BUS-TYPE-RESTAURANT   VALUE 'RESTAURANT'.
002400         88  MCH-BUS-TYPE-ECOMMERCE    VALUE 'ECOMMERCE'.
002500         88  MCH-BUS-TYPE-SERVICES     VALUE 'SERVICES'.
002600         88  MCH-BUS-TYPE-HOSPITALITY  VALUE 'HOSPITALITY'.
002700         88  MCH-BUS-TYPE-HEALTHCARE   VALUE 'HEALTHCARE'.
002800         88  MCH-BUS-TYPE-OTHER        VALUE 'OTHER'.
002900*    GOVERNMENT TAX IDENTIFIER - VARIABLE FORMAT BY COUNTRY            *
003000     05  MCH-TAX-ID                PIC X(20).
003100     05  MCH-REGISTRATION-NBR      PIC X(20).
003200*    MCH-MAINTPROC FLIPS THIS - DEACTIVATED MERCHANTS STAY ON FILE     *
003300     05  MCH-ACTIVE-SW             PIC X(01).
003400         88  MCH-ACTIVE-YES            VALUE 'Y'.
003500         88  MCH-ACTIVE-NO             VALUE 'N'.
003600*    ISO-8601 TIMESTAMP STRING AS RECEIVED FROM THE SOURCE FEED        *
003700     05  MCH-CREATED-AT-TS         PIC X(26).
003800     05  MCH-CREATED-AT-R REDEFINES MCH-CREATED-AT-TS.
003900         10  MCH-CRTD-CCYY         PIC X(04).
004000         10  FILLER                PIC X(01).
004100         10  MCH-CRTD-MM           PIC X(02).
004200         10  FILLER                PIC X(01).
004300         10  MCH-CRTD-DD           PIC X(02).
004400         10  FILLER                PIC X(01).
004500         10  MCH-CRTD-HH           PIC X(02).
004600         10  FILLER                PIC X(01).
004700         10  MCH-CRTD-MI           PIC X(02).
004800         10  FILLER                PIC X(01).
004900         10  MCH-CRTD-SS           PIC X(02).
005000         10  FILLER                PIC X(07).
005100*    STAMPED BY MCH-MAINTPROC ON EVERY ACCEPTED MAINTENANCE REQUEST    *
005200     05  MCH-UPDATED-AT-TS         PIC X(26).
005300     05  MCH-UPDATED-AT-R REDEFINES MCH-UPDATED-AT-TS.
005400         10  MCH-UPDT-CCYY         PIC X(04).
005500         10  FILLER                PIC X(01).
005600         10  MCH-UPDT-MM           PIC X(02).
005700         10  FILLER                PIC X(01).
005800         10  MCH-UPDT-DD           PIC X(02).
005900         10  FILLER                PIC X(01).
006000         10  MCH-UPDT-HH           PIC X(02).
006100         10  FILLER                PIC X(01).
006200         10  MCH-UPDT-MI           PIC X(02).
006300         10  FILLER                PIC X(01).
006400         10  MCH-UPDT-SS           PIC X(02).
006500         10  FILLER                PIC X(07).
006600     05  FILLER                    PIC X(07).
