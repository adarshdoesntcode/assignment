000100*****************************************************************
000200*    TXN.DETAIL.CPY                                             *
000300*    TRANSACTION DETAIL LINE-ITEM RECORD - TXN-DETAIL-FILE       *
000400*    ONE RECORD PER FEE/REFUND/ADJUSTMENT LINE ATTACHED TO A     *
000500*    TXN-MASTER-RECORD.  FILE SORTED ASCENDING BY                *
000600*    DTL-MASTER-TXN-ID FOR LOOKUP ACCESS FROM TXN-STMTPROC.      *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    07/14/09  SHREENI   ORIGINAL LAYOUT - ACCOUNT ACTIVITY.     *
001000*    05/02/26  JKL       RESTATED AS TXN DETAIL LINE ITEM.       *
001100*                        CR-40071.                               *
001200*    07/23/26  JKL       DTL-AMOUNT WAS PACKED - THIS SHOP HAS    *
001300*                        NEVER CARRIED A USAGE CLAUSE.  RESTATED  *
001400*                        AS A SIGNED NUMERIC-EDITED DISPLAY FIELD *
001500*                        IN THE HOUSE STYLE.  CR-40157.           *
001600*****************************************************************
001700 01  TXN-DETAIL-RECORD.
001800*    SURROGATE KEY FOR THE DETAIL ROW ITSELF, NOT THE PARENT TXN       *
001900     05  DTL-TXN-DETAIL-ID         PIC 9(09).
002000     05  DTL-MASTER-TXN-ID         PIC 9(09).
002100*    CLOSED LIST OF THREE VALUES - SEE THE 88-LEVELS BELOW             *
002200     05  DTL-DETAIL-TYPE-CD        PIC X(10).
002300         88  DTL-TYPE-FEE              VALUE 'fee       '.
002400         88  DTL-TYPE-REFUND           VALUE 'refund    '.
002500         88  DTL-TYPE-ADJUSTMENT       VALUE 'adjustment'.
002600     05  DTL-AMOUNT                PIC -9(09).9(2).
002700*    FREE-TEXT NARRATIVE PRINTED VERBATIM ON THE STATEMENT LINE        *
002800     05  DTL-DESCRIPTION           PIC X(60).
002900     05  FILLER                    PIC X(06).
