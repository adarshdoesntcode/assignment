000100*****************************************************************
000200*    MCH.LRPT.CPY                                               *
000300*    MERCHANT-LIST-REPORT PRINT LINE - MERCHANT-LIST-RPT         *
000400*    DETAIL LINE PER MERCHANT MATCHING THE LISTING FILTER,       *
000500*    TRAILER LINE WITH THE TOTAL MERCHANT COUNT.                 *
000600*                                                                *
000700*    MAINTENANCE HISTORY                                        *
000800*    10/13/10  SHREENI   ORIGINAL LAYOUT - 857 REPORT.           *
000900*    05/02/26  JKL       RESTATED AS MERCHANT LIST REPORT LINE   *
001000*                        FOR MCH-LISTPROC.  CR-40071.            *
001050*    06/09/26  JKL       ADDED TOTAL-PAGES TO THE TRAILER AREA    *
001060*                        TO CARRY PAGINATION METADATA.  CR-40122. *
001070*    06/22/26  JKL       TRAILER WAS STILL MISSING THE REQUESTED  *
001080*                        PAGE NUMBER AND PAGE SIZE CARDS - ADDED  *
001090*                        TO ROUND OUT THE PAGINATION METADATA.    *
001095*                        CR-40132.                                *
001100*****************************************************************
001200 01  MCH-LIST-PRINT-LINE.
001300     05  MCH-LPT-RECORD-TYPE       PIC X(01).
001400         88  MCH-LPT-DETAIL            VALUE 'D'.
001500         88  MCH-LPT-TRAILER           VALUE 'T'.
001600     05  MCH-LPT-AREA              PIC X(132).
001700     05  MCH-LPT-DETAIL-AREA REDEFINES MCH-LPT-AREA.
001800         10  FILLER                PIC X(02).
001900         10  MCH-LPT-MERCHANT-ID   PIC X(09).
002000         10  FILLER                PIC X(02).
002100         10  MCH-LPT-MERCHANT-NAME PIC X(40).
002200         10  FILLER                PIC X(02).
002300         10  MCH-LPT-BUSINESS-TYPE PIC X(11).
002400         10  FILLER                PIC X(02).
002500         10  MCH-LPT-ACTIVE-SW     PIC X(01).
002600         10  FILLER                PIC X(02).
002700         10  MCH-LPT-CREATED-AT    PIC X(26).
002800         10  FILLER                PIC X(35).
002900     05  MCH-LPT-TRAILER-AREA REDEFINES MCH-LPT-AREA.
003000         10  FILLER                PIC X(02).
003100         10  MCH-LPT-TOTAL-LIT     PIC X(30)
003200                 VALUE 'TOTAL MERCHANTS LISTED . . . .'.
003300         10  MCH-LPT-TOTAL-COUNT   PIC ZZZ,ZZ9.
003320         10  FILLER                PIC X(02).
003340         10  MCH-LPT-PAGES-LIT     PIC X(14)
003350                 VALUE 'TOTAL PAGES .'.
003360         10  MCH-LPT-TOTAL-PAGES   PIC ZZ9.
003365         10  FILLER                PIC X(02).
003370         10  MCH-LPT-PAGE-LIT      PIC X(06)
003375                 VALUE 'PAGE .'.
003380         10  MCH-LPT-PAGE-NBR      PIC ZZ9.
003385         10  FILLER                PIC X(02).
003390         10  MCH-LPT-SIZE-LIT      PIC X(06)
003392                 VALUE 'SIZE .'.
003394         10  MCH-LPT-PAGE-SIZE     PIC ZZ9.
003400         10  FILLER                PIC X(52).
