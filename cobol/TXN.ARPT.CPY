000100*****************************************************************
000200*    TXN.ARPT.CPY                                               *
000300*    TXN-ANALYTICS-REPORT PRINT LINE - TXN-ANALYTICS-RPT         *
000400*    FIVE SECTIONS OVER ONE REDEFINED PRINT AREA - VOLUME,       *
000500*    SUCCESS-RATE, AMOUNT-TRENDS, PEAK-TIMES, CARD-TYPE.         *
000600*                                                                *
000700*    MAINTENANCE HISTORY                                        *
000800*    07/14/09  SHREENI   ORIGINAL LAYOUT - DEALER POSITION.      *
000900*    05/02/26  JKL       RESTATED AS PERIOD ANALYTICS REPORT     *
001000*                        LINE FOR TXN-ANALPROC.  CR-40071.       *
001100*    05/09/26  JKL       ADDED DAY-AVERAGE BUCKET TYPE TO THE    *
001200*                        VOLUME AREA FOR THE AMOUNT-TRENDS       *
001300*                        DAILY-AVERAGE LINE SERIES.  CR-40090.   *
001400*    06/25/26  JKL       AMOUNT-TRENDS REDEFINES AREA WAS SHORT  *
001500*                        14 BYTES OF THE 132-BYTE PRINT LINE -   *
001600*                        PADDED OUT THE TRAILING FILLER.         *
001700*                        CR-40140.                               *
001800*    07/02/26  JKL       SUCCESS SECTION HAD NO LINE TYPE FOR     *
001900*                        THE PER-STATUS BREAKDOWN THE REPORT      *
002000*                        SPEC CALLS FOR - ADDED THE STATUS-AREA   *
002100*                        REDEFINES, MODELED ON THE STATEMENT      *
002200*                        REPORT'S STATUS-AREA.  CR-40151.         *
002300*    07/16/26  JKL       VOLUME-AREA CARRIED THE WEEK-NUMBER      *
002400*                        LABEL BUT NOT THE WEEK-START DATE THE    *
002500*                        ANALYTICS REQUEST CALLS FOR - ADDED      *
002600*                        VOL-WK-START, CARVED FROM THE TRAILING   *
002700*                        FILLER.  CR-40156.                       *
002800*****************************************************************
002900 01  TXN-ANAL-PRINT-LINE.
003000*    SELECTS WHICH OF THE FIVE REDEFINES AREAS BELOW IS POPULATED      *
003100     05  TXN-APT-RECORD-TYPE      PIC X(01).
003200         88  TXN-APT-VOLUME-LINE      VALUE 'V'.
003300         88  TXN-APT-SUCCESS-LINE     VALUE 'S'.
003400         88  TXN-APT-STATUS-LINE      VALUE 'B'.
003500         88  TXN-APT-AMOUNT-LINE      VALUE 'A'.
003600         88  TXN-APT-PEAK-LINE        VALUE 'P'.
003700         88  TXN-APT-CARD-LINE        VALUE 'C'.
003800     05  TXN-APT-AREA             PIC X(132).
003900*    DAY/WEEK/MONTH/DAY-AVERAGE VOLUME LINE SERIES - CR-40090          *
004000     05  TXN-APT-VOLUME-AREA REDEFINES TXN-APT-AREA.
004100         10  FILLER               PIC X(02).
004200         10  TXN-APT-VOL-BKT-TYPE PIC X(01).
004300             88  TXN-APT-VOL-BY-DAY       VALUE 'D'.
004400             88  TXN-APT-VOL-BY-WEEK      VALUE 'W'.
004500             88  TXN-APT-VOL-BY-MONTH     VALUE 'M'.
004600             88  TXN-APT-VOL-BY-DAY-AVG   VALUE 'A'.
004700         10  FILLER               PIC X(02).
004800         10  TXN-APT-VOL-BKT-LABEL
004900                                  PIC X(10).
005000         10  FILLER               PIC X(02).
005100         10  TXN-APT-VOL-WK-START PIC X(10).
005200         10  FILLER               PIC X(02).
005300         10  TXN-APT-VOL-COUNT    PIC ZZZ,ZZ9.
005400         10  FILLER               PIC X(02).
005500         10  TXN-APT-VOL-AMOUNT   PIC ZZ,ZZZ,ZZ9.99-.
005600         10  FILLER               PIC X(80).
005700*    ONE-LINE SUMMARY OF COMPLETED/FAILED COUNTS AND RATES             *
005800     05  TXN-APT-SUCCESS-AREA REDEFINES TXN-APT-AREA.
005900         10  FILLER               PIC X(02).
006000         10  TXN-APT-SUC-LABEL    PIC X(20).
006100         10  FILLER               PIC X(02).
006200         10  TXN-APT-SUC-TOTAL-CT PIC ZZZ,ZZ9.
006300         10  FILLER               PIC X(02).
006400         10  TXN-APT-SUC-CMPLT-CT PIC ZZZ,ZZ9.
006500         10  FILLER               PIC X(02).
006600         10  TXN-APT-SUC-FAIL-CT  PIC ZZZ,ZZ9.
006700         10  FILLER               PIC X(02).
006800         10  TXN-APT-SUC-RATE-PCT PIC ZZ9.99.
006900         10  FILLER               PIC X(02).
007000         10  TXN-APT-FAIL-RATE-PCT
007100                                  PIC ZZ9.99.
007200         10  FILLER               PIC X(67).
007300*    PER-STATUS BREAKDOWN LINE SERIES, MODELED ON THE STATEMENT REPORT *
007400     05  TXN-APT-STATUS-AREA REDEFINES TXN-APT-AREA.
007500         10  FILLER               PIC X(02).
007600         10  TXN-APT-STA-LIT      PIC X(20)
007700                 VALUE 'TRANSACTIONS STATUS.'.
007800         10  TXN-APT-STA-STATUS   PIC X(10).
007900         10  FILLER               PIC X(02).
008000         10  TXN-APT-STA-COUNT    PIC ZZZ,ZZ9.
008100         10  FILLER               PIC X(91).
008200*    UP TO FOUR TREND VALUES PER LINE - MIN/MAX/AVG/MEDIAN STYLE SERIES*
008300     05  TXN-APT-AMOUNT-AREA REDEFINES TXN-APT-AREA.
008400         10  FILLER               PIC X(02).
008500         10  TXN-APT-AMT-LABEL    PIC X(14).
008600         10  FILLER               PIC X(02).
008700         10  TXN-APT-AMT-VALUE-1  PIC ZZ,ZZZ,ZZ9.99-.
008800         10  FILLER               PIC X(02).
008900         10  TXN-APT-AMT-VALUE-2  PIC ZZ,ZZZ,ZZ9.99-.
009000         10  FILLER               PIC X(02).
009100         10  TXN-APT-AMT-VALUE-3  PIC ZZ,ZZZ,ZZ9.99-.
009200         10  FILLER               PIC X(02).
009300         10  TXN-APT-AMT-VALUE-4  PIC ZZ,ZZZ,ZZ9.99-.
009400         10  FILLER               PIC X(52).
009500*    HOUR-OF-DAY AND DAY-OF-WEEK PEAK-VOLUME LINE SERIES               *
009600     05  TXN-APT-PEAK-AREA REDEFINES TXN-APT-AREA.
009700         10  FILLER               PIC X(02).
009800         10  TXN-APT-PK-BKT-TYPE  PIC X(01).
009900             88  TXN-APT-PK-BY-HOUR       VALUE 'H'.
010000             88  TXN-APT-PK-BY-DOW        VALUE 'D'.
010100         10  FILLER               PIC X(02).
010200         10  TXN-APT-PK-BKT-LABEL PIC X(09).
010300         10  FILLER               PIC X(02).
010400         10  TXN-APT-PK-COUNT     PIC ZZZ,ZZ9.
010500         10  FILLER               PIC X(109).
010600*    ONE LINE PER CARD TYPE FOUND ON THE MASTER - SEARCH-OR-ADD TABLE  *
010700     05  TXN-APT-CARD-AREA REDEFINES TXN-APT-AREA.
010800         10  FILLER               PIC X(02).
010900         10  TXN-APT-CRD-TYPE     PIC X(10).
011000         10  FILLER               PIC X(02).
011100         10  TXN-APT-CRD-COUNT    PIC ZZZ,ZZ9.
011200         10  FILLER               PIC X(02).
011300         10  TXN-APT-CRD-PCT      PIC ZZ9.99.
011400         10  FILLER               PIC X(103).
