000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCH-MAINTPROC.
000300 AUTHOR.        J. KOWALCZYK.
000400 INSTALLATION.  DST OUTPUT SERVICES - CARD PROCESSING.
000500 DATE-WRITTEN.  05/09/1994.
000600 DATE-COMPILED. 05/09/1994.
000700 SECURITY.      DST INTERNAL USE ONLY.  NOT FOR EXTERNAL
000800                RELEASE.
000900*****************************************************************
001000*    MCH-MAINTPROC                                              *
001100*    MERCHANT LOOKUP / CREATE / UPDATE BATCH                    *
001200*                                                                *
001300*    READS ONE MCH-TRAN REQUEST PER RUN AGAINST THE MERCHANT-   *
001400*    FILE LOADED INTO A WORKING-STORAGE TABLE.  LOOKUP REQUESTS *
001500*    SEARCH ALL ON MERCHANT-ID; CREATE REQUESTS CHECK EMAIL,    *
001600*    THEN TAX-ID, THEN REGISTRATION-NUMBER FOR UNIQUENESS AND   *
001700*    ASSIGN THE NEXT MCH-NNNNN ID; UPDATE REQUESTS REWRITE ONLY *
001800*    THE SUPPLIED FIELDS.  THE TABLE IS REWRITTEN TO MERCHANT-  *
001900*    FILE IN MERCHANT-ID ORDER WHEN A RECORD WAS ADDED/CHANGED. *
002000*                                                                *
002100*    CHANGE LOG                                                 *
002200*    ---------- --------- ----------------------------------    *
002300*    05/09/94   JKOWALCZ  ORIGINAL PROGRAM.  REQ CR-33191.       *
002400*    02/02/95   RPALMER   UNIQUENESS CHECK ORDER CORRECTED TO    *
002500*                         EMAIL/TAX-ID/REG-NBR PER BUSINESS      *
002600*                         REVIEW.  CR-34033.                     *
002700*    08/19/96   RPALMER   NEXT-ID GENERATOR NOW SCANS THE WHOLE  *
002800*                         TABLE INSTEAD OF ASSUMING THE LAST     *
002900*                         ROW IS THE HIGHEST.  CR-35601.         *
003000*    02/14/97   DSTEVENS  Y2K READINESS REVIEW - TIMESTAMP       *
003100*                         FIELDS ALREADY CARRY A 4-DIGIT YEAR.   *
003200*                         NO CHANGE REQUIRED.  CR-36851.         *
003300*    09/30/98   DSTEVENS  Y2K CERTIFICATION SIGN-OFF.  CR-37421. *
003400*    01/11/99   MHALLORAN UPDATE-REQUEST "NOTHING SUPPLIED"      *
003500*                         REJECT ADDED PER BUSINESS RULE         *
003600*                         REVIEW.  CR-37902.                     *
003700*    05/02/26   JKL       RE-PLATFORMED FROM THE OLD FBP-BRANCH- *
003800*                         POSITION / CUST-POSI COPY BOOKS.       *
003900*                         CR-40071.                              *
004000*    07/16/26   JKL       LOOKUP RESULTS, ASSIGNED IDS, AND       *
004100*                         REJECT REASONS WERE NEVER WRITTEN       *
004200*                         ANYWHERE - ONLY A MASTER-FILE REWRITE   *
004300*                         WAS OBSERVABLE, AND THAT DOESN'T COVER  *
004400*                         LOOKUPS OR REJECTIONS.  ADDED THE       *
004500*                         MERCHANT-RESP-RPT OUTPUT FILE.          *
004600*                         CR-40154.                               *
004700*    07/16/26   JKL       WS-MCH-ENTRY HAD NO ASCENDING KEY ON     *
004800*                         ITS OCCURS CLAUSE - 3100-SEARCH-BY-ID'S  *
004900*                         SEARCH ALL WAS INVALID WITHOUT ONE.      *
005000*                         ADDED ASCENDING KEY IS WS-MCH-KEY.       *
005100*                         CR-40155.                                *
005200*    07/23/26   JKL       EVERY SWITCH AND COUNTER WAS BURIED IN   *
005300*                         A WS-SWITCHES/WS-COUNTERS GROUP - THIS   *
005400*                         SHOP CARRIES SIMPLE SCALARS AS 77-LEVEL  *
005500*                         ITEMS.  PULLED THEM OUT STANDALONE.      *
005600*                         CR-40157.                                *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT MERCHANT-FILE ASSIGN TO MERCHFIL
006500         FILE STATUS IS WS-MCH-FILE-STATUS.
006600     SELECT MCH-TRAN-FILE ASSIGN TO MCHTRANS
006700         FILE STATUS IS WS-TRAN-FILE-STATUS.
006800     SELECT MERCHANT-RESP-RPT ASSIGN TO MCHRESPR
006900         FILE STATUS IS WS-RESP-FILE-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  MERCHANT-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 290 CHARACTERS.
007500 COPY MCH.MASTER.CPY.
007600 FD  MCH-TRAN-FILE
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 251 CHARACTERS.
007900 COPY MCH.TRAN.CPY.
008000 FD  MERCHANT-RESP-RPT
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 133 CHARACTERS.
008300 COPY MCH.RRPT.CPY.
008400 WORKING-STORAGE SECTION.
008500*****************************************************************
008600*    FILE STATUS, SWITCHES, COUNTERS                             *
008700*****************************************************************
008800 01  WS-FILE-STATUSES.
008900     05  WS-MCH-FILE-STATUS        PIC X(02).
009000     05  WS-TRAN-FILE-STATUS       PIC X(02).
009100     05  WS-RESP-FILE-STATUS       PIC X(02).
009200     05  FILLER                    PIC X(02).
009300*****************************************************************
009400*    RUN SWITCHES AND TABLE/SUFFIX COUNTERS - STANDALONE 77-LEVEL *
009500*    ITEMS PER THE SHOP'S LEGACY CONVENTION, SINCE NONE OF THEM   *
009600*    SHARE STORAGE OR MOVE TOGETHER AS A GROUP.  CR-40157.        *
009700*****************************************************************
009800 77  WS-EOF-SW                     PIC X(01)   VALUE 'N'.
009900     88  WS-EOF-YES                    VALUE 'Y'.
010000 77  WS-FOUND-SW                   PIC X(01)   VALUE 'N'.
010100     88  WS-FOUND-YES                   VALUE 'Y'.
010200 77  WS-REWRITE-NEEDED-SW          PIC X(01)   VALUE 'N'.
010300     88  WS-REWRITE-NEEDED              VALUE 'Y'.
010400 77  WS-REJECT-SW                  PIC X(01)   VALUE 'N'.
010500     88  WS-REJECTED                    VALUE 'Y'.
010600 77  WS-REJECT-REASON              PIC X(40).
010700 77  WS-MCH-TABLE-CT               PIC S9(05) COMP VALUE ZERO.
010800 77  WS-IX                         PIC S9(05) COMP VALUE ZERO.
010900 77  WS-FOUND-NDX                  PIC S9(05) COMP VALUE ZERO.
011000 77  WS-HIGH-SUFFIX                PIC S9(07) COMP VALUE ZERO.
011100 77  WS-NEXT-SUFFIX                PIC S9(07) COMP VALUE ZERO.
011200 77  WS-THIS-SUFFIX                PIC S9(07) COMP VALUE ZERO.
011300 77  WS-RESP-TOTAL-CT              PIC S9(05) COMP VALUE ZERO.
011400 77  WS-RESP-ACCPT-CT              PIC S9(05) COMP VALUE ZERO.
011500 77  WS-RESP-REJCT-CT              PIC S9(05) COMP VALUE ZERO.
011600 01  WS-WORK-FIELDS.
011700     05  WS-NEW-MERCHANT-ID        PIC X(09).
011800     05  WS-NEW-SUFFIX-ED          PIC 9(05).
011900     05  WS-ID-NUMERIC-SW          PIC X(01)   VALUE 'N'.
012000         88  WS-ID-FORMAT-OK           VALUE 'Y'.
012100     05  FILLER                    PIC X(05).
012200 01  WS-MERCHANT-TABLE.
012300     05  WS-MCH-ENTRY OCCURS 0 TO 5000 TIMES
012400                      DEPENDING ON WS-MCH-TABLE-CT
012500                      ASCENDING KEY IS WS-MCH-KEY
012600                      INDEXED BY WS-MCH-NDX.
012700         10  WS-MCH-REC.
012800             15  WS-MCH-KEY        PIC X(09).
012900             15  FILLER            PIC X(281).
013000*****************************************************************
013100*    DATE WORK AREA (GENERIC SHOP COPYBOOK)                      *
013200*****************************************************************
013300 01  WRK-DATE-FIELDS.
013400     05  WRK-TODAY-YYMMDD          PIC 9(06).
013500     05  WRK-TODAY-R REDEFINES WRK-TODAY-YYMMDD.
013600         10  WRK-CURR-YY           PIC 9(02).
013700         10  WRK-CURR-MM           PIC 9(02).
013800         10  WRK-CURR-DD           PIC 9(02).
013900     05  WRK-CURR-CCYY             PIC 9(04).
014000     05  WRK-CURR-TIME             PIC 9(08).
014100     05  WRK-TIME-R REDEFINES WRK-CURR-TIME.
014200         10  WRK-CURR-HH           PIC 9(02).
014300         10  WRK-CURR-MI           PIC 9(02).
014400         10  WRK-CURR-SS           PIC 9(02).
014500         10  FILLER                PIC 9(02).
014600 PROCEDURE DIVISION.
014700*****************************************************************
014800*    0100-MAIN-CONTROL                                          *
014900*****************************************************************
015000************************************************************************
015100*    0100-MAIN-CONTROL - ONE TRANSACTION CARD PER RUN.  THE MASTER
015200*    REWRITE AT THE END ONLY FIRES WHEN A CREATE OR UPDATE ACTUALLY
015300*    CHANGED THE IN-MEMORY TABLE - A LOOKUP OR A REJECTED REQUEST
015400*    NEVER TOUCHES MERCHANT-FILE.
015500************************************************************************
015600 0100-MAIN-CONTROL.
015700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT
015800     PERFORM 1000-LOAD-MERCHANT-TABLE THRU 1000-EXIT
015900     READ MCH-TRAN-FILE INTO MCH-TRAN-RECORD
016000         AT END SET WS-EOF-YES TO TRUE
016100     END-READ
016200     PERFORM 1500-PROCESS-ONE-REQUEST THRU 1500-EXIT
016300         UNTIL WS-EOF-YES
016400     PERFORM 8100-PRINT-RESP-TRAILER THRU 8100-EXIT
016500     IF WS-REWRITE-NEEDED
016600         PERFORM 7000-REWRITE-MASTER THRU 7000-EXIT
016700     END-IF
016800     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
016900     STOP RUN.
017000 0100-EXIT.
017100     EXIT.
017200************************************************************************
017300*    0200-OPEN-FILES - RUN DATE/TIME ARE CAPTURED ONCE HERE AND
017400*    REUSED FOR EVERY CREATED-AT/UPDATED-AT STAMP IN THE RUN.
017500************************************************************************
017600 0200-OPEN-FILES.
017700     OPEN INPUT MERCHANT-FILE
017800     OPEN INPUT MCH-TRAN-FILE
017900     OPEN OUTPUT MERCHANT-RESP-RPT
018000     ACCEPT WRK-TODAY-YYMMDD FROM DATE
018100     ACCEPT WRK-CURR-TIME FROM TIME
018200     IF WRK-CURR-YY < 50
018300         MOVE 20 TO WRK-CURR-CCYY (1:2)
018400     ELSE
018500         MOVE 19 TO WRK-CURR-CCYY (1:2)
018600     END-IF
018700     MOVE WRK-CURR-YY TO WRK-CURR-CCYY (3:2).
018800 0200-EXIT.
018900     EXIT.
019000*****************************************************************
019100*    1000-LOAD-MERCHANT-TABLE                                    *
019200*****************************************************************
019300 1000-LOAD-MERCHANT-TABLE.
019400*    RESET THE TABLE COUNTER BEFORE THE LOAD LOOP BEGINS               *
019500     MOVE ZERO TO WS-MCH-TABLE-CT
019600     READ MERCHANT-FILE INTO MCH-MERCHANT-RECORD
019700         AT END SET WS-EOF-YES TO TRUE
019800     END-READ
019900     PERFORM 1100-LOAD-ONE-MERCHANT THRU 1100-EXIT
020000         UNTIL WS-EOF-YES
020100*    EOF WAS SET LOADING THE MASTER - CLEARED BEFORE THE TRAN READ BELOW*
020200     MOVE 'N' TO WS-EOF-SW.
020300 1000-EXIT.
020400     EXIT.
020500************************************************************************
020600*    1100-LOAD-ONE-MERCHANT - STRAIGHT SEQUENTIAL LOAD; THE FILE IS
020700*    ALREADY IN MERCHANT-ID ORDER SO THE TABLE NEEDS NO SORT BEFORE
020800*    3100-SEARCH-BY-ID CAN SEARCH ALL AGAINST IT.
020900************************************************************************
021000 1100-LOAD-ONE-MERCHANT.
021100*    NEW MERCHANT GOES ON THE END - ID ASSIGNMENT GUARANTEES IT SORTS HIGH*
021200     ADD 1 TO WS-MCH-TABLE-CT
021300     SET WS-MCH-NDX TO WS-MCH-TABLE-CT
021400     MOVE MCH-MERCHANT-RECORD TO WS-MCH-REC (WS-MCH-NDX)
021500     READ MERCHANT-FILE INTO MCH-MERCHANT-RECORD
021600         AT END SET WS-EOF-YES TO TRUE
021700     END-READ.
021800 1100-EXIT.
021900     EXIT.
022000*****************************************************************
022100*    1500-PROCESS-ONE-REQUEST                                    *
022200*****************************************************************
022300************************************************************************
022400*    1500-PROCESS-ONE-REQUEST - ID FORMAT IS EDITED BEFORE THE
022500*    TRANSACTION TYPE IS EVEN LOOKED AT, SINCE A BADLY-FORMED ID
022600*    WOULD FAIL ANY OF THE THREE REQUEST TYPES THE SAME WAY.
022700************************************************************************
022800 1500-PROCESS-ONE-REQUEST.
022900*    EVERY REQUEST STARTS CLEAN - REJECTED ONLY IF AN EDIT SAYS SO     *
023000     MOVE 'N' TO WS-REJECT-SW
023100     PERFORM 2000-EDIT-MERCHANT-ID THRU 2000-EXIT
023200     IF NOT WS-REJECTED
023300         EVALUATE TRUE
023400             WHEN MCH-TRAN-TYPE-LOOKUP
023500                 PERFORM 3000-PROCESS-LOOKUP THRU 3000-EXIT
023600             WHEN MCH-TRAN-TYPE-CREATE
023700                 PERFORM 4000-PROCESS-CREATE THRU 4000-EXIT
023800             WHEN MCH-TRAN-TYPE-UPDATE
023900                 PERFORM 6000-PROCESS-UPDATE THRU 6000-EXIT
024000             WHEN OTHER
024100                 MOVE 'INVALID TRANSACTION TYPE' TO
024200                     WS-REJECT-REASON
024300                 SET WS-REJECTED TO TRUE
024400         END-EVALUATE
024500     END-IF
024600     PERFORM 8000-WRITE-RESPONSE THRU 8000-EXIT
024700     READ MCH-TRAN-FILE INTO MCH-TRAN-RECORD
024800         AT END SET WS-EOF-YES TO TRUE
024900     END-READ.
025000 1500-EXIT.
025100     EXIT.
025200*****************************************************************
025300*    2000-EDIT-MERCHANT-ID                                       *
025400*    MCH-NNNNN FORMAT CHECK.  CREATE REQUESTS CARRY NO ID AND    *
025500*    SKIP THIS EDIT.  INVALID FORMAT IS A DISTINCT ERROR FROM    *
025600*    NOT-FOUND PER THE BUSINESS RULE.                            *
025700*****************************************************************
025800 2000-EDIT-MERCHANT-ID.
025900*    CREATE REQUESTS CARRY NO MERCHANT ID TO VALIDATE                  *
026000     IF MCH-TRAN-TYPE-CREATE
026100         GO TO 2000-EXIT
026200     END-IF
026300*    NOT VALID UNTIL THE MCH-NNNNN FORMAT TEST BELOW PASSES            *
026400     MOVE 'N' TO WS-ID-NUMERIC-SW
026500     IF MCH-TRAN-MERCHANT-ID (1:4) = 'MCH-'
026600       AND MCH-TRAN-MERCHANT-ID (5:5) IS NUMERIC
026700         SET WS-ID-FORMAT-OK TO TRUE
026800     END-IF
026900     IF NOT WS-ID-FORMAT-OK
027000         MOVE 'INVALID MERCHANT ID FORMAT' TO WS-REJECT-REASON
027100         SET WS-REJECTED TO TRUE
027200     END-IF.
027300 2000-EXIT.
027400     EXIT.
027500*****************************************************************
027600*    3000-PROCESS-LOOKUP                                         *
027700*****************************************************************
027800 3000-PROCESS-LOOKUP.
027900     PERFORM 3100-SEARCH-BY-ID THRU 3100-EXIT
028000     IF NOT WS-FOUND-YES
028100         MOVE 'MERCHANT NOT FOUND' TO WS-REJECT-REASON
028200         SET WS-REJECTED TO TRUE
028300     END-IF.
028400 3000-EXIT.
028500     EXIT.
028600 3100-SEARCH-BY-ID.
028700*    SEARCH ALL SETS THIS TO TRUE ONLY ON A MATCHING KEY               *
028800     MOVE 'N' TO WS-FOUND-SW
028900*    SEARCH ALL REQUIRES A STARTING INDEX EVEN THOUGH IT IS IGNORED    *
029000     SET WS-MCH-NDX TO 1
029100     SEARCH ALL WS-MCH-ENTRY
029200         AT END SET WS-FOUND-YES TO FALSE
029300         WHEN WS-MCH-KEY (WS-MCH-NDX) = MCH-TRAN-MERCHANT-ID
029400             SET WS-FOUND-YES TO TRUE
029500             SET WS-FOUND-NDX TO WS-MCH-NDX
029600     END-SEARCH.
029700 3100-EXIT.
029800     EXIT.
029900*****************************************************************
030000*    4000-PROCESS-CREATE                                         *
030100*    EMAIL, THEN TAX-ID, THEN REGISTRATION-NUMBER UNIQUENESS,    *
030200*    SHORT-CIRCUITING ON THE FIRST VIOLATION FOUND.              *
030300*****************************************************************
030400 4000-PROCESS-CREATE.
030500     PERFORM 4100-CHECK-EMAIL-UNIQUE THRU 4100-EXIT
030600     IF NOT WS-REJECTED
030700         PERFORM 4200-CHECK-TAXID-UNIQUE THRU 4200-EXIT
030800     END-IF
030900     IF NOT WS-REJECTED
031000         PERFORM 4300-CHECK-REGNBR-UNIQUE THRU 4300-EXIT
031100     END-IF
031200     IF NOT WS-REJECTED
031300         PERFORM 5000-NEXT-MERCHANT-ID THRU 5000-EXIT
031400         PERFORM 4400-BUILD-NEW-RECORD THRU 4400-EXIT
031500     END-IF.
031600 4000-EXIT.
031700     EXIT.
031800 4100-CHECK-EMAIL-UNIQUE.
031900*    ZERO MEANS NO DUPLICATE FOUND YET                                 *
032000     SET WS-FOUND-NDX TO ZERO
032100     PERFORM 4110-SCAN-EMAIL THRU 4110-EXIT
032200         VARYING WS-IX FROM 1 BY 1
032300         UNTIL WS-IX > WS-MCH-TABLE-CT
032400     IF WS-FOUND-NDX NOT = ZERO
032500         MOVE 'EMAIL ALREADY EXISTS' TO WS-REJECT-REASON
032600         SET WS-REJECTED TO TRUE
032700     END-IF.
032800 4100-EXIT.
032900     EXIT.
033000 4110-SCAN-EMAIL.
033100     IF WS-MCH-REC (WS-IX) (110:50) = MCH-TRAN-NEW-EMAIL
033200         SET WS-FOUND-NDX TO WS-IX
033300     END-IF.
033400 4110-EXIT.
033500     EXIT.
033600 4200-CHECK-TAXID-UNIQUE.
033700     SET WS-FOUND-NDX TO ZERO
033800     PERFORM 4210-SCAN-TAXID THRU 4210-EXIT
033900         VARYING WS-IX FROM 1 BY 1
034000         UNTIL WS-IX > WS-MCH-TABLE-CT
034100     IF WS-FOUND-NDX NOT = ZERO
034200         MOVE 'TAX ID ALREADY EXISTS' TO WS-REJECT-REASON
034300         SET WS-REJECTED TO TRUE
034400     END-IF.
034500 4200-EXIT.
034600     EXIT.
034700 4210-SCAN-TAXID.
034800     IF WS-MCH-REC (WS-IX) (191:20) = MCH-TRAN-NEW-TAX-ID
034900         SET WS-FOUND-NDX TO WS-IX
035000     END-IF.
035100 4210-EXIT.
035200     EXIT.
035300 4300-CHECK-REGNBR-UNIQUE.
035400     SET WS-FOUND-NDX TO ZERO
035500     PERFORM 4310-SCAN-REGNBR THRU 4310-EXIT
035600         VARYING WS-IX FROM 1 BY 1
035700         UNTIL WS-IX > WS-MCH-TABLE-CT
035800     IF WS-FOUND-NDX NOT = ZERO
035900         MOVE 'REGISTRATION NUMBER ALREADY EXISTS' TO
036000             WS-REJECT-REASON
036100         SET WS-REJECTED TO TRUE
036200     END-IF.
036300 4300-EXIT.
036400     EXIT.
036500 4310-SCAN-REGNBR.
036600     IF WS-MCH-REC (WS-IX) (211:20) = MCH-TRAN-NEW-REG-NBR
036700         SET WS-FOUND-NDX TO WS-IX
036800     END-IF.
036900 4310-EXIT.
037000     EXIT.
037100*****************************************************************
037200*    4400-BUILD-NEW-RECORD                                       *
037300*****************************************************************
037400************************************************************************
037500*    4400-BUILD-NEW-RECORD - BUILDS THE FULL NEW MERCHANT ROW AND
037600*    ADDS IT TO THE END OF WS-MERCHANT-TABLE.  SEE 7000-REWRITE-
037700*    MASTER'S BANNER FOR WHY THE TABLE NEEDS NO RE-SORT AFTER THIS.
037800************************************************************************
037900 4400-BUILD-NEW-RECORD.
038000*    CLEAR THE WHOLE RECORD BEFORE BUILDING THE NEW MERCHANT FIELD BY FIELD*
038100     MOVE SPACES TO MCH-MERCHANT-RECORD
038200     MOVE WS-NEW-MERCHANT-ID TO MCH-MERCHANT-ID
038300     MOVE MCH-TRAN-NEW-NAME TO MCH-MERCHANT-NAME
038400     MOVE MCH-TRAN-NEW-BUS-NAME TO MCH-BUSINESS-NAME
038500     MOVE MCH-TRAN-NEW-EMAIL TO MCH-EMAIL-ADDR
038600     MOVE MCH-TRAN-NEW-PHONE TO MCH-PHONE-NBR
038700     MOVE MCH-TRAN-NEW-BUS-TYPE TO MCH-BUSINESS-TYPE-CD
038800     MOVE MCH-TRAN-NEW-TAX-ID TO MCH-TAX-ID
038900     MOVE MCH-TRAN-NEW-REG-NBR TO MCH-REGISTRATION-NBR
039000*    EVERY NEWLY CREATED MERCHANT STARTS ACTIVE                        *
039100     SET MCH-ACTIVE-YES TO TRUE
039200     PERFORM 4410-STAMP-TIMESTAMPS THRU 4410-EXIT
039300     ADD 1 TO WS-MCH-TABLE-CT
039400     SET WS-MCH-NDX TO WS-MCH-TABLE-CT
039500     MOVE MCH-MERCHANT-RECORD TO WS-MCH-REC (WS-MCH-NDX)
039600     SET WS-REWRITE-NEEDED TO TRUE.
039700 4400-EXIT.
039800     EXIT.
039900************************************************************************
040000*    4410-STAMP-TIMESTAMPS - CREATED-AT AND UPDATED-AT ARE THE SAME
040100*    VALUE ON A BRAND NEW MERCHANT.
040200************************************************************************
040300 4410-STAMP-TIMESTAMPS.
040400     MOVE WRK-CURR-CCYY TO MCH-CRTD-CCYY
040500     MOVE WRK-CURR-MM TO MCH-CRTD-MM
040600     MOVE WRK-CURR-DD TO MCH-CRTD-DD
040700     MOVE WRK-CURR-HH TO MCH-CRTD-HH
040800     MOVE WRK-CURR-MI TO MCH-CRTD-MI
040900     MOVE WRK-CURR-SS TO MCH-CRTD-SS
041000     MOVE MCH-CREATED-AT-TS TO MCH-UPDATED-AT-TS.
041100 4410-EXIT.
041200     EXIT.
041300*****************************************************************
041400*    5000-NEXT-MERCHANT-ID                                       *
041500*    NEXT = (HIGHEST EXISTING NUMERIC SUFFIX) + 1, ZERO-PADDED   *
041600*    TO 5 DIGITS.  FIRST-EVER MERCHANT IS MCH-00001.              *
041700*****************************************************************
041800 5000-NEXT-MERCHANT-ID.
041900*    ZERO SO THE FIRST-EVER MERCHANT COMES OUT MCH-00001 BELOW         *
042000     MOVE ZERO TO WS-HIGH-SUFFIX
042100*    EMPTY TABLE MEANS THIS IS THE FIRST MERCHANT ON FILE              *
042200     IF WS-MCH-TABLE-CT = ZERO
042300         GO TO 5000-FIRST-MERCHANT
042400     END-IF
042500     PERFORM 5100-SCAN-HIGH-SUFFIX THRU 5100-EXIT
042600         VARYING WS-IX FROM 1 BY 1
042700         UNTIL WS-IX > WS-MCH-TABLE-CT.
042800 5000-FIRST-MERCHANT.
042900     COMPUTE WS-NEW-SUFFIX-ED = WS-HIGH-SUFFIX + 1
043000     STRING 'MCH-' DELIMITED BY SIZE
043100            WS-NEW-SUFFIX-ED DELIMITED BY SIZE
043200         INTO WS-NEW-MERCHANT-ID.
043300 5000-EXIT.
043400     EXIT.
043500 5100-SCAN-HIGH-SUFFIX.
043600     IF WS-MCH-REC (WS-IX) (1:4) = 'MCH-'
043700       AND WS-MCH-REC (WS-IX) (5:5) IS NUMERIC
043800         MOVE WS-MCH-REC (WS-IX) (5:5) TO WS-THIS-SUFFIX
043900         IF WS-THIS-SUFFIX > WS-HIGH-SUFFIX
044000             MOVE WS-THIS-SUFFIX TO WS-HIGH-SUFFIX
044100         END-IF
044200     END-IF.
044300 5100-EXIT.
044400     EXIT.
044500*****************************************************************
044600*    6000-PROCESS-UPDATE                                         *
044700*    REJECTS IF NONE OF EMAIL/PHONE/IS-ACTIVE SUPPLIED, BEFORE   *
044800*    THE RECORD IS EVEN READ, PER THE BUSINESS RULE.             *
044900*****************************************************************
045000 6000-PROCESS-UPDATE.
045100     IF NOT MCH-TRAN-UPD-EMAIL-SUPPLIED
045200       AND NOT MCH-TRAN-UPD-PHONE-SUPPLIED
045300       AND NOT MCH-TRAN-UPD-ACTV-SUPPLIED
045400         MOVE 'NO FIELDS SUPPLIED FOR UPDATE' TO
045500             WS-REJECT-REASON
045600         SET WS-REJECTED TO TRUE
045700         GO TO 6000-EXIT
045800     END-IF
045900     PERFORM 3100-SEARCH-BY-ID THRU 3100-EXIT
046000     IF NOT WS-FOUND-YES
046100         MOVE 'MERCHANT NOT FOUND' TO WS-REJECT-REASON
046200         SET WS-REJECTED TO TRUE
046300         GO TO 6000-EXIT
046400     END-IF
046500     MOVE WS-MCH-REC (WS-FOUND-NDX) TO MCH-MERCHANT-RECORD
046600     IF MCH-TRAN-UPD-EMAIL-SUPPLIED
046700         MOVE MCH-TRAN-UPD-EMAIL TO MCH-EMAIL-ADDR
046800     END-IF
046900     IF MCH-TRAN-UPD-PHONE-SUPPLIED
047000         MOVE MCH-TRAN-UPD-PHONE TO MCH-PHONE-NBR
047100     END-IF
047200     IF MCH-TRAN-UPD-ACTV-SUPPLIED
047300         MOVE MCH-TRAN-UPD-ACTIVE TO MCH-ACTIVE-SW
047400     END-IF
047500     MOVE WRK-CURR-CCYY TO MCH-UPDT-CCYY
047600     MOVE WRK-CURR-MM TO MCH-UPDT-MM
047700     MOVE WRK-CURR-DD TO MCH-UPDT-DD
047800     MOVE WRK-CURR-HH TO MCH-UPDT-HH
047900     MOVE WRK-CURR-MI TO MCH-UPDT-MI
048000     MOVE WRK-CURR-SS TO MCH-UPDT-SS
048100     MOVE MCH-MERCHANT-RECORD TO WS-MCH-REC (WS-FOUND-NDX)
048200     SET WS-REWRITE-NEEDED TO TRUE.
048300 6000-EXIT.
048400     EXIT.
048500*****************************************************************
048600*    7000-REWRITE-MASTER                                         *
048700*    THE TABLE IS ALREADY IN MERCHANT-ID ORDER FOR EVERY ROW     *
048800*    EXCEPT A ROW JUST ADDED BY 4400-BUILD-NEW-RECORD, WHICH     *
048900*    SORTS HIGH BY CONSTRUCTION (5000-NEXT-MERCHANT-ID ALWAYS    *
049000*    ASSIGNS THE NEXT ID), SO THE TABLE IS WRITTEN AS-IS.        *
049100*****************************************************************
049200 7000-REWRITE-MASTER.
049300*    REOPENED OUTPUT TO REWRITE THE WHOLE TABLE, THEN REOPENED INPUT BELOW*
049400     OPEN OUTPUT MERCHANT-FILE
049500     PERFORM 7100-WRITE-ONE-MERCHANT THRU 7100-EXIT
049600         VARYING WS-IX FROM 1 BY 1
049700         UNTIL WS-IX > WS-MCH-TABLE-CT
049800     CLOSE MERCHANT-FILE
049900     OPEN INPUT MERCHANT-FILE.
050000 7000-EXIT.
050100     EXIT.
050200************************************************************************
050300*    7100-WRITE-ONE-MERCHANT - STRAIGHT SEQUENTIAL WRITE, TABLE
050400*    ORDER IS FILE ORDER.
050500************************************************************************
050600 7100-WRITE-ONE-MERCHANT.
050700     MOVE WS-MCH-REC (WS-IX) TO MCH-MERCHANT-RECORD
050800     WRITE MCH-MERCHANT-RECORD.
050900 7100-EXIT.
051000     EXIT.
051100*****************************************************************
051200*    8000-WRITE-RESPONSE                                         *
051300*    ONE LINE PER REQUEST CARD ON MERCHANT-RESP-RPT CARRYING THE  *
051400*    OUTCOME - THE LOOKED-UP/CREATED/UPDATED MERCHANT NAME AND    *
051500*    THE ASSIGNED MCH-NNNNN ID ON SUCCESS, OR WS-REJECT-REASON    *
051600*    ON FAILURE.  MCH-TRAN-FILE AND MERCHANT-FILE ARE BOTH OPEN   *
051700*    INPUT - THIS IS THE ONLY OBSERVABLE RESULT OF A LOOKUP OR A  *
051800*    REJECTED CREATE/UPDATE REQUEST.  CR-40154.                   *
051900*****************************************************************
052000 8000-WRITE-RESPONSE.
052100*    COUNTS EVERY REQUEST CARD PROCESSED, ACCEPTED OR REJECTED         *
052200     ADD 1 TO WS-RESP-TOTAL-CT
052300     SET MCH-RRP-DETAIL TO TRUE
052400*    CLEARED SO A REJECTED LOOKUP DOESN'T CARRY A STALE NAME FORWARD   *
052500     MOVE SPACES TO MCH-RRP-MERCHANT-NAME
052600     MOVE SPACES TO MCH-RRP-REASON
052700     MOVE MCH-TRAN-MERCHANT-ID TO MCH-RRP-MERCHANT-ID
052800     EVALUATE TRUE
052900         WHEN MCH-TRAN-TYPE-LOOKUP
053000             MOVE 'LOOKUP' TO MCH-RRP-TRAN-TYPE-DESC
053100         WHEN MCH-TRAN-TYPE-CREATE
053200             MOVE 'CREATE' TO MCH-RRP-TRAN-TYPE-DESC
053300         WHEN MCH-TRAN-TYPE-UPDATE
053400             MOVE 'UPDATE' TO MCH-RRP-TRAN-TYPE-DESC
053500         WHEN OTHER
053600             MOVE 'INVALD' TO MCH-RRP-TRAN-TYPE-DESC
053700     END-EVALUATE
053800     IF WS-REJECTED
053900*    TALLIED FOR THE RUN TRAILER BELOW                                 *
054000         ADD 1 TO WS-RESP-REJCT-CT
054100         MOVE 'REJECTED' TO MCH-RRP-STATUS-LIT
054200         MOVE WS-REJECT-REASON TO MCH-RRP-REASON
054300         WRITE MCH-RESP-PRINT-LINE
054400         GO TO 8000-EXIT
054500     END-IF
054600*    TALLIED FOR THE RUN TRAILER BELOW                                 *
054700     ADD 1 TO WS-RESP-ACCPT-CT
054800     MOVE 'ACCEPTED' TO MCH-RRP-STATUS-LIT
054900     IF MCH-TRAN-TYPE-CREATE
055000         MOVE WS-NEW-MERCHANT-ID TO MCH-RRP-MERCHANT-ID
055100         MOVE MCH-TRAN-NEW-NAME TO MCH-RRP-MERCHANT-NAME
055200     ELSE
055300         MOVE WS-MCH-REC (WS-FOUND-NDX) TO MCH-MERCHANT-RECORD
055400         MOVE MCH-MERCHANT-NAME TO MCH-RRP-MERCHANT-NAME
055500     END-IF
055600     WRITE MCH-RESP-PRINT-LINE.
055700 8000-EXIT.
055800     EXIT.
055900*****************************************************************
056000*    8100-PRINT-RESP-TRAILER - TOTAL/ACCEPTED/REJECTED COUNTS     *
056100*    FOR THE RUN, WRITTEN AFTER THE LAST REQUEST CARD.            *
056200*****************************************************************
056300 8100-PRINT-RESP-TRAILER.
056400     SET MCH-RRP-TRAILER TO TRUE
056500     MOVE 'TOTAL REQUESTS . . . . . . . .' TO MCH-RRP-TOTAL-LIT
056600     MOVE WS-RESP-TOTAL-CT TO MCH-RRP-TOTAL-COUNT
056700     MOVE 'TOTAL ACCEPTED . . .' TO MCH-RRP-ACCPT-LIT
056800     MOVE WS-RESP-ACCPT-CT TO MCH-RRP-ACCPT-COUNT
056900     MOVE 'TOTAL REJECTED . . .' TO MCH-RRP-REJCT-LIT
057000     MOVE WS-RESP-REJCT-CT TO MCH-RRP-REJCT-COUNT
057100     WRITE MCH-RESP-PRINT-LINE.
057200 8100-EXIT.
057300     EXIT.
057400 0900-CLOSE-FILES.
057500     CLOSE MERCHANT-FILE
057600     CLOSE MCH-TRAN-FILE
057700     CLOSE MERCHANT-RESP-RPT.
057800 0900-EXIT.
057900     EXIT.
058000
