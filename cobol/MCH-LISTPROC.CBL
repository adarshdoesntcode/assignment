000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCH-LISTPROC.
000300 AUTHOR.        J. KOWALCZYK.
000400 INSTALLATION.  DST OUTPUT SERVICES - CARD PROCESSING.
000500 DATE-WRITTEN.  05/02/1994.
000600 DATE-COMPILED. 05/02/1994.
000700 SECURITY.      DST INTERNAL USE ONLY.  NOT FOR EXTERNAL
000800                RELEASE.
000900*****************************************************************
001000*    MCH-LISTPROC                                               *
001100*    MERCHANT DIRECTORY LISTING BATCH                           *
001200*                                                                *
001300*    READS THE MERCHANT-FILE AND ONE MCH-LPARM CONTROL CARD,    *
001400*    APPLIES THE REQUESTED MERCHANT-ID/NAME/ACTIVE FILTERS,     *
001500*    SORTS THE SURVIVING MERCHANTS BY THE REQUESTED FIELD AND   *
001600*    DIRECTION, PAGES THE RESULT AND WRITES THE MERCHANT-LIST-  *
001700*    REPORT.                                                    *
001800*                                                                *
001900*    CHANGE LOG                                                 *
002000*    ---------- --------- ----------------------------------    *
002100*    05/02/94   JKOWALCZ  ORIGINAL PROGRAM.  REQ CR-33190.       *
002200*    11/18/94   JKOWALCZ  ADDED BUSINESSTYPE TO SORT ALLOW-LIST. *
002300*                         CR-33812.                              *
002400*    03/09/95   RPALMER   FIXED TRAILING-SPACE COMPARE ON THE    *
002500*                         NAME FILTER.  CR-34077.                *
002600*    07/22/96   RPALMER   PAGE-SIZE ZERO ON THE CARD NOW         *
002700*                         DEFAULTS TO 20 INSTEAD OF ABENDING.    *
002800*                         CR-35544.                              *
002900*    02/14/97   DSTEVENS  Y2K READINESS REVIEW - NO 2-DIGIT      *
003000*                         YEAR FIELDS IN THIS PROGRAM.  NO       *
003100*                         CHANGE REQUIRED.  CR-36850.            *
003200*    09/30/98   DSTEVENS  Y2K CERTIFICATION SIGN-OFF.  CR-37420. *
003300*    01/11/99   MHALLORAN CENTURY-WINDOW CHECK ADDED TO          *
003400*                         MCH-CRTD-CCYY COMPARE.  CR-37901.      *
003500*    06/02/01   MHALLORAN SORT-DIRECTION COMPARE MADE CASE       *
003600*                         INSENSITIVE PER BUSINESS RULE REVIEW.  *
003700*                         CR-39210.                              *
003800*    05/02/26   JKL       RE-PLATFORMED FROM THE OLD 857-REPORT  *
003900*                         COPY BOOK FORMAT.  CR-40071.           *
004000*    06/09/26   JKL       PAGINATION WAS PRINTING EVERY SURVIVING *
004100*                         MERCHANT INSTEAD OF JUST THE REQUESTED  *
004200*                         PAGE.  TRAILER NOW ALSO CARRIES TOTAL   *
004300*                         PAGES.  CR-40122.                       *
004400*    07/23/26   JKL       EVERY SWITCH AND COUNTER WAS BURIED IN  *
004500*                         A WS-SWITCHES/WS-COUNTERS GROUP - THIS  *
004600*                         SHOP CARRIES SIMPLE SCALARS AS 77-LEVEL *
004700*                         ITEMS.  PULLED THEM OUT STANDALONE.     *
004800*                         CR-40157.                               *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MERCHANT-FILE ASSIGN TO MERCHFIL
005700         FILE STATUS IS WS-MCH-FILE-STATUS.
005800     SELECT MCH-LPARM-FILE ASSIGN TO LPARMCRD
005900         FILE STATUS IS WS-LPARM-FILE-STATUS.
006000     SELECT MERCHANT-LIST-RPT ASSIGN TO MCHLISTR
006100         FILE STATUS IS WS-RPT-FILE-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MERCHANT-FILE
006500     RECORDING MODE IS F
006600     RECORD CONTAINS 290 CHARACTERS.
006700 COPY MCH.MASTER.CPY.
006800 FD  MCH-LPARM-FILE
006900     RECORDING MODE IS F
007000     RECORD CONTAINS 86 CHARACTERS.
007100 COPY MCH.LPARM.CPY.
007200 FD  MERCHANT-LIST-RPT
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 133 CHARACTERS.
007500 COPY MCH.LRPT.CPY.
007600 WORKING-STORAGE SECTION.
007700*****************************************************************
007800*    FILE STATUS AND RUN SWITCHES                                *
007900*****************************************************************
008000 01  WS-FILE-STATUSES.
008100     05  WS-MCH-FILE-STATUS        PIC X(02).
008200         88  WS-MCH-OK                 VALUE '00'.
008300         88  WS-MCH-EOF                VALUE '10'.
008400     05  WS-LPARM-FILE-STATUS      PIC X(02).
008500         88  WS-LPARM-OK               VALUE '00'.
008600     05  WS-RPT-FILE-STATUS        PIC X(02).
008700     05  FILLER                    PIC X(02).
008800*****************************************************************
008900*    RUN SWITCHES AND SORT/SCAN COUNTERS - STANDALONE 77-LEVEL    *
009000*    ITEMS PER THE SHOP'S LEGACY CONVENTION, SINCE NONE OF THEM   *
009100*    SHARE STORAGE OR MOVE TOGETHER AS A GROUP.  CR-40157.        *
009200*****************************************************************
009300 77  WS-EOF-SW                     PIC X(01)   VALUE 'N'.
009400     88  WS-EOF-YES                    VALUE 'Y'.
009500 77  WS-ORDER-SW                   PIC X(01)   VALUE 'N'.
009600     88  WS-IS-OUT-OF-ORDER             VALUE 'Y'.
009700     88  WS-IN-ORDER                    VALUE 'N'.
009800 77  WS-MCH-TABLE-CT               PIC S9(05) COMP VALUE ZERO.
009900 77  WS-IX                         PIC S9(05) COMP VALUE ZERO.
010000 77  WS-JX                         PIC S9(05) COMP VALUE ZERO.
010100 77  WS-GAP                        PIC S9(05) COMP VALUE ZERO.
010200 77  WS-EFF-PAGE-SIZE              PIC S9(05) COMP VALUE ZERO.
010300 77  WS-EFF-PAGE-NBR               PIC S9(05) COMP VALUE ZERO.
010400 77  WS-PAGE-START-SEQ             PIC S9(07) COMP VALUE ZERO.
010500 77  WS-PAGE-END-SEQ               PIC S9(07) COMP VALUE ZERO.
010600 77  WS-SURVIVOR-SEQ               PIC S9(07) COMP VALUE ZERO.
010700 77  WS-TOTAL-PAGES                PIC S9(07) COMP VALUE ZERO.
010800 77  WS-NAME-FLT-LEN               PIC S9(05) COMP VALUE ZERO.
010900 77  WS-SCAN-IX                    PIC S9(05) COMP VALUE ZERO.
011000 77  WS-SCAN-LIMIT                 PIC S9(05) COMP VALUE ZERO.
011100 01  WS-WORK-FIELDS.
011200     05  WS-UPPER-NAME-FLT         PIC X(40).
011300     05  WS-UPPER-MCH-NAME         PIC X(40).
011400     05  WS-SUBSTR-MATCH-SW        PIC X(01)  VALUE 'N'.
011500         88  WS-SUBSTR-FOUND           VALUE 'Y'.
011600     05  WS-HOLD-ENTRY.
011700         10  FILLER                PIC X(290).
011800 01  WS-MERCHANT-TABLE.
011900     05  WS-MCH-ENTRY OCCURS 0 TO 5000 TIMES
012000                      DEPENDING ON WS-MCH-TABLE-CT
012100                      INDEXED BY WS-MCH-NDX.
012200         10  WS-MCH-REC            PIC X(290).
012300         10  WS-MCH-KEEP-SW        PIC X(01).
012400             88  WS-MCH-KEEP           VALUE 'Y'.
012500             88  WS-MCH-DROP           VALUE 'N'.
012600 PROCEDURE DIVISION.
012700*****************************************************************
012800*    0100-MAIN-CONTROL                                          *
012900*****************************************************************
013000************************************************************************
013100*    0100-MAIN-CONTROL - LOAD, FILTER, SORT, THEN PAGE AND PRINT.
013200*    EVERY STAGE RUNS AGAINST THE IN-MEMORY WS-MERCHANT-TABLE - THE
013300*    MERCHANT FILE ITSELF IS READ ONCE, NEVER REWRITTEN.
013400************************************************************************
013500 0100-MAIN-CONTROL.
013600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT
013700     PERFORM 1000-LOAD-MERCHANT-TABLE THRU 1000-EXIT
013800     PERFORM 2000-APPLY-FILTERS THRU 2000-EXIT
013900     PERFORM 3000-SORT-TABLE THRU 3000-EXIT
014000     PERFORM 4000-PAGINATE-AND-PRINT THRU 4000-EXIT
014100     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
014200     STOP RUN.
014300 0100-EXIT.
014400     EXIT.
014500*****************************************************************
014600*    0200-OPEN-FILES                                             *
014700*****************************************************************
014800 0200-OPEN-FILES.
014900     OPEN INPUT MERCHANT-FILE
015000     OPEN INPUT MCH-LPARM-FILE
015100     OPEN OUTPUT MERCHANT-LIST-RPT
015200     READ MCH-LPARM-FILE INTO MCH-LPARM-RECORD.
015300 0200-EXIT.
015400     EXIT.
015500*****************************************************************
015600*    1000-LOAD-MERCHANT-TABLE                                    *
015700*    READS THE PRE-SORTED MERCHANT-FILE INTO WS-MERCHANT-TABLE   *
015800*    SINCE THIS BUILD HAS NO INDEXED-FILE SUPPORT.                *
015900*****************************************************************
016000 1000-LOAD-MERCHANT-TABLE.
016100*    RESET THE TABLE COUNTER BEFORE THE LOAD LOOP BEGINS               *
016200     MOVE ZERO TO WS-MCH-TABLE-CT
016300     READ MERCHANT-FILE INTO MCH-MERCHANT-RECORD
016400         AT END SET WS-EOF-YES TO TRUE
016500     END-READ
016600     PERFORM 1100-LOAD-ONE-MERCHANT THRU 1100-EXIT
016700         UNTIL WS-EOF-YES.
016800 1000-EXIT.
016900     EXIT.
017000************************************************************************
017100*    1100-LOAD-ONE-MERCHANT - EVERY MERCHANT STARTS KEPT; A FILTER
017200*    IN 2000-APPLY-FILTERS MAY LATER DROP IT WITHOUT REMOVING THE
017300*    ROW FROM THE TABLE.
017400************************************************************************
017500 1100-LOAD-ONE-MERCHANT.
017600     ADD 1 TO WS-MCH-TABLE-CT
017700     SET WS-MCH-NDX TO WS-MCH-TABLE-CT
017800     MOVE MCH-MERCHANT-RECORD TO WS-MCH-REC (WS-MCH-NDX)
017900     SET WS-MCH-KEEP (WS-MCH-NDX) TO TRUE
018000     READ MERCHANT-FILE INTO MCH-MERCHANT-RECORD
018100         AT END SET WS-EOF-YES TO TRUE
018200     END-READ.
018300 1100-EXIT.
018400     EXIT.
018500*****************************************************************
018600*    2000-APPLY-FILTERS                                          *
018700*    EXACT MERCHANT-ID, PARTIAL CASE-INSENSITIVE MERCHANT-NAME,  *
018800*    AND IS-ACTIVE FILTERS FROM THE MCH-LPARM CONTROL CARD.      *
018900*****************************************************************
019000 2000-APPLY-FILTERS.
019100*    NOTHING TO FILTER WHEN THE MERCHANT FILE WAS EMPTY                *
019200     IF WS-MCH-TABLE-CT = ZERO
019300         GO TO 2000-EXIT
019400     END-IF
019500     PERFORM 2100-FILTER-ONE-MERCHANT THRU 2100-EXIT
019600         VARYING WS-IX FROM 1 BY 1
019700         UNTIL WS-IX > WS-MCH-TABLE-CT.
019800 2000-EXIT.
019900     EXIT.
020000************************************************************************
020100*    2100-FILTER-ONE-MERCHANT - EACH OF THE THREE LPARM FILTERS IS
020200*    OPTIONAL (BLANK ON THE CARD MEANS NOT APPLIED); A ROW FAILING
020300*    ANY ONE SUPPLIED FILTER IS MARKED DROPPED, NOT DELETED.
020400************************************************************************
020500 2100-FILTER-ONE-MERCHANT.
020600     MOVE WS-MCH-REC (WS-IX) TO MCH-MERCHANT-RECORD
020700*    DEFAULT EVERY ROW TO KEPT BEFORE THE THREE FILTERS BELOW RUN      *
020800     SET WS-MCH-KEEP (WS-IX) TO TRUE
020900*    BLANK ON THE CARD MEANS THIS FILTER IS NOT APPLIED                *
021000     IF MCH-LPARM-ID-FILTER NOT = SPACES
021100         IF MCH-MERCHANT-ID NOT = MCH-LPARM-ID-FILTER
021200             SET WS-MCH-DROP (WS-IX) TO TRUE
021300         END-IF
021400     END-IF
021500*    BLANK ON THE CARD MEANS THIS FILTER IS NOT APPLIED                *
021600     IF MCH-LPARM-NAME-FILTER NOT = SPACES
021700         PERFORM 2110-NAME-MATCH-TEST THRU 2110-EXIT
021800         IF NOT WS-SUBSTR-FOUND
021900             SET WS-MCH-DROP (WS-IX) TO TRUE
022000         END-IF
022100     END-IF
022200*    BLANK ON THE CARD MEANS THIS FILTER IS NOT APPLIED                *
022300     IF MCH-LPARM-ACTIVE-FILTER NOT = SPACES
022400         IF MCH-ACTIVE-SW NOT = MCH-LPARM-ACTIVE-FILTER
022500             SET WS-MCH-DROP (WS-IX) TO TRUE
022600         END-IF
022700     END-IF.
022800 2100-EXIT.
022900     EXIT.
023000*****************************************************************
023100*    2110-NAME-MATCH-TEST - CASE-INSENSITIVE "CONTAINS" TEST OF  *
023200*    THE NAME FILTER AGAINST THE MERCHANT NAME.  UPPERCASES      *
023300*    BOTH VALUES VIA INSPECT CONVERTING, TRIMS THE FILTER'S      *
023400*    TRAILING SPACES, THEN SLIDES THE TRIMMED FILTER ACROSS THE  *
023500*    NAME ONE POSITION AT A TIME LOOKING FOR A MATCH.            *
023600*****************************************************************
023700 2110-NAME-MATCH-TEST.
023800*    WORK COPIES ARE UPPERCASED BELOW - THE CARD VALUE IS LEFT ALONE   *
023900     MOVE MCH-LPARM-NAME-FILTER TO WS-UPPER-NAME-FLT
024000     MOVE MCH-MERCHANT-NAME TO WS-UPPER-MCH-NAME
024100     INSPECT WS-UPPER-NAME-FLT CONVERTING
024200         'abcdefghijklmnopqrstuvwxyz' TO
024300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024400     INSPECT WS-UPPER-MCH-NAME CONVERTING
024500         'abcdefghijklmnopqrstuvwxyz' TO
024600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024700*    NOT FOUND UNTIL THE SLIDING SCAN BELOW PROVES OTHERWISE           *
024800     MOVE 'N' TO WS-SUBSTR-MATCH-SW
024900     MOVE 40 TO WS-NAME-FLT-LEN
025000 2112-TRIM-LOOP.
025100*    AN ALL-BLANK FILTER VALUE NEVER MATCHES ANYTHING                  *
025200     IF WS-NAME-FLT-LEN = ZERO
025300         GO TO 2110-EXIT
025400     END-IF
025500     IF WS-UPPER-NAME-FLT (WS-NAME-FLT-LEN:1) NOT = SPACE
025600         GO TO 2114-SCAN-SETUP
025700     END-IF
025800     SUBTRACT 1 FROM WS-NAME-FLT-LEN
025900     GO TO 2112-TRIM-LOOP.
026000 2114-SCAN-SETUP.
026100*    LAST STARTING POSITION WHERE THE TRIMMED FILTER STILL FITS        *
026200     COMPUTE WS-SCAN-LIMIT = 41 - WS-NAME-FLT-LEN
026300     IF WS-SCAN-LIMIT < 1
026400         GO TO 2110-EXIT
026500     END-IF
026600     MOVE 1 TO WS-SCAN-IX.
026700 2116-SCAN-LOOP.
026800     IF WS-SCAN-IX > WS-SCAN-LIMIT
026900         GO TO 2110-EXIT
027000     END-IF
027100     IF WS-UPPER-MCH-NAME (WS-SCAN-IX:WS-NAME-FLT-LEN) =
027200           WS-UPPER-NAME-FLT (1:WS-NAME-FLT-LEN)
027300         SET WS-SUBSTR-FOUND TO TRUE
027400         GO TO 2110-EXIT
027500     END-IF
027600     ADD 1 TO WS-SCAN-IX
027700     GO TO 2116-SCAN-LOOP.
027800 2110-EXIT.
027900     EXIT.
028000*****************************************************************
028100*    3000-SORT-TABLE                                             *
028200*    SHELL SORT OVER THE SURVIVING ENTRIES BY THE REQUESTED      *
028300*    SORT FIELD (ALLOW-LIST MERCHANTID/MERCHANTNAME/BUSINESS-    *
028400*    NAME/BUSINESSTYPE/CREATEDAT, DEFAULT CREATEDAT) AND         *
028500*    DIRECTION (DESC TOKEN, CASE INSENSITIVE, ELSE ASCENDING).   *
028600*****************************************************************
028700 3000-SORT-TABLE.
028800     IF NOT MCH-LPARM-SRT-MERCH-ID
028900       AND NOT MCH-LPARM-SRT-MERCH-NM
029000       AND NOT MCH-LPARM-SRT-BUS-NM
029100       AND NOT MCH-LPARM-SRT-BUS-TY
029200       AND NOT MCH-LPARM-SRT-CREATED
029300         SET MCH-LPARM-SRT-CREATED TO TRUE
029400     END-IF
029500*    SHELL SORT STARTS WITH THE WHOLE-TABLE GAP AND HALVES EACH PASS   *
029600     MOVE WS-MCH-TABLE-CT TO WS-GAP
029700     PERFORM 3100-NEXT-GAP THRU 3100-EXIT
029800         UNTIL WS-GAP NOT > 1.
029900 3000-EXIT.
030000     EXIT.
030100 3100-NEXT-GAP.
030200*    INTEGER DIVIDE - SHELL'S ORIGINAL GAP SEQUENCE, NOT KNUTH'S       *
030300     COMPUTE WS-GAP = WS-GAP / 2
030400     IF WS-GAP = ZERO
030500         MOVE 1 TO WS-GAP
030600     END-IF
030700     PERFORM 3200-GAP-INSERT THRU 3200-EXIT
030800         VARYING WS-IX FROM WS-GAP BY 1
030900         UNTIL WS-IX > WS-MCH-TABLE-CT
031000     IF WS-GAP = 1
031100         MOVE ZERO TO WS-GAP
031200     END-IF.
031300 3100-EXIT.
031400     EXIT.
031500 3200-GAP-INSERT.
031600     MOVE WS-IX TO WS-JX.
031700 3210-GAP-INSERT-LOOP.
031800     IF WS-JX NOT > WS-GAP
031900         GO TO 3200-EXIT
032000     END-IF
032100     PERFORM 3400-CHECK-ORDER THRU 3400-EXIT
032200     IF NOT WS-IS-OUT-OF-ORDER
032300         GO TO 3200-EXIT
032400     END-IF
032500     PERFORM 3300-COMPARE-AND-SWAP THRU 3300-EXIT
032600     GO TO 3210-GAP-INSERT-LOOP.
032700 3200-EXIT.
032800     EXIT.
032900************************************************************************
033000*    3300-COMPARE-AND-SWAP - CLASSIC SHELL-SORT SWAP OF THE PAIR
033100*    AT WS-JX AND WS-JX-GAP, HOLD AREA IS WS-HOLD-ENTRY.
033200************************************************************************
033300 3300-COMPARE-AND-SWAP.
033400     MOVE WS-MCH-REC (WS-JX) TO WS-HOLD-ENTRY
033500     MOVE WS-MCH-REC (WS-JX - WS-GAP) TO WS-MCH-REC (WS-JX)
033600     MOVE WS-HOLD-ENTRY TO WS-MCH-REC (WS-JX - WS-GAP)
033700     COMPUTE WS-JX = WS-JX - WS-GAP.
033800 3300-EXIT.
033900     EXIT.
034000*****************************************************************
034100*    3400-CHECK-ORDER - SETS WS-IS-OUT-OF-ORDER WHEN THE PAIR    *
034200*    AT WS-JX-GAP/WS-JX IS OUT OF THE REQUESTED SORT ORDER ON    *
034300*    THE ALLOW-LISTED FIELD AND DIRECTION.                       *
034400*****************************************************************
034500 3400-CHECK-ORDER.
034600*    ASSUME IN ORDER UNTIL THE ALLOW-LISTED FIELD COMPARE SAYS OTHERWISE*
034700     SET WS-IN-ORDER TO TRUE
034800     EVALUATE TRUE
034900         WHEN MCH-LPARM-SRT-MERCH-ID
035000             IF WS-MCH-REC (WS-JX - WS-GAP) (1:9) >
035100                WS-MCH-REC (WS-JX) (1:9)
035200                 SET WS-IS-OUT-OF-ORDER TO TRUE
035300             END-IF
035400         WHEN MCH-LPARM-SRT-MERCH-NM
035500             IF WS-MCH-REC (WS-JX - WS-GAP) (10:40) >
035600                WS-MCH-REC (WS-JX) (10:40)
035700                 SET WS-IS-OUT-OF-ORDER TO TRUE
035800             END-IF
035900         WHEN MCH-LPARM-SRT-BUS-NM
036000             IF WS-MCH-REC (WS-JX - WS-GAP) (50:60) >
036100                WS-MCH-REC (WS-JX) (50:60)
036200                 SET WS-IS-OUT-OF-ORDER TO TRUE
036300             END-IF
036400         WHEN MCH-LPARM-SRT-BUS-TY
036500             IF WS-MCH-REC (WS-JX - WS-GAP) (180:11) >
036600                WS-MCH-REC (WS-JX) (180:11)
036700                 SET WS-IS-OUT-OF-ORDER TO TRUE
036800             END-IF
036900         WHEN OTHER
037000             IF WS-MCH-REC (WS-JX - WS-GAP) (232:26) >
037100                WS-MCH-REC (WS-JX) (232:26)
037200                 SET WS-IS-OUT-OF-ORDER TO TRUE
037300             END-IF
037400     END-EVALUATE
037500     IF MCH-LPARM-SRT-DESC
037600         IF WS-IS-OUT-OF-ORDER
037700             SET WS-IN-ORDER TO TRUE
037800         ELSE
037900             SET WS-IS-OUT-OF-ORDER TO TRUE
038000         END-IF
038100     END-IF.
038200 3400-EXIT.
038300     EXIT.
038400*****************************************************************
038500*    4000-PAGINATE-AND-PRINT                                     *
038600*    WRITES THE ONE REQUESTED PAGE OF MCH.LRPT.CPY DETAIL LINES   *
038700*    OVER THE SURVIVING, SORTED MERCHANTS (DEFAULT PAGE 0, SIZE   *
038800*    20; A ZERO PAGE-SIZE ON THE CARD ALSO DEFAULTS TO 20, PER    *
038900*    CR-35544 ABOVE), THEN A TRAILER WITH THE TOTAL MATCHING      *
039000*    MERCHANT COUNT ACROSS ALL PAGES.                             *
039100*****************************************************************
039200 4000-PAGINATE-AND-PRINT.
039300*    CARD VALUE COPIED SO THE ZERO-DEFAULT BELOW DOESN'T TOUCH THE CARD*
039400     MOVE MCH-LPARM-PAGE-SIZE TO WS-EFF-PAGE-SIZE
039500*    ZERO ON THE CARD DEFAULTS TO 20 PER CR-35544                      *
039600     IF WS-EFF-PAGE-SIZE = ZERO
039700         MOVE 20 TO WS-EFF-PAGE-SIZE
039800     END-IF
039900     MOVE MCH-LPARM-PAGE-NBR TO WS-EFF-PAGE-NBR
040000     COMPUTE WS-PAGE-START-SEQ =
040100         (WS-EFF-PAGE-NBR * WS-EFF-PAGE-SIZE) + 1
040200     COMPUTE WS-PAGE-END-SEQ =
040300         WS-PAGE-START-SEQ + WS-EFF-PAGE-SIZE - 1
040400*    COUNTS ONLY KEPT ROWS, NOT TABLE POSITION - RESET BEFORE THE PASS *
040500     MOVE ZERO TO WS-SURVIVOR-SEQ
040600     PERFORM 4100-PRINT-ONE-MERCHANT THRU 4100-EXIT
040700         VARYING WS-IX FROM 1 BY 1
040800         UNTIL WS-IX > WS-MCH-TABLE-CT
040900     PERFORM 4200-PRINT-TRAILER THRU 4200-EXIT.
041000 4000-EXIT.
041100     EXIT.
041200************************************************************************
041300*    4100-PRINT-ONE-MERCHANT - SKIPS DROPPED ROWS AND ROWS OUTSIDE
041400*    THE REQUESTED PAGE WINDOW WITHOUT ADVANCING THE SURVIVOR
041500*    SEQUENCE NUMBER FOR A DROPPED ROW - ONLY KEPT ROWS COUNT
041600*    TOWARD PAGE BOUNDARIES.
041700************************************************************************
041800 4100-PRINT-ONE-MERCHANT.
041900*    DROPPED ROWS NEVER ADVANCE THE SURVIVOR SEQUENCE NUMBER           *
042000     IF NOT WS-MCH-KEEP (WS-IX)
042100         GO TO 4100-EXIT
042200     END-IF
042300     ADD 1 TO WS-SURVIVOR-SEQ
042400     IF WS-SURVIVOR-SEQ < WS-PAGE-START-SEQ
042500         GO TO 4100-EXIT
042600     END-IF
042700     IF WS-SURVIVOR-SEQ > WS-PAGE-END-SEQ
042800         GO TO 4100-EXIT
042900     END-IF
043000     MOVE WS-MCH-REC (WS-IX) TO MCH-MERCHANT-RECORD
043100     SET MCH-LPT-DETAIL TO TRUE
043200     MOVE MCH-MERCHANT-ID TO MCH-LPT-MERCHANT-ID
043300     MOVE MCH-MERCHANT-NAME TO MCH-LPT-MERCHANT-NAME
043400     MOVE MCH-BUSINESS-TYPE-CD TO MCH-LPT-BUSINESS-TYPE
043500     MOVE MCH-ACTIVE-SW TO MCH-LPT-ACTIVE-SW
043600     MOVE MCH-CREATED-AT-TS TO MCH-LPT-CREATED-AT
043700     WRITE MCH-LIST-PRINT-LINE.
043800 4100-EXIT.
043900     EXIT.
044000************************************************************************
044100*    4200-PRINT-TRAILER - TOTAL PAGES IS COMPUTED FROM THE FULL
044200*    SURVIVOR COUNT, NOT JUST THIS PAGE, SO THE TRAILER IS THE
044300*    SAME ON EVERY PAGE OF THE SAME RUN.  CR-40122.
044400************************************************************************
044500 4200-PRINT-TRAILER.
044600     IF WS-EFF-PAGE-SIZE > ZERO
044700         DIVIDE WS-SURVIVOR-SEQ BY WS-EFF-PAGE-SIZE
044800             GIVING WS-TOTAL-PAGES REMAINDER WS-GAP
044900         IF WS-GAP > ZERO
045000             ADD 1 TO WS-TOTAL-PAGES
045100         END-IF
045200     END-IF
045300     SET MCH-LPT-TRAILER TO TRUE
045400     MOVE 'TOTAL MERCHANTS LISTED . . . .' TO MCH-LPT-TOTAL-LIT
045500     MOVE WS-SURVIVOR-SEQ TO MCH-LPT-TOTAL-COUNT
045600     MOVE 'TOTAL PAGES .' TO MCH-LPT-PAGES-LIT
045700     MOVE WS-TOTAL-PAGES TO MCH-LPT-TOTAL-PAGES
045800     MOVE 'PAGE .' TO MCH-LPT-PAGE-LIT
045900     MOVE WS-EFF-PAGE-NBR TO MCH-LPT-PAGE-NBR
046000     MOVE 'SIZE .' TO MCH-LPT-SIZE-LIT
046100     MOVE WS-EFF-PAGE-SIZE TO MCH-LPT-PAGE-SIZE
046200     WRITE MCH-LIST-PRINT-LINE.
046300 4200-EXIT.
046400     EXIT.
046500*****************************************************************
046600*    0900-CLOSE-FILES                                            *
046700*****************************************************************
046800 0900-CLOSE-FILES.
046900     CLOSE MERCHANT-FILE
047000     CLOSE MCH-LPARM-FILE
047100     CLOSE MERCHANT-LIST-RPT.
047200 0900-EXIT.
047300     EXIT.
047400
