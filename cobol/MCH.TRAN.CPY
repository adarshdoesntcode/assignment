000100*****************************************************************
000200*    MCH.TRAN.CPY                                               *
000300*    MERCHANT MAINTENANCE REQUEST RECORD - MCH-TRAN-FILE         *
000400*    ONE RECORD PER LOOKUP/CREATE/UPDATE REQUEST READ BY         *
000500*    MCH-MAINTPROC.  MCH-TRAN-TYPE-CD SELECTS WHICH OF THE       *
000600*    TWO REDEFINED AREAS BELOW APPLIES TO THE RECORD.            *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    07/14/09  SHREENI   ORIGINAL LAYOUT - BRANCH POSITION.      *
001000*    05/02/26  JKL       RESTATED AS MERCHANT MAINT REQUEST      *
001100*                        FOR MCH-MAINTPROC.  CR-40071.           *
001200*****************************************************************
001300 01  MCH-TRAN-RECORD.
001400     05  MCH-TRAN-TYPE-CD          PIC X(01).
001500         88  MCH-TRAN-TYPE-LOOKUP      VALUE 'L'.
001600         88  MCH-TRAN-TYPE-CREATE      VALUE 'A'.
001700         88  MCH-TRAN-TYPE-UPDATE      VALUE 'U'.
001800     05  MCH-TRAN-MERCHANT-ID      PIC X(09).
001900     05  MCH-TRAN-CREATE-AREA.
002000         10  MCH-TRAN-NEW-NAME     PIC X(40).
002100         10  MCH-TRAN-NEW-BUS-NAME PIC X(60).
002200         10  MCH-TRAN-NEW-EMAIL    PIC X(50).
002300         10  MCH-TRAN-NEW-PHONE    PIC X(20).
002400         10  MCH-TRAN-NEW-BUS-TYPE PIC X(11).
002500         10  MCH-TRAN-NEW-TAX-ID   PIC X(20).
002600         10  MCH-TRAN-NEW-REG-NBR  PIC X(20).
002700     05  MCH-TRAN-UPDATE-AREA REDEFINES MCH-TRAN-CREATE-AREA.
002800         10  MCH-TRAN-UPD-EMAIL    PIC X(50).
002900         10  MCH-TRAN-UPD-EMAIL-SW PIC X(01).
003000             88  MCH-TRAN-UPD-EMAIL-SUPPLIED   VALUE 'Y'.
003100         10  MCH-TRAN-UPD-PHONE    PIC X(20).
003200         10  MCH-TRAN-UPD-PHONE-SW PIC X(01).
003300             88  MCH-TRAN-UPD-PHONE-SUPPLIED   VALUE 'Y'.
003400         10  MCH-TRAN-UPD-ACTIVE   PIC X(01).
003500         10  MCH-TRAN-UPD-ACTV-SW  PIC X(01).
003600             88  MCH-TRAN-UPD-ACTV-SUPPLIED    VALUE 'Y'.
003700         10  FILLER                PIC X(147).
003800     05  FILLER                    PIC X(20).
