000100*****************************************************************
000200*    MCH.SRPT.CPY                                               *
000300*    MERCHANT-STATEMENT-REPORT PRINT LINE - MERCHANT-STMT-RPT    *
000400*    HEADER LINE PER MERCHANT, ONE LINE PER TRANSACTION, ONE     *
000500*    INDENTED LINE PER ATTACHED DETAIL, TRAILER LINE AT THE      *
000600*    MERCHANT-ID CONTROL BREAK.                                  *
000700*                                                                *
000800*    MAINTENANCE HISTORY                                        *
000900*    05/02/26  JKL       NEW REPORT LINE LAYOUT FOR              *
001000*                        TXN-STMTPROC.  CR-40071.                *
001100*    06/09/26  JKL       ADDED STATUS-BREAKDOWN AREA - TRAILER   *
001200*                        WAS MISSING THE PER-STATUS COUNTS CALLED*
001300*                        FOR BY THE REPORT SPEC.  CR-40122.      *
001400*    06/22/26  JKL       HEADER AREA WAS MISSING THE PAGE/SIZE/  *
001500*                        TOTAL-PAGES/TOTAL-ELEMENTS PAGINATION   *
001600*                        METADATA CALLED FOR BY THE STATEMENT    *
001700*                        REQUEST.  CR-40131.                     *
001800*    06/25/26  JKL       STATUS-AREA TRAILING FILLER RAN THE     *
001900*                        REDEFINES 5 BYTES PAST THE 132-BYTE     *
002000*                        PRINT LINE - TRIMMED BACK TO FIT.       *
002100*                        CR-40141.                               *
002200*****************************************************************
002300 01  MCH-STMT-PRINT-LINE.
002400*    SELECTS WHICH REDEFINES AREA BELOW IS CURRENTLY POPULATED         *
002500     05  MCH-SPT-RECORD-TYPE       PIC X(01).
002600         88  MCH-SPT-HEADER            VALUE 'H'.
002700         88  MCH-SPT-TXN-DETAIL        VALUE 'D'.
002800         88  MCH-SPT-TXN-SUBDETAIL     VALUE 'S'.
002900         88  MCH-SPT-STATUS-BREAKDOWN  VALUE 'B'.
003000         88  MCH-SPT-TRAILER           VALUE 'T'.
003100     05  MCH-SPT-AREA              PIC X(132).
003200     05  MCH-SPT-HEADER-AREA REDEFINES MCH-SPT-AREA.
003300         10  FILLER                PIC X(02).
003400         10  MCH-SPT-HDR-MERCHANT-ID
003500                                   PIC X(09).
003600         10  FILLER                PIC X(02).
003700         10  MCH-SPT-HDR-WINDOW-START
003800                                   PIC X(10).
003900         10  FILLER                PIC X(04).
004000         10  MCH-SPT-HDR-WINDOW-END
004100                                   PIC X(10).
004200         10  FILLER                PIC X(02).
004300         10  MCH-SPT-HDR-PAGE-NBR  PIC ZZ9.
004400         10  FILLER                PIC X(02).
004500         10  MCH-SPT-HDR-PAGE-SIZE PIC ZZ9.
004600         10  FILLER                PIC X(02).
004700         10  MCH-SPT-HDR-TOT-PAGES PIC ZZ9.
004800         10  FILLER                PIC X(02).
004900*    COUNT OF PAGE-FILTER SURVIVORS, NOT THE WHOLE-HISTORY TOTAL       *
005000         10  MCH-SPT-HDR-TOT-ELEM  PIC ZZZ,ZZ9.
005100         10  FILLER                PIC X(71).
005200*    ONE LINE PER TRANSACTION SURVIVING THE PAGE'S DATE/STATUS FILTER  *
005300     05  MCH-SPT-TXN-LINE-AREA REDEFINES MCH-SPT-AREA.
005400         10  FILLER                PIC X(02).
005500         10  MCH-SPT-TXN-ID        PIC X(09).
005600         10  FILLER                PIC X(02).
005700         10  MCH-SPT-TXN-DATE      PIC X(10).
005800         10  FILLER                PIC X(02).
005900         10  MCH-SPT-TXN-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
006000         10  FILLER                PIC X(02).
006100         10  MCH-SPT-TXN-CURRENCY  PIC X(03).
006200         10  FILLER                PIC X(02).
006300         10  MCH-SPT-TXN-STATUS    PIC X(10).
006400         10  FILLER                PIC X(02).
006500         10  MCH-SPT-TXN-CARD-TYPE PIC X(10).
006600         10  FILLER                PIC X(02).
006700         10  MCH-SPT-TXN-LAST4     PIC X(04).
006800         10  FILLER                PIC X(02).
006900         10  MCH-SPT-TXN-DISP-TS   PIC X(26).
007000         10  FILLER                PIC X(30).
007100*    INDENTED UNDER ITS PARENT TRANSACTION LINE BY 2700-ATTACH-DETAILS *
007200     05  MCH-SPT-SUBDETAIL-AREA REDEFINES MCH-SPT-AREA.
007300         10  FILLER                PIC X(06).
007400         10  MCH-SPT-DTL-TYPE      PIC X(10).
007500         10  FILLER                PIC X(02).
007600         10  MCH-SPT-DTL-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
007700         10  FILLER                PIC X(02).
007800         10  MCH-SPT-DTL-DESC      PIC X(60).
007900         10  FILLER                PIC X(38).
008000*    ONE LINE PER DISTINCT STATUS VALUE FOUND ON THE MASTER - CR-40152 *
008100     05  MCH-SPT-STATUS-AREA REDEFINES MCH-SPT-AREA.
008200         10  FILLER                PIC X(02).
008300         10  MCH-SPT-STA-LIT       PIC X(20)
008400                 VALUE 'TRANSACTIONS STATUS.'.
008500         10  MCH-SPT-STA-STATUS    PIC X(10).
008600         10  FILLER                PIC X(02).
008700         10  MCH-SPT-STA-COUNT     PIC ZZZ,ZZ9.
008800         10  FILLER                PIC X(91).
008900*    WHOLE-HISTORY TOTALS, IGNORING THE PAGE'S DATE/STATUS FILTER      *
009000     05  MCH-SPT-TRAILER-AREA REDEFINES MCH-SPT-AREA.
009100         10  FILLER                PIC X(02).
009200         10  MCH-SPT-TRL-CNT-LIT   PIC X(20)
009300                 VALUE 'TOTAL TRANSACTIONS .'.
009400         10  MCH-SPT-TRL-TXN-COUNT PIC ZZZ,ZZ9.
009500         10  FILLER                PIC X(02).
009600         10  MCH-SPT-TRL-AMT-LIT   PIC X(14)
009700                 VALUE 'TOTAL AMOUNT .'.
009800         10  MCH-SPT-TRL-AMOUNT    PIC ZZ,ZZZ,ZZ9.99-.
009900         10  FILLER                PIC X(73).
